000100 IDENTIFICATION DIVISION.
000200*=======================*
000300 PROGRAM-ID.    CGANL100.
000400 AUTHOR.        E M TAVARES.
000500 INSTALLATION.  MBRAS - NUCLEO DE SISTEMAS DE BATCH.
000600 DATE-WRITTEN.  14/03/1989.
000700 DATE-COMPILED. 14/03/1989.
000800 SECURITY.      USO INTERNO - NUCLEO DE SISTEMAS DE BATCH.
000900*--------------------------------------------------------------*
001000*SISTEMA.: ANALISE DE MIDIAS SOCIAIS - LOTE NOTURNO
001100*--------------------------------------------------------------*
001200*OBJETIVO: LER O ARQUIVO DE MENSAGENS DA REDE SOCIAL E O
001300*          PARAMETRO DE JANELA DE TEMPO (CONTROLE), FILTRAR AS
001400*          MENSAGENS NA JANELA, CALCULAR A DISTRIBUICAO DE
001500*          SENTIMENTO, O ESCORE DE ENGAJAMENTO GERAL, O RANKING
001600*          DE INFLUENCIA POR USUARIO, OS TEMAS EM ALTA (HASH-
001700*          TAGS) E OS INDICADORES DE ANOMALIA E DE NEGOCIO,
001800*          GRAVANDO O RESULTADO NOS ARQUIVOS ANALISE E RANKING.
001900*--------------------------------------------------------------*
002000*------------------> HISTORICO - MANUTENCAO <-------------------*
002100*VERSAO  DATA        AUTOR  RQ/CHAMADO  DESCRICAO
002200*------  ----------  -----  ----------  -------------------------
002300*V01     14/03/1989  EMT    RQ-1001     VERSAO INICIAL DO LOTE.   CG01001 
002400*V02     22/08/1989  EMT    RQ-1034     INCLUIDO CALCULO DE       CG01034 
002500*        22/08/1989  EMT                SEGUIDORES POR HASH.      CG01034 
002600*V03     09/01/1990  JCN    RQ-1119     INCLUIDA DETECCAO DE      CG01119 
002700*        09/01/1990  JCN                RAJADA DE POSTAGENS.      CG01119 
002800*V04     17/05/1990  JCN    RQ-1166     AJUSTE NA TOLERANCIA      CG01166 
002900*        17/05/1990  JCN                DE 5 SEG NO LIMITE        CG01166 
003000*        17/05/1990  JCN                SUPERIOR DA JANELA.       CG01166 
003100*V05     03/02/1991  RSF    RQ-1210     INCLUIDA DETECCAO DE      CG01210 
003200*        03/02/1991  RSF                ALTERNANCIA DE SENTI-     CG01210 
003300*        03/02/1991  RSF                MENTO POR USUARIO.        CG01210 
003400*V06     28/11/1991  RSF    RQ-1255     INCLUIDO MODULO DE        CG01255 
003500*        28/11/1991  RSF                TEMAS EM ALTA (TOP 5      CG01255 
003600*        28/11/1991  RSF                HASHTAGS PONDERADAS).     CG01255 
003700*V07     19/06/1992  ALP    RQ-1301     INCLUIDOS SINALIZA-       CG01301 
003800*        19/06/1992  ALP                DORES DE NEGOCIO          CG01301 
003900*        19/06/1992  ALP                (FUNCIONARIO MBRAS,       CG01301 
004000*        19/06/1992  ALP                PADRAO ESPECIAL E         CG01301 
004100*        19/06/1992  ALP                TESTE TECNICO).           CG01301 
004200*V08     14/02/1994  ALP    RQ-1388     JANELA 123 PASSA A SER    CG01388 
004300*        14/02/1994  ALP                REJEITADA (NAO SUPOR-     CG01388 
004400*        14/02/1994  ALP                TADA PELO NEGOCIO).       CG01388 
004500*V09     30/09/1995  MBC    RQ-1450     REVISAO GERAL DO MOTOR    CG01450 
004600*        30/09/1995  MBC                DE SENTIMENTO (NEGACAO    CG01450 
004700*        30/09/1995  MBC                E INTENSIFICADORES).      CG01450 
004800*V10     11/12/1998  MBC    RQ-1611     AJUSTE VIRADA DO SECU-    CG01611 
004900*        11/12/1998  MBC                LO: AREAS DE DATA/HORA    CG01611 
005000*        11/12/1998  MBC                REVISTAS PARA ANO 2000.   CG01611 
005100*V11     06/07/2001  EMT    RQ-1744     INCLUIDO MODULO DE        CG01744 
005200*        06/07/2001  EMT                SINCRONISMO DE POSTA-     CG01744 
005300*        06/07/2001  EMT                GENS (3 MSGS EM 4 SEG).   CG01744 
005400*V12     25/03/2004  RSF    RQ-1902     CORRIGIDO CALCULO DA      CG01902
005500*        25/03/2004  RSF                TAXA DE ENGAJAMENTO NO    CG01902
005600*        25/03/2004  RSF                MULTIPLO DE SETE.         CG01902
005700*V13     14/09/2005  DTV    RQ-1955     SEGUIDORES: HASH PELO     CG01955
005800*        14/09/2005  DTV                PADRAO FEDERAL DE         CG01955
005900*        14/09/2005  DTV                DIGESTO SHA-256.          CG01955
006000*V14     20/11/2005  EMT    RQ-1998     INCLUSOS COMENTARIOS DE   CG01998
006100*        20/11/2005  EMT                DOCUMENTACAO POR ROTINA,  CG01998
006200*        20/11/2005  EMT                CONFORME PADRAO DE        CG01998
006300*        20/11/2005  EMT                AUDITORIA DO NUCLEO.      CG01998
006400*--------------------------------------------------------------*
006500 ENVIRONMENT DIVISION.
006600*====================*
006700 CONFIGURATION SECTION.
006800*---------------------*
006900 SPECIAL-NAMES.
007000     DECIMAL-POINT IS COMMA
007100     C01 IS TOP-OF-FORM
007200     CLASS CLASSE-MINUSCULA  IS 'a' THRU 'z'
007300     CLASS CLASSE-MAIUSCULA  IS 'A' THRU 'Z'
007400     UPSI-0 ON STATUS IS WS-SW-TESTE-LIGADO
007500            OFF STATUS IS WS-SW-TESTE-DESLIGADO
007600     .
007700 INPUT-OUTPUT SECTION.
007800*---------------------*
007900 FILE-CONTROL.
008000     SELECT ARQCTL ASSIGN TO CTLSOCJ
008100            FILE STATUS   IS WS-FS-CTL
008200     .
008300     SELECT ARQMSG ASSIGN TO MSGSOCJ
008400            FILE STATUS   IS WS-FS-MSG
008500     .
008600     SELECT ARQANL ASSIGN TO ANLSOCJ
008700            FILE STATUS   IS WS-FS-ANL
008800     .
008900     SELECT ARQRNK ASSIGN TO RNKSOCJ
009000            FILE STATUS   IS WS-FS-RNK
009100     .
009200 DATA DIVISION.
009300*=============*
009400 FILE SECTION.
009500*------------*
009600 FD  ARQCTL
009700     LABEL RECORD STANDARD
009800     RECORDING MODE  F
009900     .
010000 01  REG-CONTROLE           PIC X(030)
010100     .
010200 FD  ARQMSG
010300     LABEL RECORD STANDARD
010400     RECORDING MODE  F
010500     .
010600 01  REG-MENSAGEM           PIC X(690)
010700     .
010800 FD  ARQANL
010900     LABEL RECORD OMITTED
011000     RECORDING MODE  F
011100     .
011200 01  REG-ANALISE            PIC X(132)
011300     .
011400 FD  ARQRNK
011500     LABEL RECORD OMITTED
011600     RECORDING MODE  F
011700     .
011800 01  REG-RANKING            PIC X(100)
011900     .
012000 WORKING-STORAGE SECTION.
012100*-----------------------*
012200 01  FILLER                 PIC X(35)       VALUE
012300     '**** INICIO DA WORKING-STORAGE ****'.
012400*
012500*-----> CONTADORES E INDICES DE CONTROLE (AREA 77)
012600 77  WS-CTLIDO-MSG           PIC 9(05) COMP VALUE ZERO.
012700 77  WS-CTGRAVADO-RNK        PIC 9(05) COMP VALUE ZERO.
012800 77  WS-QTD-MENSAGENS        PIC 9(05) COMP VALUE ZERO.
012900 77  WS-QTD-FILTRADAS        PIC 9(05) COMP VALUE ZERO.
013000 77  WS-QTD-USUARIOS         PIC 9(05) COMP VALUE ZERO.
013100 77  WS-QTD-HASHTAGS         PIC 9(05) COMP VALUE ZERO.
013200 77  WS-QTD-TS-POOL          PIC 9(05) COMP VALUE ZERO.
013300 77  WS-IDX-MSG              PIC 9(05) COMP VALUE ZERO.
013400 77  WS-IDX-USU              PIC 9(05) COMP VALUE ZERO.
013500 77  WS-IDX-USU2             PIC 9(05) COMP VALUE ZERO.
013600 77  WS-IDX-HASH             PIC 9(05) COMP VALUE ZERO.
013700 77  WS-IDX-HASH2            PIC 9(05) COMP VALUE ZERO.
013800 77  WS-IDX-TOK              PIC 9(05) COMP VALUE ZERO.
013900 77  WS-IDX-TOK2             PIC 9(05) COMP VALUE ZERO.
014000 77  WS-IDX-TS               PIC 9(05) COMP VALUE ZERO.
014100 77  WS-IDX-TS2              PIC 9(05) COMP VALUE ZERO.
014200 77  WS-IDX-EVT              PIC 9(05) COMP VALUE ZERO.
014300 77  WS-IDX-AUX              PIC 9(05) COMP VALUE ZERO.
014400 77  WS-IDX-CAR              PIC 9(05) COMP VALUE ZERO.
014500 77  WS-IDX-LEX              PIC 9(05) COMP VALUE ZERO.
014600 77  WS-IDX-LEX2             PIC 9(05) COMP VALUE ZERO.
014700 77  WS-IDX-INT              PIC 9(05) COMP VALUE ZERO.
014800 77  WS-IDX-NEG              PIC 9(05) COMP VALUE ZERO.
014900 77  WS-IDX-LBL              PIC 9(05) COMP VALUE ZERO.
015000 77  WS-IDX-INI-NEG          PIC 9(05) COMP VALUE ZERO.
015100 77  WS-ACHOU-TROCA          PIC X(01)       VALUE 'N'.
015200     88 WS-HOUVE-TROCA        VALUE 'S'.
015300 77  WS-FIM-LEITURA          PIC X(01)       VALUE 'N'.
015400     88 WS-FIM-MSG            VALUE 'S'.
015500 77  WS-SW-TESTE-LIGADO      PIC X(01)       VALUE 'N'.
015600 77  WS-SW-TESTE-DESLIGADO   PIC X(01)       VALUE 'S'.
015700 77  WS-CTLIN                PIC 9(02) COMP  VALUE 60.
015800 77  WS-PAG-CAB              PIC 9(02) COMP  VALUE ZERO.
015900*-----> INDICES E CONTADORES DO DIGESTO SHA-256 (ROTINA 619, V13)
016000 77  WS-SHA-IDX-BYTE         PIC 9(05) COMP VALUE ZERO.
016100 77  WS-SHA-IDX-PAL          PIC 9(05) COMP VALUE ZERO.
016200 77  WS-SHA-T                PIC 9(05) COMP VALUE ZERO.
016300 77  WS-SHA-IDX-H            PIC 9(05) COMP VALUE ZERO.
016400 77  WS-SHA-IDX-BIT          PIC 9(05) COMP VALUE ZERO.
016500 77  WS-SHA-IDX-ORIGEM       PIC 9(05) COMP VALUE ZERO.
016600 77  WS-SHA-IDX-QUOC         PIC 9(05) COMP VALUE ZERO.
016700 77  WS-SHA-IDX-RESTO        PIC 9(05) COMP VALUE ZERO.
016800*
016900*-----> LIMITES DAS TABELAS RESIDENTES (VEJA MANUAL DE OPERACAO)
017000*       MAX-MENSAGENS = 500   MAX-USUARIOS = 100
017100*       MAX-EVT-USU   = 300   MAX-HASHTAGS = 60
017200*       MAX-TOKENS    = 60    MAX-TS-POOL  = 500
017300*
017400 01  WS-AREA-AUX.
017500     05  WS-FS-CTL              PIC X(02).
017600     05  WS-FS-MSG              PIC X(02).
017700     05  WS-FS-ANL              PIC X(02).
017800     05  WS-FS-RNK              PIC X(02).
017900     05  WS-DTSYS               PIC 9(06).
018000     05  WS-HRSYS               PIC 9(08).
018100     05  WS-DTEDI               PIC X(10).
018200     05  WS-HREDI               PIC X(11).
018300     05  WS-MSG-ERRO            PIC X(40).
018400     05  WS-FS-MSGERR           PIC X(02).
018500     05  FILLER                 PIC X(05).
018600*-----> AREA DE TRABALHO DO REGISTRO DE CONTROLE
018700 01  WS-REG-CONTROLE.
018800     05  WS-CTL-JANELA-MIN      PIC 9(05).
018900     05  WS-CTL-HORA-REQ        PIC X(20).
019000     05  FILLER                 PIC X(05).
019100*-----> AREA DE TRABALHO DO REGISTRO DE MENSAGEM (LEITURA)
019200 01  WS-REG-MENSAGEM.
019300     05  WS-MSG-ID              PIC X(20).
019400     05  WS-MSG-CONTEUDO        PIC X(280).
019500     05  WS-MSG-TIMESTAMP       PIC X(20).
019600     05  WS-MSG-USUARIO         PIC X(40).
019700     05  WS-MSG-QTDHASH         PIC 9(02).
019800     05  WS-MSG-HASHTAGS.
019900         10 WS-MSG-HASHTAG OCCURS 10 TIMES
020000                                 PIC X(30).
020100     05  WS-MSG-REACOES         PIC 9(09).
020200     05  WS-MSG-COMPART         PIC 9(09).
020300     05  WS-MSG-VISUAL          PIC 9(09).
020400     05  FILLER                 PIC X(01).
020500*-----> DECOMPOSICAO DE CARIMBO DE TEMPO (AAAA-MM-DDTHH:MM:SSZ)
020600*       USADA PELA ROTINA 700-CONVERTER-DATA-HORA; REDEFINES 1
020700 01  WS-DATA-HORA-MSG.
020800     05  WS-DH-ANO              PIC 9(04).
020900     05  FILLER                 PIC X(01).
021000     05  WS-DH-MES              PIC 9(02).
021100     05  FILLER                 PIC X(01).
021200     05  WS-DH-DIA              PIC 9(02).
021300     05  FILLER                 PIC X(01).
021400     05  WS-DH-HORA             PIC 9(02).
021500     05  FILLER                 PIC X(01).
021600     05  WS-DH-MINUTO           PIC 9(02).
021700     05  FILLER                 PIC X(01).
021800     05  WS-DH-SEGUNDO          PIC 9(02).
021900     05  FILLER                 PIC X(01).
022000 01  WS-DATA-HORA-ALT REDEFINES WS-DATA-HORA-MSG.
022100     05  WS-DH-TIMESTAMP-X      PIC X(20).
022200*-----> BUFFER DE CONTEUDO PARA VARREDURA CARACTER-A-CARACTER
022300*       USADO PELO TOKENIZADOR E PELAS ROTINAS DE ACENTO;
022400*       REDEFINES 2
022500 01  WS-BUFFER-CONTEUDO.
022600     05  WS-BUF-TEXTO           PIC X(280).
022700     05  FILLER                 PIC X(01) VALUE SPACES.
022800 01  WS-BUFFER-CONTEUDO-TAB REDEFINES WS-BUFFER-CONTEUDO.
022900     05  WS-BUF-CARACTER OCCURS 281 TIMES
023000                                 PIC X(01).
023100*-----> BUFFER DE IDENTIFICADOR DE USUARIO (40 POSICOES)
023200*       USADO PARA FAIXA ASCII, SUFIXOS E BUSCA DE SUBCADEIA;
023300*       REDEFINES 3
023400 01  WS-BUFFER-USUARIO.
023500     05  WS-UID-TEXTO           PIC X(40).
023600     05  FILLER                 PIC X(01) VALUE SPACES.
023700 01  WS-BUFFER-USUARIO-TAB REDEFINES WS-BUFFER-USUARIO.
023800     05  WS-UID-CARACTER OCCURS 41 TIMES
023900                                 PIC X(01).
024000*-----> INDICADORES GERAIS DO RESULTADO (UM BYTE POR SINAL)
024100*       E VISAO EM TABELA PARA CONTAGEM RAPIDA; REDEFINES 4
024200 01  WS-INDICADORES-GERAIS.
024300     05  WS-IND-ANOMALIA        PIC X(01) VALUE 'N'.
024400         88  WS-ANOMALIA-DETECTADA    VALUE 'S'.
024500     05  WS-IND-RAJADA          PIC X(01) VALUE 'N'.
024600         88  WS-FLAG-RAJADA           VALUE 'S'.
024700     05  WS-IND-ALTERNANCIA     PIC X(01) VALUE 'N'.
024800         88  WS-FLAG-ALTERNANCIA      VALUE 'S'.
024900     05  WS-IND-SINCRONISMO     PIC X(01) VALUE 'N'.
025000         88  WS-FLAG-SINCRONISMO      VALUE 'S'.
025100     05  WS-IND-FUNC-MBRAS      PIC X(01) VALUE 'N'.
025200         88  WS-FLAG-FUNC-MBRAS       VALUE 'S'.
025300     05  WS-IND-PADRAO-ESP      PIC X(01) VALUE 'N'.
025400         88  WS-FLAG-PADRAO-ESP       VALUE 'S'.
025500     05  WS-IND-TESTE-TECNICO   PIC X(01) VALUE 'N'.
025600         88  WS-FLAG-TESTE-TECNICO    VALUE 'S'.
025700     05  FILLER                 PIC X(01) VALUE SPACES.
025800 01  WS-INDICADORES-NUM REDEFINES WS-INDICADORES-GERAIS.
025900     05  WS-IND-POSICAO OCCURS 8 TIMES
026000                                 PIC X(01).
026100*-----> TABELA DO LEXICO DE SENTIMENTO (CARREGADA EM 500-CARREGA-LEX)
026200 01  WS-TAB-LEXICO.
026300     05  WS-LEX-ENTRY OCCURS 18 TIMES.
026400         10 WS-LEX-PALAVRA      PIC X(15).
026500         10 WS-LEX-POLARIDADE   PIC S9(02)V9(06) COMP.
026600     05  FILLER                 PIC X(01) VALUE SPACES.
026700*-----> TABELA DE INTENSIFICADORES E DE NEGACOES
026800 01  WS-TAB-INTENSIFICADORES.
026900     05  WS-INT-PALAVRA OCCURS 7 TIMES
027000                                 PIC X(15).
027100     05  FILLER                 PIC X(01) VALUE SPACES.
027200 01  WS-TAB-NEGACOES.
027300     05  WS-NEG-PALAVRA OCCURS 4 TIMES
027400                                 PIC X(15).
027500     05  FILLER                 PIC X(01) VALUE SPACES.
027600*-----> TABELA DE LOG10(L), L = 8 A 30, PARA O FATOR DE DECAIMENTO
027700*       DO MODULO DE TENDENCIAS (EVITA FUNCAO TRANSCENDENTAL)
027800 01  WS-TAB-LOG10.
027900     05  WS-LOG10-VALOR OCCURS 23 TIMES
028000                                 PIC 9(01)V9(06) COMP.
028100     05  FILLER                 PIC X(01) VALUE SPACES.
028200*-----> TABELA DE MENSAGENS CARREGADAS EM MEMORIA (MAX 500)
028300 01  WS-TAB-MENSAGENS.
028400     05  WS-TM-ENTRY OCCURS 500 TIMES.
028500         10 WS-TM-ID            PIC X(20).
028600         10 WS-TM-CONTEUDO      PIC X(280).
028700         10 WS-TM-TIMESTAMP     PIC X(20).
028800         10 WS-TM-SEGUNDOS      PIC S9(10) COMP.
028900         10 WS-TM-USUARIO       PIC X(40).
029000         10 WS-TM-QTDHASH       PIC 9(02) COMP.
029100         10 WS-TM-HASHTAG OCCURS 10 TIMES
029200                                 PIC X(30).
029300         10 WS-TM-REACOES       PIC 9(09) COMP.
029400         10 WS-TM-COMPART       PIC 9(09) COMP.
029500         10 WS-TM-VISUAL        PIC 9(09) COMP.
029600         10 WS-TM-SOBREVIVE     PIC X(01) VALUE 'N'.
029700             88 TM-SOBREVIVE-SIM  VALUE 'S'.
029800         10 WS-TM-PESO-TEMP     PIC 9(03)V9(06) COMP.
029900         10 WS-TM-MULT-SENT     PIC 9(01)V9(01) COMP.
030000         10 WS-TM-LABEL         PIC X(08).
030100         10 WS-TM-META          PIC X(01) VALUE 'N'.
030200             88 TM-META-SIM       VALUE 'S'.
030300     05  FILLER                 PIC X(01) VALUE SPACES.
030400*-----> TABELA DE USUARIOS DISTINTOS E SEUS ACUMULADORES (MAX 100)
030500 01  WS-TAB-USUARIOS.
030600     05  WS-US-ENTRY OCCURS 100 TIMES.
030700         10 WS-US-ID            PIC X(40).
030800         10 WS-US-REACOES       PIC 9(09) COMP.
030900         10 WS-US-COMPART       PIC 9(09) COMP.
031000         10 WS-US-VISUAL        PIC 9(09) COMP.
031100         10 WS-US-QTD-MSG       PIC 9(05) COMP.
031200         10 WS-US-SEGUIDORES    PIC 9(09) COMP.
031300         10 WS-US-TAXA-ENGAJ    PIC 9(03)V9(06) COMP.
031400         10 WS-US-SCORE-INFL    PIC S9(07)V9(06) COMP.
031500         10 WS-US-QTD-TS        PIC 9(05) COMP.
031600         10 WS-US-TIMESTAMPS OCCURS 300 TIMES
031700                                 PIC S9(10) COMP.
031800         10 WS-US-QTD-LBL       PIC 9(05) COMP.
031900         10 WS-US-LABELS OCCURS 300 TIMES
032000                                 PIC X(08).
032100     05  FILLER                 PIC X(01) VALUE SPACES.
032200*-----> TABELA DE TENDENCIAS - ACUMULO POR HASHTAG (MAX 60)
032300 01  WS-TAB-HASHTAGS.
032400     05  WS-HT-ENTRY OCCURS 60 TIMES.
032500         10 WS-HT-NOME          PIC X(30).
032600         10 WS-HT-PESO-TOTAL    PIC 9(07)V9(06) COMP.
032700         10 WS-HT-FREQ          PIC 9(05) COMP.
032800         10 WS-HT-SENT-SOMA     PIC 9(07)V9(06) COMP.
032900     05  FILLER                 PIC X(01) VALUE SPACES.
033000*-----> ORDEM FINAL DE CLASSIFICACAO (INDICES PARA RANKING E TOP-5)
033100 01  WS-TAB-ORDEM-USUARIO.
033200     05  WS-ORD-USU OCCURS 100 TIMES
033300                                 PIC 9(03) COMP.
033400     05  FILLER                 PIC X(01) VALUE SPACES.
033500 01  WS-TAB-ORDEM-HASH.
033600     05  WS-ORD-HASH OCCURS 60 TIMES
033700                                 PIC 9(03) COMP.
033800     05  FILLER                 PIC X(01) VALUE SPACES.
033900*-----> POSICAO CONSOLIDADA DE TODOS OS CARIMBOS DE TEMPO DO LOTE
034000*       (USADA PELO MODULO DE SINCRONISMO, TODOS OS USUARIOS)
034100 01  WS-TAB-TS-POOL.
034200     05  WS-TS-POOL OCCURS 500 TIMES
034300                                 PIC S9(10) COMP.
034400     05  FILLER                 PIC X(01) VALUE SPACES.
034500*-----> TABELA DE TOKENS DA MENSAGEM CORRENTE (MOTOR DE SENTIMENTO)
034600 01  WS-TAB-TOKENS.
034700     05  WS-TOK-ENTRY OCCURS 60 TIMES.
034800         10 WS-TOK-TEXTO        PIC X(30).
034900         10 WS-TOK-TIPO         PIC X(01).
035000             88 TOK-E-HASHTAG      VALUE 'H'.
035100             88 TOK-E-INTENSIF     VALUE 'I'.
035200             88 TOK-E-NEGACAO      VALUE 'N'.
035300             88 TOK-E-LEXICO       VALUE 'L'.
035400             88 TOK-E-DESCONHEC    VALUE 'D'.
035500         10 WS-TOK-SCORE        PIC S9(03)V9(04) COMP.
035600     05  FILLER                 PIC X(01) VALUE SPACES.
035700 77  WS-QTD-TOKENS              PIC 9(03) COMP VALUE ZERO.
035800*-----> AREAS DE TRABALHO USADAS NO MOTOR DE SENTIMENTO
035900 01  WS-AREA-SENTIMENTO.
036000     05  WS-SNT-SCORE-TOTAL     PIC S9(05)V9(04) COMP.
036100     05  WS-SNT-QTD-ANALIS      PIC 9(03) COMP.
036200     05  WS-SNT-MEDIA           PIC S9(03)V9(04) COMP.
036300     05  WS-SNT-PENDENTE        PIC 9(05)V9(06) COMP VALUE 1.
036400     05  WS-SNT-LABEL           PIC X(08).
036500     05  WS-SNT-EH-META         PIC X(01).
036600         88 SNT-MSG-META          VALUE 'S'.
036700     05  WS-SNT-QTD-NEGACAO     PIC 9(02) COMP.
036800     05  WS-SNT-VAL-POLARIDADE  PIC S9(02)V9(06) COMP.
036900     05  FILLER                 PIC X(01) VALUE SPACES.
037000*-----> AREAS DE TRABALHO DA DISTRIBUICAO E DO ESCORE GERAL
037100 01  WS-AREA-RESULTADO.
037200     05  WS-QTD-POSITIVO        PIC 9(05) COMP.
037300     05  WS-QTD-NEGATIVO        PIC 9(05) COMP.
037400     05  WS-QTD-NEUTRO          PIC 9(05) COMP.
037500     05  WS-QTD-NAO-META        PIC 9(05) COMP.
037600     05  WS-DIST-POSITIVA       PIC 9(03)V9(02) COMP.
037700     05  WS-DIST-NEGATIVA       PIC 9(03)V9(02) COMP.
037800     05  WS-DIST-NEUTRA         PIC 9(03)V9(02) COMP.
037900     05  WS-TOT-REACOES         PIC 9(10) COMP.
038000     05  WS-TOT-COMPART         PIC 9(10) COMP.
038100     05  WS-TOT-VISUAL          PIC 9(10) COMP.
038200     05  WS-SCORE-ENGAJAMENTO   PIC S9(05)V9(04) COMP.
038300     05  FILLER                 PIC X(01) VALUE SPACES.
038400*-----> AREA DE TRABALHO GENERICA DE CONVERSAO DATA/HORA
038500 01  WS-AREA-CONVERSAO.
038600     05  WS-CONV-SEGUNDOS       PIC S9(10) COMP.
038700     05  WS-CONV-DIAS           PIC S9(08) COMP.
038800     05  WS-CONV-ANO-LOOP       PIC 9(04) COMP.
038900     05  WS-CONV-MES-LOOP       PIC 9(02) COMP.
039000     05  WS-CONV-ANO-CHK        PIC 9(04) COMP.
039100     05  WS-CONV-EH-BISSEXTO    PIC X(01).
039200         88 CONV-BISSEXTO-SIM     VALUE 'S'.
039300     05  WS-CONV-QUOC           PIC 9(06) COMP.
039400     05  WS-CONV-RESTO4         PIC 9(04) COMP.
039500     05  WS-CONV-RESTO100       PIC 9(04) COMP.
039600     05  WS-CONV-RESTO400       PIC 9(04) COMP.
039700     05  FILLER                 PIC X(01) VALUE SPACES.
039800*-----> TABELA FIXA DE DIAS POR MES (FEVEREIRO = 28; AJUSTADO
039900*       EM TEMPO DE EXECUCAO QUANDO O ANO E BISSEXTO)
040000 01  WS-TAB-DIAS-MES.
040100     05  FILLER                 PIC 9(02) COMP VALUE 31.
040200     05  FILLER                 PIC 9(02) COMP VALUE 28.
040300     05  FILLER                 PIC 9(02) COMP VALUE 31.
040400     05  FILLER                 PIC 9(02) COMP VALUE 30.
040500     05  FILLER                 PIC 9(02) COMP VALUE 31.
040600     05  FILLER                 PIC 9(02) COMP VALUE 30.
040700     05  FILLER                 PIC 9(02) COMP VALUE 31.
040800     05  FILLER                 PIC 9(02) COMP VALUE 31.
040900     05  FILLER                 PIC 9(02) COMP VALUE 30.
041000     05  FILLER                 PIC 9(02) COMP VALUE 31.
041100     05  FILLER                 PIC 9(02) COMP VALUE 30.
041200     05  FILLER                 PIC 9(02) COMP VALUE 31.
041300 01  WS-TAB-DIAS-MES-R REDEFINES WS-TAB-DIAS-MES.
041400     05  WS-DIAS-MES OCCURS 12 TIMES
041500                                 PIC 9(02) COMP.
041600*-----> AREAS DE TRABALHO DA JANELA DE TEMPO
041700 01  WS-AREA-JANELA.
041800     05  WS-JAN-REFERENCIA-SEG  PIC S9(10) COMP.
041900     05  WS-JAN-REQUISICAO-SEG  PIC S9(10) COMP.
042000     05  WS-JAN-ANCORA-SEG      PIC S9(10) COMP.
042100     05  WS-JAN-INICIO-SEG      PIC S9(10) COMP.
042200     05  WS-JAN-MINUTOS-DESDE   PIC S9(07)V9(04) COMP.
042300     05  WS-JAN-AUX-SEG         PIC S9(10) COMP.
042400     05  WS-ALT-ANTERIOR        PIC X(08).
042500     05  WS-ALT-SEQ             PIC 9(03) COMP.
042600     05  WS-SCORE-GERAL         PIC 9(05)V9(04) COMP.
042700     05  WS-DIST-POS            PIC 9(05) COMP.
042800     05  WS-DIST-NEG            PIC 9(05) COMP.
042900     05  WS-DIST-NEU            PIC 9(05) COMP.
043000     05  WS-DIST-TOTAL          PIC 9(05) COMP.
043100     05  WS-QTD-TOP-TREND       PIC 9(01) COMP.
043200     05  FILLER                 PIC X(01) VALUE SPACES.
043300*-----> AREAS DE TRABALHO DE SEGUIDORES, HASH E NUMERO PRIMO
043400 01  WS-AREA-SEGUIDORES.
043500     05  WS-SEG-ACUMULADOR      PIC 9(09) COMP.
043600     05  WS-SEG-BASE            PIC 9(05) COMP.
043700     05  WS-SEG-CANDIDATO       PIC 9(05) COMP.
043800     05  WS-SEG-DIVISOR         PIC 9(05) COMP.
043900     05  WS-SEG-EH-PRIMO        PIC X(01).
044000         88 SEG-PRIMO-SIM         VALUE 'S'.
044100     05  WS-SEG-FORA-ASCII      PIC X(01).
044200         88 SEG-FORA-ASCII-SIM    VALUE 'S'.
044300     05  WS-SEG-QUOC            PIC 9(09) COMP.
044400     05  WS-SEG-RESTO           PIC 9(05) COMP.
044500     05  WS-COD-ACHADO          PIC 9(03) COMP.
044600     05  WS-FIB-ANTERIOR        PIC 9(09) COMP.
044700     05  WS-FIB-ATUAL           PIC 9(09) COMP.
044800     05  WS-FIB-PROXIMO         PIC 9(09) COMP.
044900     05  WS-FIB-CONTADOR        PIC 9(02) COMP.
045000     05  FILLER                 PIC X(01) VALUE SPACES.
045100*-----> TABELA DE CODIGO INTERNO DE CARACTER (ROTINA DE HASH 619)
045200 01  WS-TAB-CODIGO-CAR.
045300     05  WS-TAB-COD-ENTRADA OCCURS 95 TIMES.
045400         10 WS-COD-CARACTERE     PIC X(01).
045500         10 WS-COD-VALOR         PIC 9(03) COMP.
045600     05  FILLER                 PIC X(01) VALUE SPACES.
045700*-----> CONSTANTES E AREAS DO DIGESTO SHA-256 (ROTINA 619, V13)
045800 01  WS-AREA-DIGESTO-SHA.
045900     05  WS-SHA-BYTE OCCURS 64 TIMES
046000                                 PIC 9(03) COMP.
046100     05  WS-SHA-W    OCCURS 64 TIMES
046200                                 PIC 9(10) COMP.
046300     05  WS-SHA-H    OCCURS 8 TIMES
046400                                 PIC 9(10) COMP.
046500     05  WS-SHA-REG  OCCURS 8 TIMES
046600                                 PIC 9(10) COMP.
046700     05  FILLER                 PIC X(01) VALUE SPACES.
046800*-----> ESTADO INICIAL H0-H7 DO DIGESTO, PADRAO FIPS 180-2 (V13)
046900 01  WS-TAB-SHA-H-INICIAL.
047000     05  FILLER                 PIC 9(10) COMP VALUE 1779033703.
047100     05  FILLER                 PIC 9(10) COMP VALUE 3144134277.
047200     05  FILLER                 PIC 9(10) COMP VALUE 1013904242.
047300     05  FILLER                 PIC 9(10) COMP VALUE 2773480762.
047400     05  FILLER                 PIC 9(10) COMP VALUE 1359893119.
047500     05  FILLER                 PIC 9(10) COMP VALUE 2600822924.
047600     05  FILLER                 PIC 9(10) COMP VALUE 528734635.
047700     05  FILLER                 PIC 9(10) COMP VALUE 1541459225.
047800 01  WS-TAB-SHA-H-INICIAL-R REDEFINES WS-TAB-SHA-H-INICIAL.
047900     05  WS-SHA-H-INICIAL OCCURS 8 TIMES
048000                                 PIC 9(10) COMP.
048100*-----> CONSTANTES DE RODADA K(0)-K(63), PADRAO FIPS 180-2 (V13)
048200 01  WS-TAB-SHA-K.
048300     05  FILLER                 PIC 9(10) COMP VALUE 1116352408.
048400     05  FILLER                 PIC 9(10) COMP VALUE 1899447441.
048500     05  FILLER                 PIC 9(10) COMP VALUE 3049323471.
048600     05  FILLER                 PIC 9(10) COMP VALUE 3921009573.
048700     05  FILLER                 PIC 9(10) COMP VALUE 961987163.
048800     05  FILLER                 PIC 9(10) COMP VALUE 1508970993.
048900     05  FILLER                 PIC 9(10) COMP VALUE 2453635748.
049000     05  FILLER                 PIC 9(10) COMP VALUE 2870763221.
049100     05  FILLER                 PIC 9(10) COMP VALUE 3624381080.
049200     05  FILLER                 PIC 9(10) COMP VALUE 310598401.
049300     05  FILLER                 PIC 9(10) COMP VALUE 607225278.
049400     05  FILLER                 PIC 9(10) COMP VALUE 1426881987.
049500     05  FILLER                 PIC 9(10) COMP VALUE 1925078388.
049600     05  FILLER                 PIC 9(10) COMP VALUE 2162078206.
049700     05  FILLER                 PIC 9(10) COMP VALUE 2614888103.
049800     05  FILLER                 PIC 9(10) COMP VALUE 3248222580.
049900     05  FILLER                 PIC 9(10) COMP VALUE 3835390401.
050000     05  FILLER                 PIC 9(10) COMP VALUE 4022224774.
050100     05  FILLER                 PIC 9(10) COMP VALUE 264347078.
050200     05  FILLER                 PIC 9(10) COMP VALUE 604807628.
050300     05  FILLER                 PIC 9(10) COMP VALUE 770255983.
050400     05  FILLER                 PIC 9(10) COMP VALUE 1249150122.
050500     05  FILLER                 PIC 9(10) COMP VALUE 1555081692.
050600     05  FILLER                 PIC 9(10) COMP VALUE 1996064986.
050700     05  FILLER                 PIC 9(10) COMP VALUE 2554220882.
050800     05  FILLER                 PIC 9(10) COMP VALUE 2821834349.
050900     05  FILLER                 PIC 9(10) COMP VALUE 2952996808.
051000     05  FILLER                 PIC 9(10) COMP VALUE 3210313671.
051100     05  FILLER                 PIC 9(10) COMP VALUE 3336571891.
051200     05  FILLER                 PIC 9(10) COMP VALUE 3584528711.
051300     05  FILLER                 PIC 9(10) COMP VALUE 113926993.
051400     05  FILLER                 PIC 9(10) COMP VALUE 338241895.
051500     05  FILLER                 PIC 9(10) COMP VALUE 666307205.
051600     05  FILLER                 PIC 9(10) COMP VALUE 773529912.
051700     05  FILLER                 PIC 9(10) COMP VALUE 1294757372.
051800     05  FILLER                 PIC 9(10) COMP VALUE 1396182291.
051900     05  FILLER                 PIC 9(10) COMP VALUE 1695183700.
052000     05  FILLER                 PIC 9(10) COMP VALUE 1986661051.
052100     05  FILLER                 PIC 9(10) COMP VALUE 2177026350.
052200     05  FILLER                 PIC 9(10) COMP VALUE 2456956037.
052300     05  FILLER                 PIC 9(10) COMP VALUE 2730485921.
052400     05  FILLER                 PIC 9(10) COMP VALUE 2820302411.
052500     05  FILLER                 PIC 9(10) COMP VALUE 3259730800.
052600     05  FILLER                 PIC 9(10) COMP VALUE 3345764771.
052700     05  FILLER                 PIC 9(10) COMP VALUE 3516065817.
052800     05  FILLER                 PIC 9(10) COMP VALUE 3600352804.
052900     05  FILLER                 PIC 9(10) COMP VALUE 4094571909.
053000     05  FILLER                 PIC 9(10) COMP VALUE 275423344.
053100     05  FILLER                 PIC 9(10) COMP VALUE 430227734.
053200     05  FILLER                 PIC 9(10) COMP VALUE 506948616.
053300     05  FILLER                 PIC 9(10) COMP VALUE 659060556.
053400     05  FILLER                 PIC 9(10) COMP VALUE 883997877.
053500     05  FILLER                 PIC 9(10) COMP VALUE 958139571.
053600     05  FILLER                 PIC 9(10) COMP VALUE 1322822218.
053700     05  FILLER                 PIC 9(10) COMP VALUE 1537002063.
053800     05  FILLER                 PIC 9(10) COMP VALUE 1747873779.
053900     05  FILLER                 PIC 9(10) COMP VALUE 1955562222.
054000     05  FILLER                 PIC 9(10) COMP VALUE 2024104815.
054100     05  FILLER                 PIC 9(10) COMP VALUE 2227730452.
054200     05  FILLER                 PIC 9(10) COMP VALUE 2361852424.
054300     05  FILLER                 PIC 9(10) COMP VALUE 2428436474.
054400     05  FILLER                 PIC 9(10) COMP VALUE 2756734187.
054500     05  FILLER                 PIC 9(10) COMP VALUE 3204031479.
054600     05  FILLER                 PIC 9(10) COMP VALUE 3329325298.
054700 01  WS-TAB-SHA-K-R REDEFINES WS-TAB-SHA-K.
054800     05  WS-SHA-K    OCCURS 64 TIMES
054900                                 PIC 9(10) COMP.
055000*-----> POTENCIAS DE 2 (2**31 A 2**0) PARA BITS DE PALAVRA (V13)
055100 01  WS-TAB-SHA-POT2.
055200     05  FILLER                 PIC 9(10) COMP VALUE 2147483648.
055300     05  FILLER                 PIC 9(10) COMP VALUE 1073741824.
055400     05  FILLER                 PIC 9(10) COMP VALUE 536870912.
055500     05  FILLER                 PIC 9(10) COMP VALUE 268435456.
055600     05  FILLER                 PIC 9(10) COMP VALUE 134217728.
055700     05  FILLER                 PIC 9(10) COMP VALUE 67108864.
055800     05  FILLER                 PIC 9(10) COMP VALUE 33554432.
055900     05  FILLER                 PIC 9(10) COMP VALUE 16777216.
056000     05  FILLER                 PIC 9(10) COMP VALUE 8388608.
056100     05  FILLER                 PIC 9(10) COMP VALUE 4194304.
056200     05  FILLER                 PIC 9(10) COMP VALUE 2097152.
056300     05  FILLER                 PIC 9(10) COMP VALUE 1048576.
056400     05  FILLER                 PIC 9(10) COMP VALUE 524288.
056500     05  FILLER                 PIC 9(10) COMP VALUE 262144.
056600     05  FILLER                 PIC 9(10) COMP VALUE 131072.
056700     05  FILLER                 PIC 9(10) COMP VALUE 65536.
056800     05  FILLER                 PIC 9(10) COMP VALUE 32768.
056900     05  FILLER                 PIC 9(10) COMP VALUE 16384.
057000     05  FILLER                 PIC 9(10) COMP VALUE 8192.
057100     05  FILLER                 PIC 9(10) COMP VALUE 4096.
057200     05  FILLER                 PIC 9(10) COMP VALUE 2048.
057300     05  FILLER                 PIC 9(10) COMP VALUE 1024.
057400     05  FILLER                 PIC 9(10) COMP VALUE 512.
057500     05  FILLER                 PIC 9(10) COMP VALUE 256.
057600     05  FILLER                 PIC 9(10) COMP VALUE 128.
057700     05  FILLER                 PIC 9(10) COMP VALUE 64.
057800     05  FILLER                 PIC 9(10) COMP VALUE 32.
057900     05  FILLER                 PIC 9(10) COMP VALUE 16.
058000     05  FILLER                 PIC 9(10) COMP VALUE 8.
058100     05  FILLER                 PIC 9(10) COMP VALUE 4.
058200     05  FILLER                 PIC 9(10) COMP VALUE 2.
058300     05  FILLER                 PIC 9(10) COMP VALUE 1.
058400 01  WS-TAB-SHA-POT2-R REDEFINES WS-TAB-SHA-POT2.
058500     05  WS-SHA-POT2 OCCURS 32 TIMES
058600                                 PIC 9(10) COMP.
058700*-----> AREAS ESCALARES DE TRABALHO DO DIGESTO SHA-256 (V13)
058800 01  WS-AREA-DIGESTO-SHA-AUX.
058900     05  WS-SHA-PALAVRA         PIC 9(10) COMP.
059000     05  WS-SHA-RESULTADO       PIC 9(10) COMP.
059100     05  WS-SHA-SIGMA           PIC 9(10) COMP.
059200     05  WS-SHA-ESCOLHA         PIC 9(10) COMP.
059300     05  WS-SHA-MAIORIA         PIC 9(10) COMP.
059400     05  WS-SHA-TEMP1           PIC 9(10) COMP.
059500     05  WS-SHA-TEMP2           PIC 9(10) COMP.
059600     05  WS-SHA-SOMA-A          PIC 9(10) COMP.
059700     05  WS-SHA-SOMA-B          PIC 9(10) COMP.
059800     05  WS-SHA-SOMA-C          PIC 9(10) COMP.
059900     05  WS-SHA-SOMA-TOTAL      PIC 9(11) COMP.
060000     05  WS-SHA-SOMA-QUOC       PIC 9(02) COMP.
060100     05  WS-SHA-QTD-ROTACAO     PIC 9(02) COMP.
060200     05  WS-SHA-AMT1            PIC 9(02) COMP.
060300     05  WS-SHA-AMT2            PIC 9(02) COMP.
060400     05  WS-SHA-AMT3            PIC 9(02) COMP.
060500     05  WS-SHA-VALOR-BYTE      PIC 9(03) COMP.
060600     05  WS-SHA-BITLEN          PIC 9(10) COMP.
060700     05  WS-SHA-HORNER          PIC 9(15) COMP.
060800     05  WS-SHA-DIV-QUOC        PIC 9(10) COMP.
060900     05  WS-SHA-DIV-RESTO       PIC 9(10) COMP.
061000     05  WS-SHA-BIT-TMP         PIC 9(01) COMP.
061100     05  WS-SHA-BIT-TMP2        PIC 9(01) COMP.
061200     05  WS-SHA-BIT-TMP3        PIC 9(01) COMP.
061300     05  FILLER                 PIC X(01) VALUE SPACES.
061400*-----> AREAS DE TRABALHO DO MODULO DE TENDENCIAS (HASHTAGS)
061500 01  WS-AREA-TENDENCIA.
061600     05  WS-FATOR-DECAIMENTO    PIC 9(01)V9(06) COMP.
061700     05  WS-IDX-LOG             PIC 9(02) COMP.
061800     05  FILLER                 PIC X(01) VALUE SPACES.
061900*-----> AREAS DE TRABALHO DE NORMALIZACAO/COMPARACAO DE TEXTO
062000 01  WS-AREA-TEXTO.
062100     05  WS-TXT-MINUSCULA       PIC X(280).
062200     05  WS-TXT-SEM-ACENTO      PIC X(280).
062300     05  WS-TXT-TAMANHO         PIC 9(03) COMP.
062400     05  WS-TXT-ACHOU           PIC X(01).
062500         88 TXT-ACHOU-SIM         VALUE 'S'.
062600     05  WS-TXT-FRASE           PIC X(30).
062700     05  WS-TXT-FRASE-TAM       PIC 9(02) COMP.
062800     05  WS-TXT-POS             PIC 9(03) COMP.
062900     05  FILLER                 PIC X(01) VALUE SPACES.
063000*-----> AREAS DE TRABALHO DO TOKENIZADOR
063100 01  WS-AREA-TOKEN.
063200     05  WS-TOK-ATUAL           PIC X(30).
063300     05  WS-TOK-TAM             PIC 9(02) COMP.
063400     05  WS-TOK-EH-HASH         PIC X(01).
063500         88 TOK-ATUAL-E-HASH      VALUE 'S'.
063600     05  FILLER                 PIC X(01) VALUE SPACES.
063700*-----> AREAS DE TRABALHO DE ALTERNANCIA E RAJADA
063800 01  WS-AREA-ANOMALIA.
063900     05  WS-ANM-SEQ-ALTERNA     PIC 9(03) COMP.
064000     05  WS-ANM-MAX-ALTERNA     PIC 9(03) COMP.
064100     05  WS-ANM-JANELA-INI      PIC 9(03) COMP.
064200     05  WS-ANM-QTD-JANELA      PIC 9(03) COMP.
064300     05  FILLER                 PIC X(01) VALUE SPACES.
064400*-----> LINHAS DE IMPRESSAO DO ARQUIVO ANALISE (REG-ANALISE)
064500 01  WS-LINHA-TITULO.
064600     05  FILLER                 PIC X(01) VALUE SPACES.
064700     05  FILLER                 PIC X(40) VALUE
064800         'ANALISE DE MENSAGENS DE MIDIAS SOCIAIS'.
064900     05  FILLER                 PIC X(10) VALUE SPACES.
065000     05  WS-LT-DATA             PIC X(10).
065100     05  FILLER                 PIC X(01) VALUE SPACES.
065200     05  WS-LT-HORA             PIC X(11).
065300     05  FILLER                 PIC X(59) VALUE SPACES.
065400 01  WS-LINHA-DIST.
065500     05  FILLER                 PIC X(01) VALUE SPACES.
065600     05  FILLER                 PIC X(30) VALUE
065700         'DISTRIBUICAO DE SENTIMENTO - '.
065800     05  FILLER                 PIC X(04) VALUE 'POS='.
065900     05  WS-LD-POSITIVA         PIC ZZ9,99.
066000     05  FILLER                 PIC X(02) VALUE SPACES.
066100     05  FILLER                 PIC X(04) VALUE 'NEG='.
066200     05  WS-LD-NEGATIVA         PIC ZZ9,99.
066300     05  FILLER                 PIC X(02) VALUE SPACES.
066400     05  FILLER                 PIC X(04) VALUE 'NEU='.
066500     05  WS-LD-NEUTRA           PIC ZZ9,99.
066600     05  FILLER                 PIC X(61) VALUE SPACES.
066700 01  WS-LINHA-ENGAJ.
066800     05  FILLER                 PIC X(01) VALUE SPACES.
066900     05  FILLER                 PIC X(30) VALUE
067000         'ESCORE GERAL DE ENGAJAMENTO - '.
067100     05  WS-LE-SCORE            PIC -9999,9999.
067200     05  FILLER                 PIC X(91) VALUE SPACES.
067300 01  WS-LINHA-TREND.
067400     05  FILLER                 PIC X(01) VALUE SPACES.
067500     05  FILLER                 PIC X(12) VALUE 'TENDENCIA - '.
067600     05  WS-LTR-POSICAO         PIC 9(01).
067700     05  FILLER                 PIC X(03) VALUE ' - '.
067800     05  WS-LTR-HASHTAG         PIC X(30).
067900     05  FILLER                 PIC X(85) VALUE SPACES.
068000 01  WS-LINHA-FLAG.
068100     05  FILLER                 PIC X(01) VALUE SPACES.
068200     05  WS-LF-DESCRICAO        PIC X(40).
068300     05  FILLER                 PIC X(02) VALUE SPACES.
068400     05  WS-LF-VALOR            PIC X(03).
068500     05  FILLER                 PIC X(86) VALUE SPACES.
068600*-----> LINHAS DE IMPRESSAO DO ARQUIVO RANKING (REG-RANKING)
068700 01  WS-LINHA-RANK-CAB1.
068800     05  FILLER                 PIC X(01) VALUE SPACES.
068900     05  FILLER                 PIC X(40) VALUE
069000         'USUARIO'.
069100     05  FILLER                 PIC X(02) VALUE SPACES.
069200     05  FILLER                 PIC X(10) VALUE 'SEGUIDORES'.
069300     05  FILLER                 PIC X(02) VALUE SPACES.
069400     05  FILLER                 PIC X(12) VALUE 'TAXA ENGAJ.'.
069500     05  FILLER                 PIC X(02) VALUE SPACES.
069600     05  FILLER                 PIC X(14) VALUE 'SCORE INFLUEN.'.
069700     05  FILLER                 PIC X(17) VALUE SPACES.
069800 01  WS-LINHA-RANK-DET.
069900     05  FILLER                 PIC X(01) VALUE SPACES.
070000     05  WS-LR-USUARIO          PIC X(40).
070100     05  FILLER                 PIC X(02) VALUE SPACES.
070200     05  WS-LR-SEGUIDORES       PIC Z(08)9.
070300     05  FILLER                 PIC X(02) VALUE SPACES.
070400     05  WS-LR-TAXA-ENGAJ       PIC ZZ9,999999.
070500     05  FILLER                 PIC X(02) VALUE SPACES.
070600     05  WS-LR-SCORE-INFL       PIC -Z(06)9,999999.
070700     05  FILLER                 PIC X(19) VALUE SPACES.
070800 01  FILLER                     PIC X(35)       VALUE
070900     '****** FIM DA WORKING-STORAGE *****'.
071000 LINKAGE SECTION.
071100*----------------*
071200*-----> NAO HA PARAMETROS DE CHAMADA - PROGRAMA EH STAND-ALONE
071300 PROCEDURE DIVISION.
071400*==================*
071500*--------------------------------------------------------------*
071600*    PROCESSO PRINCIPAL
071700*--------------------------------------------------------------*
071800*    ENTRADA PRINCIPAL: WS-QTD-MENSAGENS.
071900*    SAIDA/RESULTADO: WS-QTD-FILTRADAS.
072000 000-CGANL100.
072100
072200*    EXECUTA A ROTINA 010-INICIAR.
072300*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
072400     PERFORM 010-INICIAR          THRU 010-EXIT
072500*    EXECUTA A ROTINA 020-ABRIR-ARQUIVOS.
072600*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
072700     PERFORM 020-ABRIR-ARQUIVOS   THRU 020-EXIT
072800*    EXECUTA A ROTINA 025-LER-CONTROLE.
072900*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
073000     PERFORM 025-LER-CONTROLE     THRU 025-EXIT
073100*    EXECUTA A ROTINA 027-VALIDAR-JANELA.
073200*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
073300     PERFORM 027-VALIDAR-JANELA   THRU 027-EXIT
073400*    EXECUTA A ROTINA 030-CARREGAR-MSGS.
073500*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
073600     PERFORM 030-CARREGAR-MSGS    THRU 030-EXIT
073700*    TESTA SE WS-QTD-MENSAGENS = ZERO
073800*    AVALIA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
073900     IF WS-QTD-MENSAGENS = ZERO
074000        PERFORM 800-RESULTADO-VAZIO THRU 800-EXIT
074100        GO TO 097-TERMINAR
074200     END-IF
074300*    EXECUTA A ROTINA 040-CALCULAR-JANELA.
074400*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
074500     PERFORM 040-CALCULAR-JANELA  THRU 040-EXIT
074600*    EXECUTA A ROTINA 045-FILTRAR-MSGS.
074700*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
074800     PERFORM 045-FILTRAR-MSGS     THRU 045-EXIT
074900*    TESTA SE WS-QTD-FILTRADAS = ZERO
075000*    DESVIA O PROCESSAMENTO CONFORME O RESULTADO DO TESTE.
075100     IF WS-QTD-FILTRADAS = ZERO
075200        PERFORM 800-RESULTADO-VAZIO THRU 800-EXIT
075300        GO TO 097-TERMINAR
075400     END-IF
075500*    EXECUTA A ROTINA 050-PROCESSAR-MSGS.
075600*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
075700     PERFORM 050-PROCESSAR-MSGS   THRU 050-EXIT
075800*    EXECUTA A ROTINA 080-MONTAR-DISTRIB.
075900*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
076000     PERFORM 080-MONTAR-DISTRIB   THRU 080-EXIT
076100*    EXECUTA A ROTINA 610-ENGAJAMENTO-TODOS.
076200*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
076300     PERFORM 610-ENGAJAMENTO-TODOS THRU 610-EXIT
076400*    EXECUTA A ROTINA 640-ORDENAR-RANKING.
076500*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
076600     PERFORM 640-ORDENAR-RANKING  THRU 640-EXIT
076700*    EXECUTA A ROTINA 660-ORDENAR-TENDENC.
076800*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
076900     PERFORM 660-ORDENAR-TENDENC  THRU 660-EXIT
077000*    EXECUTA A ROTINA 670-DETECTAR-RAJADA.
077100*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
077200     PERFORM 670-DETECTAR-RAJADA  THRU 670-EXIT
077300*    EXECUTA A ROTINA 675-DETECTAR-ALTERNA.
077400*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
077500     PERFORM 675-DETECTAR-ALTERNA THRU 675-EXIT
077600*    EXECUTA A ROTINA 680-DETECTAR-SINCRO.
077700*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
077800     PERFORM 680-DETECTAR-SINCRO  THRU 680-EXIT
077900*    EXECUTA A ROTINA 690-CALC-SCORE-GERAL.
078000*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
078100     PERFORM 690-CALC-SCORE-GERAL THRU 690-EXIT
078200*    EXECUTA A ROTINA 085-MONTAR-RESULTADO.
078300*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
078400     PERFORM 085-MONTAR-RESULTADO THRU 085-EXIT
078500*    EXECUTA A ROTINA 090-GRAVAR-ANALISE.
078600*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
078700     PERFORM 090-GRAVAR-ANALISE   THRU 090-EXIT
078800*    EXECUTA A ROTINA 095-GRAVAR-RANKING.
078900*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
079000     PERFORM 095-GRAVAR-RANKING   THRU 095-EXIT
079100     .
079200*--------------------------------------------------------------*
079300*    PROCEDIMENTOS INICIAIS
079400*--------------------------------------------------------------*
079500*    ENTRADA PRINCIPAL: WS-DTEDI.
079600*    SAIDA/RESULTADO: WS-HREDI.
079700 010-INICIAR.
079800
079900*    EXIBE MENSAGEM DE CONTROLE NO SYSOUT.
080000*    SAIDA INFORMATIVA, SEM EFEITO NO PROCESSAMENTO.
080100     DISPLAY '*--------------------------------------------*'
080200*    EXIBE MENSAGEM DE CONTROLE NO SYSOUT.
080300*    SAIDA INFORMATIVA, SEM EFEITO NO PROCESSAMENTO.
080400     DISPLAY '* CGANL100 - ANALISE DE MIDIAS SOCIAIS - MBRAS *'
080500*    EXIBE MENSAGEM DE CONTROLE NO SYSOUT.
080600*    SAIDA INFORMATIVA, SEM EFEITO NO PROCESSAMENTO.
080700     DISPLAY '*--------------------------------------------*'
080800
080900*    EXECUTA A ROTINA 015-DATA-HORA.
081000*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
081100     PERFORM 015-DATA-HORA THRU 015-EXIT
081200
081300*    EXIBE MENSAGEM DE CONTROLE NO SYSOUT.
081400*    SAIDA INFORMATIVA, SEM EFEITO NO PROCESSAMENTO.
081500     DISPLAY ' * INICIO : ' WS-DTEDI ' AS ' WS-HREDI
081600
081700*    EXECUTA A ROTINA 500-CARREGAR-LEXICO.
081800*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
081900     PERFORM 500-CARREGAR-LEXICO    THRU 500-EXIT
082000*    EXECUTA A ROTINA 505-CARREGAR-INTENSIF.
082100*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
082200     PERFORM 505-CARREGAR-INTENSIF  THRU 505-EXIT
082300*    EXECUTA A ROTINA 510-CARREGAR-NEGACOES.
082400*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
082500     PERFORM 510-CARREGAR-NEGACOES  THRU 510-EXIT
082600*    EXECUTA A ROTINA 515-CARREGAR-LOG10.
082700*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
082800     PERFORM 515-CARREGAR-LOG10     THRU 515-EXIT
082900*    EXECUTA A ROTINA 520-CARREGAR-COD-CARACTER.
083000*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
083100     PERFORM 520-CARREGAR-COD-CARACTER THRU 520-EXIT
083200     .
083300 010-EXIT.
083400     EXIT.
083500*--------------------------------------------------------------*
083600*    OBTER A DATA E HORA DO SISTEMA
083700*--------------------------------------------------------------*
083800*    ENTRADA PRINCIPAL: WS-DTSYS.
083900*    SAIDA/RESULTADO: WS-HREDI.
084000 015-DATA-HORA.
084100
084200     ACCEPT  WS-DTSYS  FROM DATE
084300*    MONTA A CADEIA DE CARACTERES DE TRABALHO.
084400*    MANIPULACAO DE TEXTO DESTA ROTINA.
084500     STRING  WS-DTSYS  (5:2) '/'
084600             WS-DTSYS  (3:2) '/20'
084700             WS-DTSYS  (1:2)
084800     DELIMITED BY SIZE INTO WS-DTEDI
084900
085000     ACCEPT  WS-HRSYS  FROM TIME
085100*    MONTA A CADEIA DE CARACTERES DE TRABALHO.
085200*    MANIPULACAO DE TEXTO DESTA ROTINA.
085300     STRING  WS-HRSYS  (1:2) ':'
085400             WS-HRSYS  (3:2) ':'
085500             WS-HRSYS  (5:2) ':'
085600             WS-HRSYS  (7:2)
085700     DELIMITED BY SIZE INTO WS-HREDI
085800     .
085900 015-EXIT.
086000     EXIT.
086100*--------------------------------------------------------------*
086200*    ABERTURA DOS ARQUIVOS
086300*--------------------------------------------------------------*
086400*    ENTRADA PRINCIPAL: WS-FS-CTL.
086500*    SAIDA/RESULTADO: WS-FS-MSGERR.
086600 020-ABRIR-ARQUIVOS.
086700
086800*    OPEN INPUT  ARQCTL
086900*    CONTROLE DE ABERTURA/FECHAMENTO DOS ARQUIVOS DO LOTE.
087000     OPEN INPUT  ARQCTL
087100*    TESTA SE WS-FS-CTL NOT = '00'
087200*    DESVIA O PROCESSAMENTO CONFORME O RESULTADO DO TESTE.
087300     IF WS-FS-CTL NOT = '00'
087400        MOVE 'ERRO AO ABRIR O ARQCTL'   TO WS-MSG-ERRO
087500        MOVE WS-FS-CTL                  TO WS-FS-MSGERR
087600        GO TO 999-ERRO
087700     END-IF
087800
087900*    OPEN INPUT  ARQMSG
088000*    CONTROLE DE ABERTURA/FECHAMENTO DOS ARQUIVOS DO LOTE.
088100     OPEN INPUT  ARQMSG
088200*    TESTA SE WS-FS-MSG NOT = '00'
088300*    DESVIA O PROCESSAMENTO CONFORME O RESULTADO DO TESTE.
088400     IF WS-FS-MSG NOT = '00'
088500        MOVE 'ERRO AO ABRIR O ARQMSG'   TO WS-MSG-ERRO
088600        MOVE WS-FS-MSG                  TO WS-FS-MSGERR
088700        GO TO 999-ERRO
088800     END-IF
088900
089000*    OPEN OUTPUT ARQANL
089100*    CONTROLE DE ABERTURA/FECHAMENTO DOS ARQUIVOS DO LOTE.
089200     OPEN OUTPUT ARQANL
089300*    TESTA SE WS-FS-ANL NOT = '00'
089400*    DESVIA O PROCESSAMENTO CONFORME O RESULTADO DO TESTE.
089500     IF WS-FS-ANL NOT = '00'
089600        MOVE 'ERRO AO ABRIR O ARQANL'   TO WS-MSG-ERRO
089700        MOVE WS-FS-ANL                  TO WS-FS-MSGERR
089800        GO TO 999-ERRO
089900     END-IF
090000
090100*    OPEN OUTPUT ARQRNK
090200*    CONTROLE DE ABERTURA/FECHAMENTO DOS ARQUIVOS DO LOTE.
090300     OPEN OUTPUT ARQRNK
090400*    TESTA SE WS-FS-RNK NOT = '00'
090500*    DESVIA O PROCESSAMENTO CONFORME O RESULTADO DO TESTE.
090600     IF WS-FS-RNK NOT = '00'
090700        MOVE 'ERRO AO ABRIR O ARQRNK'   TO WS-MSG-ERRO
090800        MOVE WS-FS-RNK                  TO WS-FS-MSGERR
090900        GO TO 999-ERRO
091000     END-IF
091100     .
091200 020-EXIT.
091300     EXIT.
091400*--------------------------------------------------------------*
091500*    LEITURA DO REGISTRO DE CONTROLE (JANELA E HORA DO PEDIDO)
091600*--------------------------------------------------------------*
091700*    ENTRADA PRINCIPAL: WS-REG-CONTROLE.
091800*    SAIDA/RESULTADO: WS-FS-MSGERR.
091900 025-LER-CONTROLE.
092000
092100*    LE ARQCTL INTO WS-REG-CONTROLE
092200*    PROXIMO REGISTRO DE ENTRADA DO ARQUIVO CORRESPONDENTE.
092300     READ ARQCTL INTO WS-REG-CONTROLE
092400*    TESTA SE WS-FS-CTL NOT = '00'
092500*    DESVIA O PROCESSAMENTO CONFORME O RESULTADO DO TESTE.
092600     IF WS-FS-CTL NOT = '00'
092700        MOVE 'ERRO NA LEITURA DO ARQCTL' TO WS-MSG-ERRO
092800        MOVE WS-FS-CTL                   TO WS-FS-MSGERR
092900        GO TO 999-ERRO
093000     END-IF
093100     .
093200 025-EXIT.
093300     EXIT.
093400*--------------------------------------------------------------*
093500*    REGRA DE NEGOCIO: JANELA DE 123 MINUTOS NAO E SUPORTADA
093600*    (NAO E ERRO DE VALIDACAO DE CAMPO - E REGRA DE NEGOCIO)
093700*--------------------------------------------------------------*
093800*    ENTRADA PRINCIPAL: WS-CTL-JANELA-MIN.
093900*    SAIDA/RESULTADO: WS-MSG-ERRO.
094000 027-VALIDAR-JANELA.
094100
094200*    TESTA SE WS-CTL-JANELA-MIN = 123
094300*    AVALIA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
094400     IF WS-CTL-JANELA-MIN = 123
094500        MOVE 'UNSUPPORTED_TIME_WINDOW'   TO WS-MSG-ERRO(1:24)
094600        DISPLAY '*** ERRO DE NEGOCIO: UNSUPPORTED_TIME_WINDOW ***'
094700        DISPLAY '*** JANELA DE 123 MINUTOS NAO E SUPORTADA     ***'
094800        CLOSE ARQCTL ARQMSG ARQANL ARQRNK
094900        STOP RUN
095000     END-IF
095100     .
095200 027-EXIT.
095300     EXIT.
095400*--------------------------------------------------------------*
095500*    CARGA DE TODAS AS MENSAGENS EM MEMORIA (SEM ORDEM EXIGIDA)
095600*    E CALCULO DO INSTANTE DE REFERENCIA (MAIOR TIMESTAMP LIDO)
095700*--------------------------------------------------------------*
095800*    ENTRADA PRINCIPAL: WS-JAN-REFERENCIA-SEG.
095900*    SAIDA/RESULTADO: WS-JAN-REFERENCIA-SEG.
096000 030-CARREGAR-MSGS.
096100
096200*    ATRIBUI VALOR AO CAMPO WS-JAN-REFERENCIA-SEG.
096300*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
096400     MOVE ZERO TO WS-JAN-REFERENCIA-SEG
096500*    EXECUTA A ROTINA 032-LER-MENSAGEM.
096600*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
096700     PERFORM 032-LER-MENSAGEM THRU 032-EXIT
096800*    EXECUTA A ROTINA 034-GUARDAR-MENSAGEM.
096900*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
097000     PERFORM 034-GUARDAR-MENSAGEM THRU 034-EXIT
097100         UNTIL WS-FIM-MSG
097200     .
097300 030-EXIT.
097400     EXIT.
097500*--------------------------------------------------------------*
097600*    LEITURA DE UM REGISTRO DE MENSAGEM
097700*--------------------------------------------------------------*
097800*    ENTRADA PRINCIPAL: WS-REG-MENSAGEM.
097900*    SAIDA/RESULTADO: WS-FS-MSGERR.
098000 032-LER-MENSAGEM.
098100
098200*    LE ARQMSG INTO WS-REG-MENSAGEM
098300*    PROXIMO REGISTRO DE ENTRADA DO ARQUIVO CORRESPONDENTE.
098400     READ ARQMSG INTO WS-REG-MENSAGEM
098500         AT END
098600             SET WS-FIM-MSG TO TRUE
098700     END-READ
098800*    TESTA SE NOT WS-FIM-MSG AND WS-FS-MSG NOT = '00'
098900*    DESVIA O PROCESSAMENTO CONFORME O RESULTADO DO TESTE.
099000     IF NOT WS-FIM-MSG AND WS-FS-MSG NOT = '00'
099100        MOVE 'ERRO NA LEITURA DO ARQMSG' TO WS-MSG-ERRO
099200        MOVE WS-FS-MSG                   TO WS-FS-MSGERR
099300        GO TO 999-ERRO
099400     END-IF
099500     .
099600 032-EXIT.
099700     EXIT.
099800*--------------------------------------------------------------*
099900*    ARMAZENA A MENSAGEM LIDA NA TABELA RESIDENTE E ATUALIZA O
100000*    INSTANTE DE REFERENCIA, LENDO EM SEGUIDA A PROXIMA MENSAGEM
100100*--------------------------------------------------------------*
100200*    ENTRADA PRINCIPAL: WS-CTLIDO-MSG.
100300*    SAIDA/RESULTADO: WS-JAN-REFERENCIA-SEG.
100400 034-GUARDAR-MENSAGEM.
100500
100600*    SOMA 1 TO WS-CTLIDO-MSG
100700*    AJUSTE ARITMETICO DO CAMPO DE TRABALHO CORRESPONDENTE.
100800     ADD 1 TO WS-CTLIDO-MSG
100900*    SOMA 1 TO WS-QTD-MENSAGENS
101000*    ATUALIZA O ACUMULADOR/CONTADOR DE TRABALHO DESTA SECAO.
101100     ADD 1 TO WS-QTD-MENSAGENS
101200*    ATRIBUI VALOR AO CAMPO WS-IDX-MSG.
101300*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
101400     MOVE WS-QTD-MENSAGENS      TO WS-IDX-MSG
101500
101600*    ATRIBUI VALOR AO CAMPO WS-TM-ID(WS-IDX-MSG).
101700*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
101800     MOVE WS-MSG-ID             TO WS-TM-ID(WS-IDX-MSG)
101900*    ATRIBUI VALOR AO CAMPO WS-TM-CONTEUDO(WS-IDX-MSG).
102000*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
102100     MOVE WS-MSG-CONTEUDO       TO WS-TM-CONTEUDO(WS-IDX-MSG)
102200*    ATRIBUI VALOR AO CAMPO WS-TM-TIMESTAMP(WS-IDX-MSG).
102300*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
102400     MOVE WS-MSG-TIMESTAMP      TO WS-TM-TIMESTAMP(WS-IDX-MSG)
102500*    ATRIBUI VALOR AO CAMPO WS-TM-USUARIO(WS-IDX-MSG).
102600*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
102700     MOVE WS-MSG-USUARIO        TO WS-TM-USUARIO(WS-IDX-MSG)
102800*    ATRIBUI VALOR AO CAMPO WS-TM-QTDHASH(WS-IDX-MSG).
102900*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
103000     MOVE WS-MSG-QTDHASH        TO WS-TM-QTDHASH(WS-IDX-MSG)
103100*    ATRIBUI VALOR AO CAMPO WS-TM-REACOES(WS-IDX-MSG).
103200*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
103300     MOVE WS-MSG-REACOES        TO WS-TM-REACOES(WS-IDX-MSG)
103400*    ATRIBUI VALOR AO CAMPO WS-TM-COMPART(WS-IDX-MSG).
103500*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
103600     MOVE WS-MSG-COMPART        TO WS-TM-COMPART(WS-IDX-MSG)
103700*    ATRIBUI VALOR AO CAMPO WS-TM-VISUAL(WS-IDX-MSG).
103800*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
103900     MOVE WS-MSG-VISUAL         TO WS-TM-VISUAL(WS-IDX-MSG)
104000*    ATRIBUI VALOR AO CAMPO WS-TM-SOBREVIVE(WS-IDX-MSG).
104100*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
104200     MOVE 'N'                   TO WS-TM-SOBREVIVE(WS-IDX-MSG)
104300
104400*    EXECUTA A ROTINA 036-COPIAR-HASHTAG.
104500*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
104600     PERFORM 036-COPIAR-HASHTAG THRU 036-EXIT
104700             VARYING WS-IDX-HASH FROM 1 BY 1
104800             UNTIL WS-IDX-HASH > 10
104900
105000*    ATRIBUI VALOR AO CAMPO WS-DH-TIMESTAMP-X.
105100*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
105200     MOVE WS-MSG-TIMESTAMP      TO WS-DH-TIMESTAMP-X
105300*    EXECUTA A ROTINA 700-CONVERTER-DATA-HORA.
105400*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
105500     PERFORM 700-CONVERTER-DATA-HORA THRU 700-EXIT
105600*    ATRIBUI VALOR AO CAMPO WS-TM-SEGUNDOS(WS-IDX-MSG).
105700*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
105800     MOVE WS-CONV-SEGUNDOS      TO WS-TM-SEGUNDOS(WS-IDX-MSG)
105900*    TESTA SE WS-CONV-SEGUNDOS > WS-JAN-REFERENCIA-SEG
106000*    AVALIA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
106100     IF WS-CONV-SEGUNDOS > WS-JAN-REFERENCIA-SEG
106200        MOVE WS-CONV-SEGUNDOS   TO WS-JAN-REFERENCIA-SEG
106300     END-IF
106400     .
106500 034-EXIT.
106600     EXIT.
106700*--------------------------------------------------------------*
106800*    COPIA UMA POSICAO DE HASHTAG DA MENSAGEM PARA A TABELA
106900*--------------------------------------------------------------*
107000*    ENTRADA PRINCIPAL: WS-MSG-HASHTAG.
107100*    SAIDA/RESULTADO: WS-TM-HASHTAG.
107200 036-COPIAR-HASHTAG.
107300
107400*    ATRIBUI VALOR AO CAMPO (CAMPO).
107500*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
107600     MOVE WS-MSG-HASHTAG(WS-IDX-HASH)
107700                         TO WS-TM-HASHTAG(WS-IDX-MSG, WS-IDX-HASH)
107800     .
107900 036-EXIT.
108000     EXIT.
108100*--------------------------------------------------------------*
108200*    CALCULO DA JANELA: REFERENCIA, ANCORA E INICIO DA JANELA
108300*--------------------------------------------------------------*
108400*    ENTRADA PRINCIPAL: WS-CTL-HORA-REQ.
108500*    SAIDA/RESULTADO: WS-JAN-INICIO-SEG.
108600 040-CALCULAR-JANELA.
108700
108800*    ATRIBUI VALOR AO CAMPO WS-DH-TIMESTAMP-X.
108900*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
109000     MOVE WS-CTL-HORA-REQ       TO WS-DH-TIMESTAMP-X
109100*    EXECUTA A ROTINA 700-CONVERTER-DATA-HORA.
109200*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
109300     PERFORM 700-CONVERTER-DATA-HORA THRU 700-EXIT
109400*    ATRIBUI VALOR AO CAMPO WS-JAN-REQUISICAO-SEG.
109500*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
109600     MOVE WS-CONV-SEGUNDOS      TO WS-JAN-REQUISICAO-SEG
109700
109800*    TESTA SE WS-JAN-REQUISICAO-SEG > WS-JAN-REFERENCIA-SEG
109900*    DESVIA O PROCESSAMENTO CONFORME O RESULTADO DO TESTE.
110000     IF WS-JAN-REQUISICAO-SEG > WS-JAN-REFERENCIA-SEG
110100        MOVE WS-JAN-REQUISICAO-SEG TO WS-JAN-ANCORA-SEG
110200     ELSE
110300        MOVE WS-JAN-REFERENCIA-SEG TO WS-JAN-ANCORA-SEG
110400     END-IF
110500
110600*    CALCULA WS-JAN-INICIO-SEG.
110700*    FORMULA CONFORME ESPECIFICACAO DESTE MODULO.
110800     COMPUTE WS-JAN-INICIO-SEG =
110900             WS-JAN-REFERENCIA-SEG - (WS-CTL-JANELA-MIN * 60)
111000     .
111100 040-EXIT.
111200     EXIT.
111300*--------------------------------------------------------------*
111400*    FILTRA AS MENSAGENS NA JANELA (TOLERANCIA DE 5 SEG NO TOPO)
111500*--------------------------------------------------------------*
111600*    ENTRADA PRINCIPAL: WS-QTD-FILTRADAS.
111700*    SAIDA/RESULTADO: WS-QTD-FILTRADAS.
111800 045-FILTRAR-MSGS.
111900
112000*    ATRIBUI VALOR AO CAMPO WS-QTD-FILTRADAS.
112100*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
112200     MOVE ZERO TO WS-QTD-FILTRADAS
112300*    EXECUTA A ROTINA 046-FILTRAR-UMA-MSG.
112400*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
112500     PERFORM 046-FILTRAR-UMA-MSG THRU 046-EXIT
112600             VARYING WS-IDX-MSG FROM 1 BY 1
112700             UNTIL WS-IDX-MSG > WS-QTD-MENSAGENS
112800     .
112900 045-EXIT.
113000     EXIT.
113100*--------------------------------------------------------------*
113200*    TESTA UMA MENSAGEM CONTRA OS LIMITES DA JANELA
113300*--------------------------------------------------------------*
113400*    ENTRADA PRINCIPAL: WS-TM-SEGUNDOS.
113500*    SAIDA/RESULTADO: WS-QTD-FILTRADAS.
113600 046-FILTRAR-UMA-MSG.
113700
113800*    TESTA SE WS-TM-SEGUNDOS(WS-IDX-MSG) >= WS-JAN-INICIO-SEG AND
113900*    DESVIA O PROCESSAMENTO CONFORME O RESULTADO DO TESTE.
114000     IF WS-TM-SEGUNDOS(WS-IDX-MSG) >= WS-JAN-INICIO-SEG AND
114100        WS-TM-SEGUNDOS(WS-IDX-MSG) <= WS-JAN-ANCORA-SEG + 5
114200        MOVE 'S' TO WS-TM-SOBREVIVE(WS-IDX-MSG)
114300        ADD 1    TO WS-QTD-FILTRADAS
114400     END-IF
114500     .
114600 046-EXIT.
114700     EXIT.
114800*--------------------------------------------------------------*
114900*    LACO PRINCIPAL: PROCESSA CADA MENSAGEM QUE SOBREVIVEU AO
115000*    FILTRO DE JANELA (ACUMULO, SENTIMENTO, FLAGS, ANOMALIAS,
115100*    TENDENCIAS)
115200*--------------------------------------------------------------*
115300*    ENTRADA PRINCIPAL: WS-IDX-MSG.
115400*    SAIDA/RESULTADO: WS-QTD-MENSAGENS.
115500 050-PROCESSAR-MSGS.
115600
115700*    EXECUTA A ROTINA 051-PROCESSAR-UMA-MSG.
115800*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
115900     PERFORM 051-PROCESSAR-UMA-MSG THRU 051-EXIT
116000             VARYING WS-IDX-MSG FROM 1 BY 1
116100             UNTIL WS-IDX-MSG > WS-QTD-MENSAGENS
116200     .
116300 050-EXIT.
116400     EXIT.
116500*----------------------------------------------------------------*
116600*    TRATA UMA UNICA MENSAGEM DO LOTE: ACUMULA O USUARIO,
116700*    CLASSIFICA O SENTIMENTO, MARCA AS FLAGS E REGISTRA O EVENTO
116800*----------------------------------------------------------------*
116900*    ENTRADA PRINCIPAL: WS-IDX-MSG.
117000*    SAIDA/RESULTADO: WS-IDX-MSG.
117100 051-PROCESSAR-UMA-MSG.
117200
117300*    TESTA SE TM-SOBREVIVE-SIM(WS-IDX-MSG)
117400*    DESVIA O PROCESSAMENTO CONFORME O RESULTADO DO TESTE.
117500     IF TM-SOBREVIVE-SIM(WS-IDX-MSG)
117600        PERFORM 052-ACUMULAR-USUARIO      THRU 052-EXIT
117700        PERFORM 055-CLASSIFICAR-SENTIMENTO THRU 055-EXIT
117800        PERFORM 056-MARCAR-FLAGS          THRU 056-EXIT
117900        PERFORM 057-REGISTRAR-EVENTO      THRU 057-EXIT
118000        PERFORM 058-EMITIR-HASHTAGS       THRU 058-EXIT
118100     END-IF
118200     .
118300 051-EXIT.
118400     EXIT.
118500*--------------------------------------------------------------*
118600*    LOCALIZA (OU CRIA) O USUARIO DA MENSAGEM E ACUMULA TOTAIS
118700*--------------------------------------------------------------*
118800*    ENTRADA PRINCIPAL: WS-TM-REACOES.
118900*    SAIDA/RESULTADO: WS-TOT-VISUAL.
119000 052-ACUMULAR-USUARIO.
119100
119200*    EXECUTA A ROTINA 053-LOCALIZAR-USUARIO.
119300*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
119400     PERFORM 053-LOCALIZAR-USUARIO THRU 053-EXIT
119500
119600*    SOMA WS-TM-REACOES(WS-IDX-MSG) TO WS-US-REACOES(WS-IDX-USU)
119700*    ATUALIZA O ACUMULADOR/CONTADOR DE TRABALHO DESTA SECAO.
119800     ADD WS-TM-REACOES(WS-IDX-MSG) TO WS-US-REACOES(WS-IDX-USU)
119900*    SOMA WS-TM-COMPART(WS-IDX-MSG) TO WS-US-COMPART(WS-IDX-USU)
120000*    AJUSTE ARITMETICO DO CAMPO DE TRABALHO CORRESPONDENTE.
120100     ADD WS-TM-COMPART(WS-IDX-MSG) TO WS-US-COMPART(WS-IDX-USU)
120200*    SOMA WS-TM-VISUAL(WS-IDX-MSG)  TO WS-US-VISUAL(WS-IDX-USU)
120300*    ATUALIZA O ACUMULADOR/CONTADOR DE TRABALHO DESTA SECAO.
120400     ADD WS-TM-VISUAL(WS-IDX-MSG)  TO WS-US-VISUAL(WS-IDX-USU)
120500*    SOMA 1                         TO WS-US-QTD-MSG(WS-IDX-USU)
120600*    AJUSTE ARITMETICO DO CAMPO DE TRABALHO CORRESPONDENTE.
120700     ADD 1                         TO WS-US-QTD-MSG(WS-IDX-USU)
120800
120900*    SOMA WS-TM-REACOES(WS-IDX-MSG) TO WS-TOT-REACOES
121000*    ATUALIZA O ACUMULADOR/CONTADOR DE TRABALHO DESTA SECAO.
121100     ADD WS-TM-REACOES(WS-IDX-MSG) TO WS-TOT-REACOES
121200*    SOMA WS-TM-COMPART(WS-IDX-MSG) TO WS-TOT-COMPART
121300*    AJUSTE ARITMETICO DO CAMPO DE TRABALHO CORRESPONDENTE.
121400     ADD WS-TM-COMPART(WS-IDX-MSG) TO WS-TOT-COMPART
121500*    SOMA WS-TM-VISUAL(WS-IDX-MSG)  TO WS-TOT-VISUAL
121600*    ATUALIZA O ACUMULADOR/CONTADOR DE TRABALHO DESTA SECAO.
121700     ADD WS-TM-VISUAL(WS-IDX-MSG)  TO WS-TOT-VISUAL
121800     .
121900 052-EXIT.
122000     EXIT.
122100*--------------------------------------------------------------*
122200*    BUSCA SEQUENCIAL DO USUARIO NA TABELA; SE NAO ENCONTRADO,
122300*    ABRE UMA NOVA ENTRADA (TABELA LIMITADA A 100 USUARIOS)
122400*--------------------------------------------------------------*
122500*    ENTRADA PRINCIPAL: WS-ACHOU-TROCA.
122600*    SAIDA/RESULTADO: WS-US-REACOES.
122700 053-LOCALIZAR-USUARIO.
122800
122900*    ATRIBUI VALOR AO CAMPO WS-ACHOU-TROCA.
123000*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
123100     MOVE 'N' TO WS-ACHOU-TROCA
123200*    EXECUTA A ROTINA 054-TESTAR-USUARIO.
123300*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
123400     PERFORM 054-TESTAR-USUARIO THRU 054-EXIT
123500             VARYING WS-IDX-AUX FROM 1 BY 1
123600             UNTIL WS-IDX-AUX > WS-QTD-USUARIOS OR WS-HOUVE-TROCA
123700
123800*    TESTA SE NOT WS-HOUVE-TROCA
123900*    AVALIA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
124000     IF NOT WS-HOUVE-TROCA
124100        ADD 1 TO WS-QTD-USUARIOS
124200        MOVE WS-QTD-USUARIOS          TO WS-IDX-USU
124300        MOVE WS-TM-USUARIO(WS-IDX-MSG) TO WS-US-ID(WS-IDX-USU)
124400        MOVE ZERO TO WS-US-REACOES(WS-IDX-USU)
124500                     WS-US-COMPART(WS-IDX-USU)
124600                     WS-US-VISUAL(WS-IDX-USU)
124700                     WS-US-QTD-MSG(WS-IDX-USU)
124800                     WS-US-QTD-TS(WS-IDX-USU)
124900                     WS-US-QTD-LBL(WS-IDX-USU)
125000     END-IF
125100     .
125200 053-EXIT.
125300     EXIT.
125400*----------------------------------------------------------------*
125500*    COMPARA O ID DE USUARIO DA TABELA COM O DA MENSAGEM
125600*    CORRENTE PARA DECIDIR SE HOUVE ACHADO NA BUSCA
125700*----------------------------------------------------------------*
125800*    ENTRADA PRINCIPAL: WS-US-ID.
125900*    SAIDA/RESULTADO: WS-IDX-USU.
126000 054-TESTAR-USUARIO.
126100
126200*    TESTA SE WS-US-ID(WS-IDX-AUX) = WS-TM-USUARIO(WS-IDX-MSG)
126300*    DESVIA O PROCESSAMENTO CONFORME O RESULTADO DO TESTE.
126400     IF WS-US-ID(WS-IDX-AUX) = WS-TM-USUARIO(WS-IDX-MSG)
126500        MOVE WS-IDX-AUX TO WS-IDX-USU
126600        SET WS-HOUVE-TROCA TO TRUE
126700     END-IF
126800     .
126900 054-EXIT.
127000     EXIT.
127100*--------------------------------------------------------------*
127200*    MOTOR DE SENTIMENTO: NORMALIZA, TOKENIZA, PONTUA E CLASSIFICA
127300*    A MENSAGEM CORRENTE (OU MARCA COMO MENSAGEM META)
127400*--------------------------------------------------------------*
127500*    ENTRADA PRINCIPAL: WS-TM-CONTEUDO.
127600*    SAIDA/RESULTADO: WS-TM-MULT-SENT.
127700 055-CLASSIFICAR-SENTIMENTO.
127800
127900*    ATRIBUI VALOR AO CAMPO WS-BUF-TEXTO.
128000*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
128100     MOVE WS-TM-CONTEUDO(WS-IDX-MSG) TO WS-BUF-TEXTO
128200*    EXECUTA A ROTINA 715-MINUSCULAS.
128300*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
128400     PERFORM 715-MINUSCULAS      THRU 715-EXIT
128500*    EXECUTA A ROTINA 710-REMOVER-ACENTOS.
128600*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
128700     PERFORM 710-REMOVER-ACENTOS THRU 710-EXIT
128800*    ATRIBUI VALOR AO CAMPO WS-TXT-SEM-ACENTO.
128900*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
129000     MOVE WS-BUF-TEXTO           TO WS-TXT-SEM-ACENTO
129100
129200*    ATRIBUI VALOR AO CAMPO WS-SNT-EH-META.
129300*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
129400     MOVE 'N' TO WS-SNT-EH-META
129500*    TESTA SE WS-TXT-SEM-ACENTO(1:19) = 'teste tecnico mbras' AND
129600*    DESVIA O PROCESSAMENTO CONFORME O RESULTADO DO TESTE.
129700     IF WS-TXT-SEM-ACENTO(1:19) = 'teste tecnico mbras' AND
129800        WS-TXT-SEM-ACENTO(20:261) = SPACES
129900        SET SNT-MSG-META TO TRUE
130000     END-IF
130100
130200*    TESTA SE SNT-MSG-META
130300*    AVALIA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
130400     IF SNT-MSG-META
130500        MOVE ZERO    TO WS-SNT-SCORE-TOTAL
130600        MOVE ZERO    TO WS-SNT-QTD-ANALIS
130700        MOVE 'meta'  TO WS-SNT-LABEL
130800        MOVE 'S'     TO WS-TM-META(WS-IDX-MSG)
130900     ELSE
131000        MOVE 'N' TO WS-TM-META(WS-IDX-MSG)
131100        PERFORM 540-TOKENIZAR-CONTEUDO THRU 540-EXIT
131200        PERFORM 550-PONTUAR-TOKENS     THRU 550-EXIT
131300        IF WS-SNT-QTD-ANALIS = ZERO
131400           MOVE ZERO TO WS-SNT-MEDIA
131500        ELSE
131600           COMPUTE WS-SNT-MEDIA ROUNDED =
131700                   WS-SNT-SCORE-TOTAL / WS-SNT-QTD-ANALIS
131800        END-IF
131900        IF WS-SNT-MEDIA > 0,1
132000           MOVE 'positive' TO WS-SNT-LABEL
132100        ELSE
132200           IF WS-SNT-MEDIA < -0,1
132300              MOVE 'negative' TO WS-SNT-LABEL
132400           ELSE
132500              MOVE 'neutral'  TO WS-SNT-LABEL
132600           END-IF
132700        END-IF
132800     END-IF
132900
133000*    ATRIBUI VALOR AO CAMPO WS-TM-LABEL(WS-IDX-MSG).
133100*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
133200     MOVE WS-SNT-LABEL TO WS-TM-LABEL(WS-IDX-MSG)
133300
133400*    TESTA SE WS-SNT-LABEL = 'positive'
133500*    AVALIA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
133600     IF WS-SNT-LABEL = 'positive'
133700        MOVE 1,2 TO WS-TM-MULT-SENT(WS-IDX-MSG)
133800     ELSE
133900        IF WS-SNT-LABEL = 'negative'
134000           MOVE 0,8 TO WS-TM-MULT-SENT(WS-IDX-MSG)
134100        ELSE
134200           MOVE 1,0 TO WS-TM-MULT-SENT(WS-IDX-MSG)
134300        END-IF
134400     END-IF
134500
134600*    EXECUTA A ROTINA 059-CALC-PESO-TEMPORAL.
134700*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
134800     PERFORM 059-CALC-PESO-TEMPORAL THRU 059-EXIT
134900     .
135000 055-EXIT.
135100     EXIT.
135200*--------------------------------------------------------------*
135300*    PESO TEMPORAL DA MENSAGEM - QUANTO MAIS RECENTE, MAIOR O PESO
135400*--------------------------------------------------------------*
135500*    ENTRADA PRINCIPAL: WS-JAN-MINUTOS-DESDE.
135600*    SAIDA/RESULTADO: WS-TM-PESO-TEMP.
135700 059-CALC-PESO-TEMPORAL.
135800
135900*    CALCULA WS-JAN-MINUTOS-DESDE.
136000*    RESULTADO ARREDONDADO CONFORME PRECISAO DA REGRA.
136100     COMPUTE WS-JAN-MINUTOS-DESDE ROUNDED =
136200        (WS-JAN-REQUISICAO-SEG - WS-TM-SEGUNDOS(WS-IDX-MSG)) / 60
136300*    TESTA SE WS-JAN-MINUTOS-DESDE < 0
136400*    DESVIA O PROCESSAMENTO CONFORME O RESULTADO DO TESTE.
136500     IF WS-JAN-MINUTOS-DESDE < 0
136600        MOVE 0 TO WS-JAN-MINUTOS-DESDE
136700     END-IF
136800*    TESTA SE WS-JAN-MINUTOS-DESDE < 0.01
136900*    AVALIA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
137000     IF WS-JAN-MINUTOS-DESDE < 0,01
137100        COMPUTE WS-TM-PESO-TEMP(WS-IDX-MSG) ROUNDED = 1 + (1 / 0,01)
137200     ELSE
137300        COMPUTE WS-TM-PESO-TEMP(WS-IDX-MSG) ROUNDED =
137400                1 + (1 / WS-JAN-MINUTOS-DESDE)
137500     END-IF
137600     .
137700 059-EXIT.
137800     EXIT.
137900*--------------------------------------------------------------*
138000*    REGRAS DE NEGOCIO: FUNCIONARIO MBRAS, PADRAO ESPECIAL E
138100*    CONSCIENCIA DE CANDIDATO (TESTE TECNICO MBRAS)
138200*--------------------------------------------------------------*
138300*    ENTRADA PRINCIPAL: WS-TM-USUARIO.
138400*    SAIDA/RESULTADO: WS-TXT-FRASE-TAM.
138500 056-MARCAR-FLAGS.
138600
138700*    ATRIBUI VALOR AO CAMPO WS-UID-TEXTO.
138800*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
138900     MOVE WS-TM-USUARIO(WS-IDX-MSG) TO WS-UID-TEXTO
139000*    CONVERTE/CONTA CARACTERES DA CADEIA DE TRABALHO.
139100*    NORMALIZACAO DE TEXTO USADA PELA REGRA DE NEGOCIO.
139200     INSPECT WS-UID-TEXTO CONVERTING
139300        'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO 'abcdefghijklmnopqrstuvwxyz'
139400*    ATRIBUI VALOR AO CAMPO WS-TXT-FRASE.
139500*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
139600     MOVE 'mbras' TO WS-TXT-FRASE
139700*    ATRIBUI VALOR AO CAMPO WS-TXT-FRASE-TAM.
139800*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
139900     MOVE 5       TO WS-TXT-FRASE-TAM
140000*    EXECUTA A ROTINA 725-SUBCADEIA-USUARIO.
140100*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
140200     PERFORM 725-SUBCADEIA-USUARIO THRU 725-EXIT
140300*    TESTA SE TXT-ACHOU-SIM
140400*    AVALIA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
140500     IF TXT-ACHOU-SIM
140600        SET WS-FLAG-FUNC-MBRAS TO TRUE
140700     END-IF
140800
140900*    EXECUTA A ROTINA 730-CALC-TAMANHO-CONTEUDO.
141000*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
141100     PERFORM 730-CALC-TAMANHO-CONTEUDO THRU 730-EXIT
141200*    TESTA SE WS-TXT-TAMANHO = 42
141300*    AVALIA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
141400     IF WS-TXT-TAMANHO = 42
141500        MOVE 'mbras' TO WS-TXT-FRASE
141600        MOVE 5       TO WS-TXT-FRASE-TAM
141700        PERFORM 720-SUBCADEIA-CONTEUDO THRU 720-EXIT
141800        IF TXT-ACHOU-SIM
141900           SET WS-FLAG-PADRAO-ESP TO TRUE
142000        END-IF
142100     END-IF
142200
142300*    ATRIBUI VALOR AO CAMPO WS-TXT-FRASE.
142400*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
142500     MOVE 'teste tecnico mbras' TO WS-TXT-FRASE
142600*    ATRIBUI VALOR AO CAMPO WS-TXT-FRASE-TAM.
142700*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
142800     MOVE 19                   TO WS-TXT-FRASE-TAM
142900*    EXECUTA A ROTINA 720-SUBCADEIA-CONTEUDO.
143000*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
143100     PERFORM 720-SUBCADEIA-CONTEUDO THRU 720-EXIT
143200*    TESTA SE TXT-ACHOU-SIM
143300*    AVALIA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
143400     IF TXT-ACHOU-SIM
143500        SET WS-FLAG-TESTE-TECNICO TO TRUE
143600     END-IF
143700     .
143800 056-EXIT.
143900     EXIT.
144000*--------------------------------------------------------------*
144100*    REGISTRA O PAR (USUARIO,CARIMBO) NA LISTA DO USUARIO E NO
144200*    CONJUNTO GERAL DO LOTE, E O PAR (USUARIO,ROTULO) SE NAO META
144300*--------------------------------------------------------------*
144400*    ENTRADA PRINCIPAL: WS-US-QTD-TS.
144500*    SAIDA/RESULTADO: WS-US-LABELS.
144600 057-REGISTRAR-EVENTO.
144700
144800*    SOMA 1 TO WS-US-QTD-TS(WS-IDX-USU)
144900*    ATUALIZA O ACUMULADOR/CONTADOR DE TRABALHO DESTA SECAO.
145000     ADD 1 TO WS-US-QTD-TS(WS-IDX-USU)
145100*    ATRIBUI VALOR AO CAMPO WS-IDX-TS.
145200*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
145300     MOVE WS-US-QTD-TS(WS-IDX-USU) TO WS-IDX-TS
145400*    ATRIBUI VALOR AO CAMPO (CAMPO).
145500*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
145600     MOVE WS-TM-SEGUNDOS(WS-IDX-MSG)
145700                     TO WS-US-TIMESTAMPS(WS-IDX-USU, WS-IDX-TS)
145800
145900*    SOMA 1 TO WS-QTD-TS-POOL
146000*    AJUSTE ARITMETICO DO CAMPO DE TRABALHO CORRESPONDENTE.
146100     ADD 1 TO WS-QTD-TS-POOL
146200*    ATRIBUI VALOR AO CAMPO WS-TS-POOL(WS-QTD-TS-POOL).
146300*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
146400     MOVE WS-TM-SEGUNDOS(WS-IDX-MSG) TO WS-TS-POOL(WS-QTD-TS-POOL)
146500
146600*    TESTA SE NOT TM-META-SIM(WS-IDX-MSG)
146700*    AVALIA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
146800     IF NOT TM-META-SIM(WS-IDX-MSG)
146900        ADD 1 TO WS-US-QTD-LBL(WS-IDX-USU)
147000        MOVE WS-US-QTD-LBL(WS-IDX-USU) TO WS-IDX-LBL
147100        MOVE WS-TM-LABEL(WS-IDX-MSG)
147200                     TO WS-US-LABELS(WS-IDX-USU, WS-IDX-LBL)
147300     END-IF
147400     .
147500 057-EXIT.
147600     EXIT.
147700*--------------------------------------------------------------*
147800*    EMITE UM REGISTRO DE TENDENCIA (HASHTAG,PESO,MULTIPLICADOR)
147900*    PARA CADA HASHTAG DA MENSAGEM CORRENTE
148000*--------------------------------------------------------------*
148100*    ENTRADA PRINCIPAL: WS-IDX-HASH.
148200*    SAIDA/RESULTADO: WS-IDX-MSG.
148300 058-EMITIR-HASHTAGS.
148400
148500*    EXECUTA A ROTINA 650-ACUMULAR-HASHTAG.
148600*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
148700     PERFORM 650-ACUMULAR-HASHTAG THRU 650-EXIT
148800             VARYING WS-IDX-HASH FROM 1 BY 1
148900             UNTIL WS-IDX-HASH > WS-TM-QTDHASH(WS-IDX-MSG)
149000     .
149100 058-EXIT.
149200     EXIT.
149300*--------------------------------------------------------------*
149400*    TOKENIZADOR: VARRE O CONTEUDO NORMALIZADO CARACTER A CARACTER
149500*    E MONTA A TABELA DE TOKENS (HASHTAGS E PALAVRAS)
149600*--------------------------------------------------------------*
149700*    ENTRADA PRINCIPAL: WS-QTD-TOKENS.
149800*    SAIDA/RESULTADO: WS-TXT-POS.
149900 540-TOKENIZAR-CONTEUDO.
150000
150100*    ATRIBUI VALOR AO CAMPO WS-QTD-TOKENS.
150200*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
150300     MOVE ZERO TO WS-QTD-TOKENS
150400*    ATRIBUI VALOR AO CAMPO WS-TXT-POS.
150500*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
150600     MOVE 1    TO WS-TXT-POS
150700*    EXECUTA A ROTINA 541-EXTRAIR-PROXIMO-TOKEN.
150800*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
150900     PERFORM 541-EXTRAIR-PROXIMO-TOKEN THRU 541-EXIT
151000             UNTIL WS-TXT-POS > 280
151100     .
151200 540-EXIT.
151300     EXIT.
151400*----------------------------------------------------------------*
151500*    MONTA UM TOKEN DO CONTEUDO DA MENSAGEM, PARANDO NO
151600*    PROXIMO BRANCO OU NO FIM DO TEXTO
151700*----------------------------------------------------------------*
151800*    ENTRADA PRINCIPAL: WS-BUF-CARACTER.
151900*    SAIDA/RESULTADO: WS-TXT-POS.
152000 541-EXTRAIR-PROXIMO-TOKEN.
152100
152200*    TESTA SE WS-BUF-CARACTER(WS-TXT-POS) = '#'
152300*    DESVIA O PROCESSAMENTO CONFORME O RESULTADO DO TESTE.
152400     IF WS-BUF-CARACTER(WS-TXT-POS) = '#'
152500        PERFORM 542-EXTRAIR-HASHTAG THRU 542-EXIT
152600     ELSE
152700        IF (WS-BUF-CARACTER(WS-TXT-POS) >= 'a' AND
152800            WS-BUF-CARACTER(WS-TXT-POS) <= 'z') OR
152900           (WS-BUF-CARACTER(WS-TXT-POS) >= '0' AND
153000            WS-BUF-CARACTER(WS-TXT-POS) <= '9') OR
153100            WS-BUF-CARACTER(WS-TXT-POS) =  '_'
153200           PERFORM 543-EXTRAIR-PALAVRA THRU 543-EXIT
153300        ELSE
153400           ADD 1 TO WS-TXT-POS
153500        END-IF
153600     END-IF
153700     .
153800 541-EXIT.
153900     EXIT.
154000*--------------------------------------------------------------*
154100*    EXTRAI UMA HASHTAG: '#' SEGUIDO DE CARACTERES DE PALAVRA,
154200*    OPCIONALMENTE CONTINUADOS POR '-' E MAIS CARACTERES
154300*--------------------------------------------------------------*
154400*    ENTRADA PRINCIPAL: WS-TOK-ATUAL.
154500*    SAIDA/RESULTADO: WS-TOK-TIPO.
154600 542-EXTRAIR-HASHTAG.
154700
154800*    ATRIBUI VALOR AO CAMPO WS-TOK-ATUAL.
154900*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
155000     MOVE SPACES TO WS-TOK-ATUAL
155100*    ATRIBUI VALOR AO CAMPO WS-TOK-TAM.
155200*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
155300     MOVE 1      TO WS-TOK-TAM
155400*    ATRIBUI VALOR AO CAMPO WS-TOK-ATUAL(1:1).
155500*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
155600     MOVE '#'    TO WS-TOK-ATUAL(1:1)
155700*    SOMA 1 TO WS-TXT-POS
155800*    ATUALIZA O ACUMULADOR/CONTADOR DE TRABALHO DESTA SECAO.
155900     ADD 1 TO WS-TXT-POS
156000*    EXECUTA A ROTINA 544-CONSUMIR-CARACTER-TOK.
156100*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
156200     PERFORM 544-CONSUMIR-CARACTER-TOK THRU 544-EXIT
156300        UNTIL WS-TXT-POS > 280 OR WS-TOK-TAM >= 30
156400        OR NOT ((WS-BUF-CARACTER(WS-TXT-POS) >= 'a' AND
156500                 WS-BUF-CARACTER(WS-TXT-POS) <= 'z') OR
156600                (WS-BUF-CARACTER(WS-TXT-POS) >= '0' AND
156700                 WS-BUF-CARACTER(WS-TXT-POS) <= '9') OR
156800                 WS-BUF-CARACTER(WS-TXT-POS) =  '_'  OR
156900                 WS-BUF-CARACTER(WS-TXT-POS) =  '-')
157000*    SOMA 1 TO WS-QTD-TOKENS
157100*    ATUALIZA O ACUMULADOR/CONTADOR DE TRABALHO DESTA SECAO.
157200     ADD 1 TO WS-QTD-TOKENS
157300*    ATRIBUI VALOR AO CAMPO WS-TOK-TEXTO(WS-QTD-TOKENS).
157400*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
157500     MOVE WS-TOK-ATUAL TO WS-TOK-TEXTO(WS-QTD-TOKENS)
157600*    ATRIBUI VALOR AO CAMPO WS-TOK-TIPO(WS-QTD-TOKENS).
157700*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
157800     MOVE 'H'          TO WS-TOK-TIPO(WS-QTD-TOKENS)
157900     .
158000 542-EXIT.
158100     EXIT.
158200*--------------------------------------------------------------*
158300*    EXTRAI UMA PALAVRA (SEQUENCIA DE LETRAS/DIGITOS/SUBLINHADO)
158400*--------------------------------------------------------------*
158500*    ENTRADA PRINCIPAL: WS-TOK-ATUAL.
158600*    SAIDA/RESULTADO: WS-TOK-TEXTO.
158700 543-EXTRAIR-PALAVRA.
158800
158900*    ATRIBUI VALOR AO CAMPO WS-TOK-ATUAL.
159000*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
159100     MOVE SPACES TO WS-TOK-ATUAL
159200*    ATRIBUI VALOR AO CAMPO WS-TOK-TAM.
159300*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
159400     MOVE ZERO   TO WS-TOK-TAM
159500*    EXECUTA A ROTINA 544-CONSUMIR-CARACTER-TOK.
159600*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
159700     PERFORM 544-CONSUMIR-CARACTER-TOK THRU 544-EXIT
159800        UNTIL WS-TXT-POS > 280 OR WS-TOK-TAM >= 30
159900        OR NOT ((WS-BUF-CARACTER(WS-TXT-POS) >= 'a' AND
160000                 WS-BUF-CARACTER(WS-TXT-POS) <= 'z') OR
160100                (WS-BUF-CARACTER(WS-TXT-POS) >= '0' AND
160200                 WS-BUF-CARACTER(WS-TXT-POS) <= '9') OR
160300                 WS-BUF-CARACTER(WS-TXT-POS) =  '_')
160400*    SOMA 1 TO WS-QTD-TOKENS
160500*    ATUALIZA O ACUMULADOR/CONTADOR DE TRABALHO DESTA SECAO.
160600     ADD 1 TO WS-QTD-TOKENS
160700*    ATRIBUI VALOR AO CAMPO WS-TOK-TEXTO(WS-QTD-TOKENS).
160800*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
160900     MOVE WS-TOK-ATUAL TO WS-TOK-TEXTO(WS-QTD-TOKENS)
161000*    EXECUTA A ROTINA 548-CLASSIFICAR-TOKEN.
161100*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
161200     PERFORM 548-CLASSIFICAR-TOKEN THRU 548-EXIT
161300     .
161400 543-EXIT.
161500     EXIT.
161600*----------------------------------------------------------------*
161700*    COPIA UM CARACTER DO BUFFER PARA O TOKEN CORRENTE E
161800*    AVANCA A POSICAO DE LEITURA
161900*----------------------------------------------------------------*
162000*    ENTRADA PRINCIPAL: WS-TOK-TAM.
162100*    SAIDA/RESULTADO: WS-TXT-POS.
162200 544-CONSUMIR-CARACTER-TOK.
162300
162400*    SOMA 1 TO WS-TOK-TAM
162500*    AJUSTE ARITMETICO DO CAMPO DE TRABALHO CORRESPONDENTE.
162600     ADD 1 TO WS-TOK-TAM
162700*    ATRIBUI VALOR AO CAMPO WS-TOK-ATUAL(WS-TOK-TAM:1).
162800*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
162900     MOVE WS-BUF-CARACTER(WS-TXT-POS) TO WS-TOK-ATUAL(WS-TOK-TAM:1)
163000*    SOMA 1 TO WS-TXT-POS
163100*    AJUSTE ARITMETICO DO CAMPO DE TRABALHO CORRESPONDENTE.
163200     ADD 1 TO WS-TXT-POS
163300     .
163400 544-EXIT.
163500     EXIT.
163600*--------------------------------------------------------------*
163700*    CLASSIFICA UMA PALAVRA EM INTENSIFICADOR, NEGACAO, LEXICO
163800*    OU DESCONHECIDA (BUSCA SEQUENCIAL NAS TABELAS FIXAS)
163900*--------------------------------------------------------------*
164000*    ENTRADA PRINCIPAL: WS-TOK-TIPO.
164100*    SAIDA/RESULTADO: WS-ACHOU-TROCA.
164200 548-CLASSIFICAR-TOKEN.
164300
164400*    ATRIBUI VALOR AO CAMPO WS-TOK-TIPO(WS-QTD-TOKENS).
164500*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
164600     MOVE 'D' TO WS-TOK-TIPO(WS-QTD-TOKENS)
164700*    ATRIBUI VALOR AO CAMPO WS-ACHOU-TROCA.
164800*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
164900     MOVE 'N' TO WS-ACHOU-TROCA
165000*    EXECUTA A ROTINA 581-TESTAR-INTENSIF.
165100*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
165200     PERFORM 581-TESTAR-INTENSIF THRU 581-EXIT
165300             VARYING WS-IDX-INT FROM 1 BY 1
165400             UNTIL WS-IDX-INT > 7 OR WS-HOUVE-TROCA
165500*    TESTA SE NOT WS-HOUVE-TROCA
165600*    AVALIA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
165700     IF NOT WS-HOUVE-TROCA
165800        PERFORM 582-TESTAR-NEGACAO THRU 582-EXIT
165900                VARYING WS-IDX-NEG FROM 1 BY 1
166000                UNTIL WS-IDX-NEG > 4 OR WS-HOUVE-TROCA
166100     END-IF
166200*    TESTA SE NOT WS-HOUVE-TROCA
166300*    DESVIA O PROCESSAMENTO CONFORME O RESULTADO DO TESTE.
166400     IF NOT WS-HOUVE-TROCA
166500        PERFORM 583-TESTAR-LEXICO THRU 583-EXIT
166600                VARYING WS-IDX-LEX2 FROM 1 BY 1
166700                UNTIL WS-IDX-LEX2 > 18 OR WS-HOUVE-TROCA
166800     END-IF
166900     .
167000 548-EXIT.
167100     EXIT.
167200*----------------------------------------------------------------*
167300*    COMPARA O TOKEN CORRENTE COM UMA ENTRADA DA TABELA DE
167400*    INTENSIFICADORES (MUITO, super, ETC.)
167500*----------------------------------------------------------------*
167600*    ENTRADA PRINCIPAL: WS-INT-PALAVRA.
167700*    SAIDA/RESULTADO: WS-TOK-TIPO.
167800 581-TESTAR-INTENSIF.
167900
168000*    TESTA SE WS-INT-PALAVRA(WS-IDX-INT) = WS-TOK-TEXTO(WS-QTD-TOKENS)
168100*    AVALIA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
168200     IF WS-INT-PALAVRA(WS-IDX-INT) = WS-TOK-TEXTO(WS-QTD-TOKENS)
168300        MOVE 'I' TO WS-TOK-TIPO(WS-QTD-TOKENS)
168400        SET WS-HOUVE-TROCA TO TRUE
168500     END-IF
168600     .
168700 581-EXIT.
168800     EXIT.
168900*----------------------------------------------------------------*
169000*    COMPARA O TOKEN CORRENTE COM UMA ENTRADA DA TABELA DE
169100*    NEGACOES (NAO, NUNCA, JAMAIS, ETC.)
169200*----------------------------------------------------------------*
169300*    ENTRADA PRINCIPAL: WS-NEG-PALAVRA.
169400*    SAIDA/RESULTADO: WS-TOK-TIPO.
169500 582-TESTAR-NEGACAO.
169600
169700*    TESTA SE WS-NEG-PALAVRA(WS-IDX-NEG) = WS-TOK-TEXTO(WS-QTD-TOKENS)
169800*    DESVIA O PROCESSAMENTO CONFORME O RESULTADO DO TESTE.
169900     IF WS-NEG-PALAVRA(WS-IDX-NEG) = WS-TOK-TEXTO(WS-QTD-TOKENS)
170000        MOVE 'N' TO WS-TOK-TIPO(WS-QTD-TOKENS)
170100        SET WS-HOUVE-TROCA TO TRUE
170200     END-IF
170300     .
170400 582-EXIT.
170500     EXIT.
170600*----------------------------------------------------------------*
170700*    COMPARA O TOKEN CORRENTE COM UMA ENTRADA DO LEXICO DE
170800*    SENTIMENTO E DEVOLVE A POLARIDADE DA PALAVRA
170900*----------------------------------------------------------------*
171000*    ENTRADA PRINCIPAL: WS-LEX-PALAVRA.
171100*    SAIDA/RESULTADO: WS-TOK-TIPO.
171200 583-TESTAR-LEXICO.
171300
171400*    TESTA SE WS-LEX-PALAVRA(WS-IDX-LEX2) = WS-TOK-TEXTO(WS-QTD-TOKENS)
171500*    AVALIA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
171600     IF WS-LEX-PALAVRA(WS-IDX-LEX2) = WS-TOK-TEXTO(WS-QTD-TOKENS)
171700        MOVE 'L' TO WS-TOK-TIPO(WS-QTD-TOKENS)
171800        SET WS-HOUVE-TROCA TO TRUE
171900     END-IF
172000     .
172100 583-EXIT.
172200     EXIT.
172300*--------------------------------------------------------------*
172400*    PONTUA TODOS OS TOKENS DA MENSAGEM: INTENSIDADE PENDENTE,
172500*    ESCOPO DE NEGACAO E BONUS DE MARCA
172600*--------------------------------------------------------------*
172700*    ENTRADA PRINCIPAL: WS-SNT-SCORE-TOTAL.
172800*    SAIDA/RESULTADO: WS-SNT-PENDENTE.
172900 550-PONTUAR-TOKENS.
173000
173100*    ATRIBUI VALOR AO CAMPO WS-SNT-SCORE-TOTAL.
173200*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
173300     MOVE ZERO TO WS-SNT-SCORE-TOTAL
173400*    ATRIBUI VALOR AO CAMPO WS-SNT-QTD-ANALIS.
173500*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
173600     MOVE ZERO TO WS-SNT-QTD-ANALIS
173700*    ATRIBUI VALOR AO CAMPO WS-SNT-PENDENTE.
173800*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
173900     MOVE 1    TO WS-SNT-PENDENTE
174000*    EXECUTA A ROTINA 551-PONTUAR-UM-TOKEN.
174100*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
174200     PERFORM 551-PONTUAR-UM-TOKEN THRU 551-EXIT
174300             VARYING WS-IDX-TOK FROM 1 BY 1
174400             UNTIL WS-IDX-TOK > WS-QTD-TOKENS
174500     .
174600 550-EXIT.
174700     EXIT.
174800*----------------------------------------------------------------*
174900*    CLASSIFICA UM TOKEN (INTENSIFICADOR/NEGACAO/LEXICO) E
175000*    ACUMULA SEU EFEITO NO ESCORE DE SENTIMENTO DA MENSAGEM
175100*----------------------------------------------------------------*
175200*    ENTRADA PRINCIPAL: WS-IDX-TOK.
175300*    SAIDA/RESULTADO: WS-SNT-PENDENTE.
175400 551-PONTUAR-UM-TOKEN.
175500
175600     EVALUATE TRUE
175700        WHEN TOK-E-HASHTAG(WS-IDX-TOK)
175800            CONTINUE
175900        WHEN TOK-E-INTENSIF(WS-IDX-TOK)
176000            COMPUTE WS-SNT-PENDENTE ROUNDED =
176100                    WS-SNT-PENDENTE * 1,5
176200            ADD 1 TO WS-SNT-QTD-ANALIS
176300        WHEN TOK-E-NEGACAO(WS-IDX-TOK)
176400            ADD 1 TO WS-SNT-QTD-ANALIS
176500            MOVE 1 TO WS-SNT-PENDENTE
176600        WHEN TOK-E-LEXICO(WS-IDX-TOK)
176700            PERFORM 552-PONTUAR-LEXICO THRU 552-EXIT
176800        WHEN OTHER
176900            ADD 1 TO WS-SNT-QTD-ANALIS
177000            MOVE 1 TO WS-SNT-PENDENTE
177100     END-EVALUATE
177200     .
177300 551-EXIT.
177400     EXIT.
177500*--------------------------------------------------------------*
177600*    PONTUA UM TOKEN DO LEXICO: POLARIDADE BASE X INTENSIDADE,
177700*    INVERTE SE NEGACAO EM ESCOPO FOR IMPAR, DOBRA SE POSITIVO
177800*--------------------------------------------------------------*
177900*    ENTRADA PRINCIPAL: WS-SNT-QTD-ANALIS.
178000*    SAIDA/RESULTADO: WS-SNT-PENDENTE.
178100 552-PONTUAR-LEXICO.
178200
178300*    SOMA 1 TO WS-SNT-QTD-ANALIS
178400*    ATUALIZA O ACUMULADOR/CONTADOR DE TRABALHO DESTA SECAO.
178500     ADD 1 TO WS-SNT-QTD-ANALIS
178600*    EXECUTA A ROTINA 553-LOCALIZAR-POLARIDADE.
178700*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
178800     PERFORM 553-LOCALIZAR-POLARIDADE THRU 553-EXIT
178900*    CALCULA WS-SNT-VAL-POLARIDADE.
179000*    RESULTADO ARREDONDADO CONFORME PRECISAO DA REGRA.
179100     COMPUTE WS-SNT-VAL-POLARIDADE ROUNDED =
179200             WS-SNT-VAL-POLARIDADE * WS-SNT-PENDENTE
179300*    EXECUTA A ROTINA 555-CONTAR-NEGACOES.
179400*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
179500     PERFORM 555-CONTAR-NEGACOES THRU 555-EXIT
179600*    TESTA SE WS-SNT-QTD-NEGACAO / 2 * 2 NOT = WS-SNT-QTD-NEGACAO
179700*    DESVIA O PROCESSAMENTO CONFORME O RESULTADO DO TESTE.
179800     IF WS-SNT-QTD-NEGACAO / 2 * 2 NOT = WS-SNT-QTD-NEGACAO
179900        COMPUTE WS-SNT-VAL-POLARIDADE ROUNDED =
180000                WS-SNT-VAL-POLARIDADE * -1
180100     END-IF
180200*    TESTA SE WS-SNT-VAL-POLARIDADE > 0
180300*    AVALIA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
180400     IF WS-SNT-VAL-POLARIDADE > 0
180500        COMPUTE WS-SNT-VAL-POLARIDADE ROUNDED =
180600                WS-SNT-VAL-POLARIDADE * 2
180700     END-IF
180800*    SOMA WS-SNT-VAL-POLARIDADE TO WS-SNT-SCORE-TOTAL
180900*    ATUALIZA O ACUMULADOR/CONTADOR DE TRABALHO DESTA SECAO.
181000     ADD WS-SNT-VAL-POLARIDADE TO WS-SNT-SCORE-TOTAL
181100*    ATRIBUI VALOR AO CAMPO WS-SNT-PENDENTE.
181200*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
181300     MOVE 1 TO WS-SNT-PENDENTE
181400     .
181500 552-EXIT.
181600     EXIT.
181700*----------------------------------------------------------------*
181800*    PERCORRE O LEXICO DE SENTIMENTO PROCURANDO O TOKEN
181900*    CORRENTE, PARANDO NO PRIMEIRO ACHADO
182000*----------------------------------------------------------------*
182100*    ENTRADA PRINCIPAL: WS-SNT-VAL-POLARIDADE.
182200*    SAIDA/RESULTADO: WS-ACHOU-TROCA.
182300 553-LOCALIZAR-POLARIDADE.
182400
182500*    ATRIBUI VALOR AO CAMPO WS-SNT-VAL-POLARIDADE.
182600*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
182700     MOVE ZERO TO WS-SNT-VAL-POLARIDADE
182800*    ATRIBUI VALOR AO CAMPO WS-ACHOU-TROCA.
182900*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
183000     MOVE 'N'  TO WS-ACHOU-TROCA
183100*    EXECUTA A ROTINA 554-TESTAR-LEX-POLAR.
183200*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
183300     PERFORM 554-TESTAR-LEX-POLAR THRU 554-EXIT
183400             VARYING WS-IDX-LEX FROM 1 BY 1
183500             UNTIL WS-IDX-LEX > 18 OR WS-HOUVE-TROCA
183600     .
183700 553-EXIT.
183800     EXIT.
183900*----------------------------------------------------------------*
184000*    TESTA UMA ENTRADA DO LEXICO CONTRA O TOKEN CORRENTE E
184100*    GUARDA A POLARIDADE QUANDO HOUVER IGUALDADE
184200*----------------------------------------------------------------*
184300*    ENTRADA PRINCIPAL: WS-LEX-PALAVRA.
184400*    SAIDA/RESULTADO: WS-SNT-VAL-POLARIDADE.
184500 554-TESTAR-LEX-POLAR.
184600
184700*    TESTA SE WS-LEX-PALAVRA(WS-IDX-LEX) = WS-TOK-TEXTO(WS-IDX-TOK)
184800*    AVALIA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
184900     IF WS-LEX-PALAVRA(WS-IDX-LEX) = WS-TOK-TEXTO(WS-IDX-TOK)
185000        MOVE WS-LEX-POLARIDADE(WS-IDX-LEX) TO WS-SNT-VAL-POLARIDADE
185100        SET WS-HOUVE-TROCA TO TRUE
185200     END-IF
185300     .
185400 554-EXIT.
185500     EXIT.
185600*--------------------------------------------------------------*
185700*    CONTA NEGACOES NO ESCOPO DE 3 POSICOES ANTES DO TOKEN ATUAL
185800*    (POSICOES CONTADAS NA LISTA COMPLETA, INCLUSIVE HASHTAGS)
185900*--------------------------------------------------------------*
186000*    ENTRADA PRINCIPAL: WS-SNT-QTD-NEGACAO.
186100*    SAIDA/RESULTADO: WS-IDX-INI-NEG.
186200 555-CONTAR-NEGACOES.
186300
186400*    ATRIBUI VALOR AO CAMPO WS-SNT-QTD-NEGACAO.
186500*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
186600     MOVE ZERO TO WS-SNT-QTD-NEGACAO
186700*    CALCULA WS-IDX-INI-NEG.
186800*    FORMULA CONFORME ESPECIFICACAO DESTE MODULO.
186900     COMPUTE WS-IDX-INI-NEG = WS-IDX-TOK - 3
187000*    TESTA SE WS-IDX-INI-NEG < 1
187100*    DESVIA O PROCESSAMENTO CONFORME O RESULTADO DO TESTE.
187200     IF WS-IDX-INI-NEG < 1
187300        MOVE 1 TO WS-IDX-INI-NEG
187400     END-IF
187500*    EXECUTA A ROTINA 556-TESTAR-NEG-ESCOPO.
187600*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
187700     PERFORM 556-TESTAR-NEG-ESCOPO THRU 556-EXIT
187800             VARYING WS-IDX-TOK2 FROM WS-IDX-INI-NEG BY 1
187900             UNTIL WS-IDX-TOK2 >= WS-IDX-TOK
188000     .
188100 555-EXIT.
188200     EXIT.
188300*----------------------------------------------------------------*
188400*    VERIFICA SE O TOKEN CORRENTE AINDA ESTA DENTRO DO
188500*    ESCOPO DE UMA NEGACAO ANTERIOR (ATE 3 PALAVRAS)
188600*----------------------------------------------------------------*
188700*    ENTRADA PRINCIPAL: WS-IDX-TOK2.
188800*    SAIDA/RESULTADO: WS-SNT-QTD-NEGACAO.
188900 556-TESTAR-NEG-ESCOPO.
189000
189100*    TESTA SE TOK-E-NEGACAO(WS-IDX-TOK2)
189200*    DESVIA O PROCESSAMENTO CONFORME O RESULTADO DO TESTE.
189300     IF TOK-E-NEGACAO(WS-IDX-TOK2)
189400        ADD 1 TO WS-SNT-QTD-NEGACAO
189500     END-IF
189600     .
189700 556-EXIT.
189800     EXIT.
189900*--------------------------------------------------------------*
190000*    NORMALIZACAO DE TEXTO: MINUSCULAS E REMOCAO DE ACENTOS
190100*    (UM UNICO INSPECT CONVERTING - SEM FUNCAO INTRINSECA)
190200*--------------------------------------------------------------*
190300*    ENTRADA PRINCIPAL: WS-BUF-TEXTO.
190400*    SAIDA/RESULTADO: WS-BUF-TEXTO.
190500 715-MINUSCULAS.
190600
190700*    CONVERTE/CONTA CARACTERES DA CADEIA DE TRABALHO.
190800*    NORMALIZACAO DE TEXTO USADA PELA REGRA DE NEGOCIO.
190900     INSPECT WS-BUF-TEXTO CONVERTING
191000        'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO 'abcdefghijklmnopqrstuvwxyz'
191100     .
191200 715-EXIT.
191300     EXIT.
191400*----------------------------------------------------------------*
191500*    SUBSTITUI VOGAIS ACENTUADAS E CEDILHA PELA FORMA SEM
191600*    ACENTO, PARA COMPARACAO DE TEXTO INDEPENDENTE DE GRAFIA
191700*----------------------------------------------------------------*
191800*    ENTRADA PRINCIPAL: WS-BUF-TEXTO.
191900*    SAIDA/RESULTADO: WS-BUF-TEXTO.
192000 710-REMOVER-ACENTOS.
192100
192200*    CONVERTE/CONTA CARACTERES DA CADEIA DE TRABALHO.
192300*    NORMALIZACAO DE TEXTO USADA PELA REGRA DE NEGOCIO.
192400     INSPECT WS-BUF-TEXTO CONVERTING
192500        'àáâãäèéêëìíîïòóôõöùúûüç' TO 'aaaaaeeeeiiiiooooouuuuc'
192600     .
192700 710-EXIT.
192800     EXIT.
192900*--------------------------------------------------------------*
193000*    CALCULA O TAMANHO REAL (SEM BRANCOS A DIREITA) DO CONTEUDO
193100*    DA MENSAGEM CORRENTE
193200*--------------------------------------------------------------*
193300*    ENTRADA PRINCIPAL: WS-TXT-TAMANHO.
193400*    SAIDA/RESULTADO: WS-TXT-TAMANHO.
193500 730-CALC-TAMANHO-CONTEUDO.
193600
193700*    ATRIBUI VALOR AO CAMPO WS-TXT-TAMANHO.
193800*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
193900     MOVE 280 TO WS-TXT-TAMANHO
194000*    EXECUTA A ROTINA 731-ENCOLHER-TAMANHO.
194100*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
194200     PERFORM 731-ENCOLHER-TAMANHO THRU 731-EXIT
194300        UNTIL WS-TXT-TAMANHO = 0 OR
194400        WS-TM-CONTEUDO(WS-IDX-MSG)(WS-TXT-TAMANHO:1) NOT = SPACE
194500     .
194600 730-EXIT.
194700     EXIT.
194800*----------------------------------------------------------------*
194900*    REDUZ EM UMA POSICAO O TAMANHO CORRENTE DE UM CAMPO DE
195000*    TEXTO, USADO NO CALCULO DO TAMANHO REAL SEM BRANCOS
195100*----------------------------------------------------------------*
195200*    ENTRADA PRINCIPAL: WS-TXT-TAMANHO.
195300*    SAIDA/RESULTADO: WS-TXT-TAMANHO.
195400 731-ENCOLHER-TAMANHO.
195500
195600*    SUBTRAI 1 FROM WS-TXT-TAMANHO
195700*    AJUSTE ARITMETICO DO CAMPO DE TRABALHO CORRESPONDENTE.
195800     SUBTRACT 1 FROM WS-TXT-TAMANHO
195900     .
196000 731-EXIT.
196100     EXIT.
196200*--------------------------------------------------------------*
196300*    BUSCA DE SUBCADEIA (WS-TXT-FRASE) NO CONTEUDO NORMALIZADO
196400*    CORRENTE (WS-BUF-TEXTO) E NO IDENTIFICADOR DE USUARIO
196500*--------------------------------------------------------------*
196600*    ENTRADA PRINCIPAL: WS-TXT-ACHOU.
196700*    SAIDA/RESULTADO: WS-TXT-POS.
196800 720-SUBCADEIA-CONTEUDO.
196900
197000*    ATRIBUI VALOR AO CAMPO WS-TXT-ACHOU.
197100*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
197200     MOVE 'N' TO WS-TXT-ACHOU
197300*    CALCULA WS-TXT-POS.
197400*    FORMULA CONFORME ESPECIFICACAO DESTE MODULO.
197500     COMPUTE WS-TXT-POS = 281 - WS-TXT-FRASE-TAM
197600*    EXECUTA A ROTINA 721-TESTAR-POS-CONTEUDO.
197700*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
197800     PERFORM 721-TESTAR-POS-CONTEUDO THRU 721-EXIT
197900             VARYING WS-IDX-CAR FROM 1 BY 1
198000             UNTIL WS-IDX-CAR > WS-TXT-POS OR TXT-ACHOU-SIM
198100     .
198200 720-EXIT.
198300     EXIT.
198400*----------------------------------------------------------------*
198500*    COMPARA UMA POSICAO DO CONTEUDO DA MENSAGEM COM A
198600*    SUBCADEIA PROCURADA, PARA A BUSCA DE PADRAO ESPECIAL
198700*----------------------------------------------------------------*
198800*    ENTRADA PRINCIPAL: WS-BUF-TEXTO.
198900*    SAIDA/RESULTADO: WS-TXT-FRASE.
199000 721-TESTAR-POS-CONTEUDO.
199100
199200*    TESTA SE WS-BUF-TEXTO(WS-IDX-CAR:WS-TXT-FRASE-TAM) =
199300*    AVALIA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
199400     IF WS-BUF-TEXTO(WS-IDX-CAR:WS-TXT-FRASE-TAM) =
199500        WS-TXT-FRASE(1:WS-TXT-FRASE-TAM)
199600        SET TXT-ACHOU-SIM TO TRUE
199700     END-IF
199800     .
199900 721-EXIT.
200000     EXIT.
200100*----------------------------------------------------------------*
200200*    PROCURA UMA SUBCADEIA DENTRO DO ID DE USUARIO, USADA
200300*    PELA REGRA DE RECONHECIMENTO DE CANDIDATO
200400*----------------------------------------------------------------*
200500*    ENTRADA PRINCIPAL: WS-TXT-ACHOU.
200600*    SAIDA/RESULTADO: WS-TXT-POS.
200700 725-SUBCADEIA-USUARIO.
200800
200900*    ATRIBUI VALOR AO CAMPO WS-TXT-ACHOU.
201000*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
201100     MOVE 'N' TO WS-TXT-ACHOU
201200*    CALCULA WS-TXT-POS.
201300*    FORMULA CONFORME ESPECIFICACAO DESTE MODULO.
201400     COMPUTE WS-TXT-POS = 41 - WS-TXT-FRASE-TAM
201500*    EXECUTA A ROTINA 726-TESTAR-POS-USUARIO.
201600*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
201700     PERFORM 726-TESTAR-POS-USUARIO THRU 726-EXIT
201800             VARYING WS-IDX-CAR FROM 1 BY 1
201900             UNTIL WS-IDX-CAR > WS-TXT-POS OR TXT-ACHOU-SIM
202000     .
202100 725-EXIT.
202200     EXIT.
202300*----------------------------------------------------------------*
202400*    COMPARA UMA POSICAO DO ID DE USUARIO COM A SUBCADEIA
202500*    PROCURADA PELA ROTINA 725
202600*----------------------------------------------------------------*
202700*    ENTRADA PRINCIPAL: WS-UID-TEXTO.
202800*    SAIDA/RESULTADO: WS-TXT-FRASE.
202900 726-TESTAR-POS-USUARIO.
203000
203100*    TESTA SE WS-UID-TEXTO(WS-IDX-CAR:WS-TXT-FRASE-TAM) =
203200*    AVALIA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
203300     IF WS-UID-TEXTO(WS-IDX-CAR:WS-TXT-FRASE-TAM) =
203400        WS-TXT-FRASE(1:WS-TXT-FRASE-TAM)
203500        SET TXT-ACHOU-SIM TO TRUE
203600     END-IF
203700     .
203800 726-EXIT.
203900     EXIT.
204000*--------------------------------------------------------------*
204100*    CARGA DAS TABELAS FIXAS DO MOTOR DE SENTIMENTO (LEXICO,
204200*    INTENSIFICADORES, NEGACOES) E DA TABELA DE LOG10
204300*--------------------------------------------------------------*
204400*    ENTRADA PRINCIPAL: WS-LEX-PALAVRA.
204500*    SAIDA/RESULTADO: WS-LEX-POLARIDADE.
204600 500-CARREGAR-LEXICO.
204700
204800*    ATRIBUI VALOR AO CAMPO WS-LEX-PALAVRA(1).
204900*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
205000     MOVE 'adorei'        TO WS-LEX-PALAVRA(1)
205100*    ATRIBUI VALOR AO CAMPO WS-LEX-POLARIDADE(1).
205200*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
205300     MOVE 1,0             TO WS-LEX-POLARIDADE(1)
205400*    ATRIBUI VALOR AO CAMPO WS-LEX-PALAVRA(2).
205500*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
205600     MOVE 'adoro'         TO WS-LEX-PALAVRA(2)
205700*    ATRIBUI VALOR AO CAMPO WS-LEX-POLARIDADE(2).
205800*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
205900     MOVE 1,0             TO WS-LEX-POLARIDADE(2)
206000*    ATRIBUI VALOR AO CAMPO WS-LEX-PALAVRA(3).
206100*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
206200     MOVE 'amo'           TO WS-LEX-PALAVRA(3)
206300*    ATRIBUI VALOR AO CAMPO WS-LEX-POLARIDADE(3).
206400*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
206500     MOVE 1,2             TO WS-LEX-POLARIDADE(3)
206600*    ATRIBUI VALOR AO CAMPO WS-LEX-PALAVRA(4).
206700*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
206800     MOVE 'excelente'     TO WS-LEX-PALAVRA(4)
206900*    ATRIBUI VALOR AO CAMPO WS-LEX-POLARIDADE(4).
207000*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
207100     MOVE 1,3             TO WS-LEX-POLARIDADE(4)
207200*    ATRIBUI VALOR AO CAMPO WS-LEX-PALAVRA(5).
207300*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
207400     MOVE 'otimo'         TO WS-LEX-PALAVRA(5)
207500*    ATRIBUI VALOR AO CAMPO WS-LEX-POLARIDADE(5).
207600*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
207700     MOVE 1,2             TO WS-LEX-POLARIDADE(5)
207800*    ATRIBUI VALOR AO CAMPO WS-LEX-PALAVRA(6).
207900*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
208000     MOVE 'bom'           TO WS-LEX-PALAVRA(6)
208100*    ATRIBUI VALOR AO CAMPO WS-LEX-POLARIDADE(6).
208200*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
208300     MOVE 1,0             TO WS-LEX-POLARIDADE(6)
208400*    ATRIBUI VALOR AO CAMPO WS-LEX-PALAVRA(7).
208500*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
208600     MOVE 'gostei'        TO WS-LEX-PALAVRA(7)
208700*    ATRIBUI VALOR AO CAMPO WS-LEX-POLARIDADE(7).
208800*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
208900     MOVE 1,0             TO WS-LEX-POLARIDADE(7)
209000*    ATRIBUI VALOR AO CAMPO WS-LEX-PALAVRA(8).
209100*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
209200     MOVE 'perfeito'      TO WS-LEX-PALAVRA(8)
209300*    ATRIBUI VALOR AO CAMPO WS-LEX-POLARIDADE(8).
209400*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
209500     MOVE 1,3             TO WS-LEX-POLARIDADE(8)
209600*    ATRIBUI VALOR AO CAMPO WS-LEX-PALAVRA(9).
209700*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
209800     MOVE 'incrivel'      TO WS-LEX-PALAVRA(9)
209900*    ATRIBUI VALOR AO CAMPO WS-LEX-POLARIDADE(9).
210000*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
210100     MOVE 1,3             TO WS-LEX-POLARIDADE(9)
210200*    ATRIBUI VALOR AO CAMPO WS-LEX-PALAVRA(10).
210300*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
210400     MOVE 'fantastico'    TO WS-LEX-PALAVRA(10)
210500*    ATRIBUI VALOR AO CAMPO WS-LEX-POLARIDADE(10).
210600*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
210700     MOVE 1,3             TO WS-LEX-POLARIDADE(10)
210800*    ATRIBUI VALOR AO CAMPO WS-LEX-PALAVRA(11).
210900*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
211000     MOVE 'satisfeito'    TO WS-LEX-PALAVRA(11)
211100*    ATRIBUI VALOR AO CAMPO WS-LEX-POLARIDADE(11).
211200*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
211300     MOVE 0,9             TO WS-LEX-POLARIDADE(11)
211400*    ATRIBUI VALOR AO CAMPO WS-LEX-PALAVRA(12).
211500*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
211600     MOVE 'ruim'          TO WS-LEX-PALAVRA(12)
211700*    ATRIBUI VALOR AO CAMPO WS-LEX-POLARIDADE(12).
211800*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
211900     MOVE -1,0            TO WS-LEX-POLARIDADE(12)
212000*    ATRIBUI VALOR AO CAMPO WS-LEX-PALAVRA(13).
212100*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
212200     MOVE 'pessimo'       TO WS-LEX-PALAVRA(13)
212300*    ATRIBUI VALOR AO CAMPO WS-LEX-POLARIDADE(13).
212400*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
212500     MOVE -1,4            TO WS-LEX-POLARIDADE(13)
212600*    ATRIBUI VALOR AO CAMPO WS-LEX-PALAVRA(14).
212700*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
212800     MOVE 'terrivel'      TO WS-LEX-PALAVRA(14)
212900*    ATRIBUI VALOR AO CAMPO WS-LEX-POLARIDADE(14).
213000*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
213100     MOVE -1,3            TO WS-LEX-POLARIDADE(14)
213200*    ATRIBUI VALOR AO CAMPO WS-LEX-PALAVRA(15).
213300*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
213400     MOVE 'horrivel'      TO WS-LEX-PALAVRA(15)
213500*    ATRIBUI VALOR AO CAMPO WS-LEX-POLARIDADE(15).
213600*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
213700     MOVE -1,5            TO WS-LEX-POLARIDADE(15)
213800*    ATRIBUI VALOR AO CAMPO WS-LEX-PALAVRA(16).
213900*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
214000     MOVE 'odeio'         TO WS-LEX-PALAVRA(16)
214100*    ATRIBUI VALOR AO CAMPO WS-LEX-POLARIDADE(16).
214200*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
214300     MOVE -1,2            TO WS-LEX-POLARIDADE(16)
214400*    ATRIBUI VALOR AO CAMPO WS-LEX-PALAVRA(17).
214500*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
214600     MOVE 'detestei'      TO WS-LEX-PALAVRA(17)
214700*    ATRIBUI VALOR AO CAMPO WS-LEX-POLARIDADE(17).
214800*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
214900     MOVE -1,1            TO WS-LEX-POLARIDADE(17)
215000*    ATRIBUI VALOR AO CAMPO WS-LEX-PALAVRA(18).
215100*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
215200     MOVE 'insuportavel'  TO WS-LEX-PALAVRA(18)
215300*    ATRIBUI VALOR AO CAMPO WS-LEX-POLARIDADE(18).
215400*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
215500     MOVE -1,3            TO WS-LEX-POLARIDADE(18)
215600     .
215700 500-EXIT.
215800     EXIT.
215900*----------------------------------------------------------------*
216000*    CARREGA EM MEMORIA A TABELA DE PALAVRAS INTENSIFICADORAS
216100*    USADAS PELO MOTOR DE SENTIMENTO
216200*----------------------------------------------------------------*
216300*    ENTRADA PRINCIPAL: WS-INT-PALAVRA.
216400*    SAIDA/RESULTADO: WS-INT-PALAVRA.
216500 505-CARREGAR-INTENSIF.
216600
216700*    ATRIBUI VALOR AO CAMPO WS-INT-PALAVRA(1).
216800*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
216900     MOVE 'muito'         TO WS-INT-PALAVRA(1)
217000*    ATRIBUI VALOR AO CAMPO WS-INT-PALAVRA(2).
217100*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
217200     MOVE 'super'         TO WS-INT-PALAVRA(2)
217300*    ATRIBUI VALOR AO CAMPO WS-INT-PALAVRA(3).
217400*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
217500     MOVE 'bem'           TO WS-INT-PALAVRA(3)
217600*    ATRIBUI VALOR AO CAMPO WS-INT-PALAVRA(4).
217700*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
217800     MOVE 'demais'        TO WS-INT-PALAVRA(4)
217900*    ATRIBUI VALOR AO CAMPO WS-INT-PALAVRA(5).
218000*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
218100     MOVE 'mega'          TO WS-INT-PALAVRA(5)
218200*    ATRIBUI VALOR AO CAMPO WS-INT-PALAVRA(6).
218300*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
218400     MOVE 'extremamente'  TO WS-INT-PALAVRA(6)
218500*    ATRIBUI VALOR AO CAMPO WS-INT-PALAVRA(7).
218600*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
218700     MOVE 'totalmente'    TO WS-INT-PALAVRA(7)
218800     .
218900 505-EXIT.
219000     EXIT.
219100*----------------------------------------------------------------*
219200*    CARREGA EM MEMORIA A TABELA DE PALAVRAS DE NEGACAO
219300*    USADAS PELO MOTOR DE SENTIMENTO
219400*----------------------------------------------------------------*
219500*    ENTRADA PRINCIPAL: WS-NEG-PALAVRA.
219600*    SAIDA/RESULTADO: WS-NEG-PALAVRA.
219700 510-CARREGAR-NEGACOES.
219800
219900*    ATRIBUI VALOR AO CAMPO WS-NEG-PALAVRA(1).
220000*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
220100     MOVE 'nao'           TO WS-NEG-PALAVRA(1)
220200*    ATRIBUI VALOR AO CAMPO WS-NEG-PALAVRA(2).
220300*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
220400     MOVE 'nunca'         TO WS-NEG-PALAVRA(2)
220500*    ATRIBUI VALOR AO CAMPO WS-NEG-PALAVRA(3).
220600*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
220700     MOVE 'jamais'        TO WS-NEG-PALAVRA(3)
220800*    ATRIBUI VALOR AO CAMPO WS-NEG-PALAVRA(4).
220900*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
221000     MOVE 'sem'           TO WS-NEG-PALAVRA(4)
221100     .
221200 510-EXIT.
221300     EXIT.
221400*--------------------------------------------------------------*
221500*    TABELA DE LOG10(L) PARA L = 8 ATE 30 (FATOR DE DECAIMENTO DO
221600*    MODULO DE TENDENCIAS) - EVITA FUNCAO TRANSCENDENTAL
221700*--------------------------------------------------------------*
221800*    ENTRADA PRINCIPAL: WS-LOG10-VALOR.
221900*    SAIDA/RESULTADO: WS-LOG10-VALOR.
222000 515-CARREGAR-LOG10.
222100
222200*    ATRIBUI VALOR AO CAMPO WS-LOG10-VALOR(1).
222300*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
222400     MOVE 0,903090       TO WS-LOG10-VALOR(1)
222500*    ATRIBUI VALOR AO CAMPO WS-LOG10-VALOR(2).
222600*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
222700     MOVE 0,954243       TO WS-LOG10-VALOR(2)
222800*    ATRIBUI VALOR AO CAMPO WS-LOG10-VALOR(3).
222900*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
223000     MOVE 1,000000       TO WS-LOG10-VALOR(3)
223100*    ATRIBUI VALOR AO CAMPO WS-LOG10-VALOR(4).
223200*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
223300     MOVE 1,041393       TO WS-LOG10-VALOR(4)
223400*    ATRIBUI VALOR AO CAMPO WS-LOG10-VALOR(5).
223500*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
223600     MOVE 1,079181       TO WS-LOG10-VALOR(5)
223700*    ATRIBUI VALOR AO CAMPO WS-LOG10-VALOR(6).
223800*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
223900     MOVE 1,113943       TO WS-LOG10-VALOR(6)
224000*    ATRIBUI VALOR AO CAMPO WS-LOG10-VALOR(7).
224100*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
224200     MOVE 1,146128       TO WS-LOG10-VALOR(7)
224300*    ATRIBUI VALOR AO CAMPO WS-LOG10-VALOR(8).
224400*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
224500     MOVE 1,176091       TO WS-LOG10-VALOR(8)
224600*    ATRIBUI VALOR AO CAMPO WS-LOG10-VALOR(9).
224700*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
224800     MOVE 1,204120       TO WS-LOG10-VALOR(9)
224900*    ATRIBUI VALOR AO CAMPO WS-LOG10-VALOR(10).
225000*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
225100     MOVE 1,230449       TO WS-LOG10-VALOR(10)
225200*    ATRIBUI VALOR AO CAMPO WS-LOG10-VALOR(11).
225300*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
225400     MOVE 1,255273       TO WS-LOG10-VALOR(11)
225500*    ATRIBUI VALOR AO CAMPO WS-LOG10-VALOR(12).
225600*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
225700     MOVE 1,278754       TO WS-LOG10-VALOR(12)
225800*    ATRIBUI VALOR AO CAMPO WS-LOG10-VALOR(13).
225900*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
226000     MOVE 1,301030       TO WS-LOG10-VALOR(13)
226100*    ATRIBUI VALOR AO CAMPO WS-LOG10-VALOR(14).
226200*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
226300     MOVE 1,322219       TO WS-LOG10-VALOR(14)
226400*    ATRIBUI VALOR AO CAMPO WS-LOG10-VALOR(15).
226500*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
226600     MOVE 1,342423       TO WS-LOG10-VALOR(15)
226700*    ATRIBUI VALOR AO CAMPO WS-LOG10-VALOR(16).
226800*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
226900     MOVE 1,361728       TO WS-LOG10-VALOR(16)
227000*    ATRIBUI VALOR AO CAMPO WS-LOG10-VALOR(17).
227100*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
227200     MOVE 1,380211       TO WS-LOG10-VALOR(17)
227300*    ATRIBUI VALOR AO CAMPO WS-LOG10-VALOR(18).
227400*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
227500     MOVE 1,397940       TO WS-LOG10-VALOR(18)
227600*    ATRIBUI VALOR AO CAMPO WS-LOG10-VALOR(19).
227700*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
227800     MOVE 1,414973       TO WS-LOG10-VALOR(19)
227900*    ATRIBUI VALOR AO CAMPO WS-LOG10-VALOR(20).
228000*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
228100     MOVE 1,431364       TO WS-LOG10-VALOR(20)
228200*    ATRIBUI VALOR AO CAMPO WS-LOG10-VALOR(21).
228300*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
228400     MOVE 1,447158       TO WS-LOG10-VALOR(21)
228500*    ATRIBUI VALOR AO CAMPO WS-LOG10-VALOR(22).
228600*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
228700     MOVE 1,462398       TO WS-LOG10-VALOR(22)
228800*    ATRIBUI VALOR AO CAMPO WS-LOG10-VALOR(23).
228900*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
229000     MOVE 1,477121       TO WS-LOG10-VALOR(23)
229100     .
229200 515-EXIT.
229300     EXIT.
229400*--------------------------------------------------------------*
229500*    CARREGA A TABELA DE CODIGO INTERNO DE CARACTER USADA PELA
229600*    ROTINA DE DIGESTO SHA-256 DE SEGUIDORES (PARAGRAFO 619) -
229700*    TODOS OS 95 CARACTERES IMPRIMIVEIS ASCII (32-126), POIS O
229800*    DIGESTO OPERA SOBRE O ID DE USUARIO NA FORMA ORIGINAL (V13)
229900*--------------------------------------------------------------*
230000*    ENTRADA PRINCIPAL: WS-COD-CARACTERE.
230100*    SAIDA/RESULTADO: WS-COD-CARACTERE.
230200 520-CARREGAR-COD-CARACTER.
230300
230400*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(1).
230500*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
230600     MOVE X'20' TO WS-COD-CARACTERE(1)
230700*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(2).
230800*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
230900     MOVE X'21' TO WS-COD-CARACTERE(2)
231000*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(3).
231100*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
231200     MOVE X'22' TO WS-COD-CARACTERE(3)
231300*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(4).
231400*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
231500     MOVE X'23' TO WS-COD-CARACTERE(4)
231600*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(5).
231700*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
231800     MOVE X'24' TO WS-COD-CARACTERE(5)
231900*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(6).
232000*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
232100     MOVE X'25' TO WS-COD-CARACTERE(6)
232200*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(7).
232300*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
232400     MOVE X'26' TO WS-COD-CARACTERE(7)
232500*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(8).
232600*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
232700     MOVE X'27' TO WS-COD-CARACTERE(8)
232800*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(9).
232900*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
233000     MOVE X'28' TO WS-COD-CARACTERE(9)
233100*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(10).
233200*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
233300     MOVE X'29' TO WS-COD-CARACTERE(10)
233400*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(11).
233500*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
233600     MOVE X'2A' TO WS-COD-CARACTERE(11)
233700*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(12).
233800*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
233900     MOVE X'2B' TO WS-COD-CARACTERE(12)
234000*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(13).
234100*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
234200     MOVE X'2C' TO WS-COD-CARACTERE(13)
234300*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(14).
234400*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
234500     MOVE X'2D' TO WS-COD-CARACTERE(14)
234600*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(15).
234700*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
234800     MOVE X'2E' TO WS-COD-CARACTERE(15)
234900*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(16).
235000*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
235100     MOVE X'2F' TO WS-COD-CARACTERE(16)
235200*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(17).
235300*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
235400     MOVE X'30' TO WS-COD-CARACTERE(17)
235500*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(18).
235600*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
235700     MOVE X'31' TO WS-COD-CARACTERE(18)
235800*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(19).
235900*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
236000     MOVE X'32' TO WS-COD-CARACTERE(19)
236100*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(20).
236200*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
236300     MOVE X'33' TO WS-COD-CARACTERE(20)
236400*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(21).
236500*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
236600     MOVE X'34' TO WS-COD-CARACTERE(21)
236700*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(22).
236800*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
236900     MOVE X'35' TO WS-COD-CARACTERE(22)
237000*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(23).
237100*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
237200     MOVE X'36' TO WS-COD-CARACTERE(23)
237300*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(24).
237400*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
237500     MOVE X'37' TO WS-COD-CARACTERE(24)
237600*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(25).
237700*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
237800     MOVE X'38' TO WS-COD-CARACTERE(25)
237900*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(26).
238000*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
238100     MOVE X'39' TO WS-COD-CARACTERE(26)
238200*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(27).
238300*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
238400     MOVE X'3A' TO WS-COD-CARACTERE(27)
238500*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(28).
238600*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
238700     MOVE X'3B' TO WS-COD-CARACTERE(28)
238800*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(29).
238900*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
239000     MOVE X'3C' TO WS-COD-CARACTERE(29)
239100*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(30).
239200*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
239300     MOVE X'3D' TO WS-COD-CARACTERE(30)
239400*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(31).
239500*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
239600     MOVE X'3E' TO WS-COD-CARACTERE(31)
239700*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(32).
239800*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
239900     MOVE X'3F' TO WS-COD-CARACTERE(32)
240000*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(33).
240100*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
240200     MOVE X'40' TO WS-COD-CARACTERE(33)
240300*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(34).
240400*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
240500     MOVE X'41' TO WS-COD-CARACTERE(34)
240600*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(35).
240700*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
240800     MOVE X'42' TO WS-COD-CARACTERE(35)
240900*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(36).
241000*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
241100     MOVE X'43' TO WS-COD-CARACTERE(36)
241200*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(37).
241300*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
241400     MOVE X'44' TO WS-COD-CARACTERE(37)
241500*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(38).
241600*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
241700     MOVE X'45' TO WS-COD-CARACTERE(38)
241800*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(39).
241900*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
242000     MOVE X'46' TO WS-COD-CARACTERE(39)
242100*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(40).
242200*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
242300     MOVE X'47' TO WS-COD-CARACTERE(40)
242400*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(41).
242500*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
242600     MOVE X'48' TO WS-COD-CARACTERE(41)
242700*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(42).
242800*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
242900     MOVE X'49' TO WS-COD-CARACTERE(42)
243000*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(43).
243100*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
243200     MOVE X'4A' TO WS-COD-CARACTERE(43)
243300*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(44).
243400*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
243500     MOVE X'4B' TO WS-COD-CARACTERE(44)
243600*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(45).
243700*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
243800     MOVE X'4C' TO WS-COD-CARACTERE(45)
243900*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(46).
244000*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
244100     MOVE X'4D' TO WS-COD-CARACTERE(46)
244200*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(47).
244300*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
244400     MOVE X'4E' TO WS-COD-CARACTERE(47)
244500*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(48).
244600*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
244700     MOVE X'4F' TO WS-COD-CARACTERE(48)
244800*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(49).
244900*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
245000     MOVE X'50' TO WS-COD-CARACTERE(49)
245100*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(50).
245200*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
245300     MOVE X'51' TO WS-COD-CARACTERE(50)
245400*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(51).
245500*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
245600     MOVE X'52' TO WS-COD-CARACTERE(51)
245700*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(52).
245800*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
245900     MOVE X'53' TO WS-COD-CARACTERE(52)
246000*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(53).
246100*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
246200     MOVE X'54' TO WS-COD-CARACTERE(53)
246300*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(54).
246400*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
246500     MOVE X'55' TO WS-COD-CARACTERE(54)
246600*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(55).
246700*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
246800     MOVE X'56' TO WS-COD-CARACTERE(55)
246900*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(56).
247000*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
247100     MOVE X'57' TO WS-COD-CARACTERE(56)
247200*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(57).
247300*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
247400     MOVE X'58' TO WS-COD-CARACTERE(57)
247500*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(58).
247600*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
247700     MOVE X'59' TO WS-COD-CARACTERE(58)
247800*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(59).
247900*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
248000     MOVE X'5A' TO WS-COD-CARACTERE(59)
248100*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(60).
248200*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
248300     MOVE X'5B' TO WS-COD-CARACTERE(60)
248400*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(61).
248500*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
248600     MOVE X'5C' TO WS-COD-CARACTERE(61)
248700*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(62).
248800*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
248900     MOVE X'5D' TO WS-COD-CARACTERE(62)
249000*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(63).
249100*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
249200     MOVE X'5E' TO WS-COD-CARACTERE(63)
249300*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(64).
249400*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
249500     MOVE X'5F' TO WS-COD-CARACTERE(64)
249600*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(65).
249700*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
249800     MOVE X'60' TO WS-COD-CARACTERE(65)
249900*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(66).
250000*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
250100     MOVE X'61' TO WS-COD-CARACTERE(66)
250200*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(67).
250300*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
250400     MOVE X'62' TO WS-COD-CARACTERE(67)
250500*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(68).
250600*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
250700     MOVE X'63' TO WS-COD-CARACTERE(68)
250800*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(69).
250900*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
251000     MOVE X'64' TO WS-COD-CARACTERE(69)
251100*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(70).
251200*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
251300     MOVE X'65' TO WS-COD-CARACTERE(70)
251400*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(71).
251500*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
251600     MOVE X'66' TO WS-COD-CARACTERE(71)
251700*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(72).
251800*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
251900     MOVE X'67' TO WS-COD-CARACTERE(72)
252000*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(73).
252100*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
252200     MOVE X'68' TO WS-COD-CARACTERE(73)
252300*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(74).
252400*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
252500     MOVE X'69' TO WS-COD-CARACTERE(74)
252600*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(75).
252700*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
252800     MOVE X'6A' TO WS-COD-CARACTERE(75)
252900*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(76).
253000*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
253100     MOVE X'6B' TO WS-COD-CARACTERE(76)
253200*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(77).
253300*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
253400     MOVE X'6C' TO WS-COD-CARACTERE(77)
253500*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(78).
253600*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
253700     MOVE X'6D' TO WS-COD-CARACTERE(78)
253800*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(79).
253900*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
254000     MOVE X'6E' TO WS-COD-CARACTERE(79)
254100*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(80).
254200*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
254300     MOVE X'6F' TO WS-COD-CARACTERE(80)
254400*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(81).
254500*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
254600     MOVE X'70' TO WS-COD-CARACTERE(81)
254700*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(82).
254800*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
254900     MOVE X'71' TO WS-COD-CARACTERE(82)
255000*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(83).
255100*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
255200     MOVE X'72' TO WS-COD-CARACTERE(83)
255300*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(84).
255400*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
255500     MOVE X'73' TO WS-COD-CARACTERE(84)
255600*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(85).
255700*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
255800     MOVE X'74' TO WS-COD-CARACTERE(85)
255900*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(86).
256000*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
256100     MOVE X'75' TO WS-COD-CARACTERE(86)
256200*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(87).
256300*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
256400     MOVE X'76' TO WS-COD-CARACTERE(87)
256500*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(88).
256600*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
256700     MOVE X'77' TO WS-COD-CARACTERE(88)
256800*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(89).
256900*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
257000     MOVE X'78' TO WS-COD-CARACTERE(89)
257100*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(90).
257200*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
257300     MOVE X'79' TO WS-COD-CARACTERE(90)
257400*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(91).
257500*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
257600     MOVE X'7A' TO WS-COD-CARACTERE(91)
257700*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(92).
257800*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
257900     MOVE X'7B' TO WS-COD-CARACTERE(92)
258000*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(93).
258100*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
258200     MOVE X'7C' TO WS-COD-CARACTERE(93)
258300*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(94).
258400*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
258500     MOVE X'7D' TO WS-COD-CARACTERE(94)
258600*    ATRIBUI VALOR AO CAMPO WS-COD-CARACTERE(95).
258700*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
258800     MOVE X'7E' TO WS-COD-CARACTERE(95)
258900*    EXECUTA A ROTINA 521-NUMERAR-COD-CARACTER.
259000*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
259100     PERFORM 521-NUMERAR-COD-CARACTER THRU 521-EXIT
259200             VARYING WS-IDX-AUX FROM 1 BY 1
259300             UNTIL WS-IDX-AUX > 95
259400     .
259500 520-EXIT.
259600     EXIT.
259700*----------------------------------------------------------------*
259800*    ATRIBUI O CODIGO NUMERICO DE CADA POSICAO DA TABELA DE
259900*    CARACTERES IMPRIMIVEIS (ORDEM ASCII + 31)
260000*----------------------------------------------------------------*
260100*    ENTRADA PRINCIPAL: WS-COD-VALOR.
260200*    SAIDA/RESULTADO: WS-COD-VALOR.
260300 521-NUMERAR-COD-CARACTER.
260400
260500*    CALCULA WS-COD-VALOR(WS-IDX-AUX).
260600*    EXPRESSAO DE CALCULO DA REGRA DE NEGOCIO CORRESPONDENTE.
260700     COMPUTE WS-COD-VALOR(WS-IDX-AUX) = WS-IDX-AUX + 31
260800     .
260900 521-EXIT.
261000     EXIT.
261100*--------------------------------------------------------------*
261200*    CONVERTE UM CARIMBO AAAA-MM-DDTHH:MM:SSZ EM SEGUNDOS DESDE
261300*    01/01/2000 (SEM FUNCAO INTRINSECA DE DATA) - CONTAGEM DE DIAS
261400*    POR LACO DE ANOS MAIS TABELA DE DIAS POR MES
261500*--------------------------------------------------------------*
261600*    ENTRADA PRINCIPAL: WS-DH-TIMESTAMP-X.
261700*    SAIDA/RESULTADO: WS-CONV-SEGUNDOS.
261800 700-CONVERTER-DATA-HORA.
261900
262000*    ATRIBUI VALOR AO CAMPO WS-DATA-HORA-ALT.
262100*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
262200     MOVE WS-DH-TIMESTAMP-X TO WS-DATA-HORA-ALT
262300*    ATRIBUI VALOR AO CAMPO WS-CONV-DIAS.
262400*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
262500     MOVE ZERO TO WS-CONV-DIAS
262600
262700*    EXECUTA A ROTINA 708-SOMAR-ANO-COMPLETO.
262800*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
262900     PERFORM 708-SOMAR-ANO-COMPLETO THRU 708-EXIT
263000             VARYING WS-CONV-ANO-LOOP FROM 2000 BY 1
263100             UNTIL WS-CONV-ANO-LOOP >= WS-DH-ANO
263200
263300*    EXECUTA A ROTINA 706-AJUSTAR-TAB-MES.
263400*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
263500     PERFORM 706-AJUSTAR-TAB-MES THRU 706-EXIT
263600*    EXECUTA A ROTINA 707-SOMAR-DIAS-MES.
263700*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
263800     PERFORM 707-SOMAR-DIAS-MES THRU 707-EXIT
263900             VARYING WS-CONV-MES-LOOP FROM 1 BY 1
264000             UNTIL WS-CONV-MES-LOOP >= WS-DH-MES
264100
264200*    SOMA WS-DH-DIA TO WS-CONV-DIAS
264300*    ATUALIZA O ACUMULADOR/CONTADOR DE TRABALHO DESTA SECAO.
264400     ADD WS-DH-DIA TO WS-CONV-DIAS
264500*    SUBTRAI 1 FROM WS-CONV-DIAS
264600*    AJUSTE ARITMETICO DO CAMPO DE TRABALHO CORRESPONDENTE.
264700     SUBTRACT 1 FROM WS-CONV-DIAS
264800
264900*    CALCULA WS-CONV-SEGUNDOS.
265000*    EXPRESSAO DE CALCULO DA REGRA DE NEGOCIO CORRESPONDENTE.
265100     COMPUTE WS-CONV-SEGUNDOS =
265200             (WS-CONV-DIAS * 86400) + (WS-DH-HORA * 3600) +
265300             (WS-DH-MINUTO * 60)    +  WS-DH-SEGUNDO
265400     .
265500 700-EXIT.
265600     EXIT.
265700*--------------------------------------------------------------*
265800*    SOMA OS DIAS DE UM ANO COMPLETO JA TRANSCORRIDO (CORPO DO
265900*    LACO VARYING DE 700-CONVERTER-DATA-HORA)
266000*--------------------------------------------------------------*
266100*    ENTRADA PRINCIPAL: WS-CONV-DIAS.
266200*    SAIDA/RESULTADO: WS-CONV-DIAS.
266300 708-SOMAR-ANO-COMPLETO.
266400
266500*    EXECUTA A ROTINA 705-VERIFICAR-BISSEXTO.
266600*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
266700     PERFORM 705-VERIFICAR-BISSEXTO THRU 705-EXIT
266800*    TESTA SE CONV-BISSEXTO-SIM
266900*    DESVIA O PROCESSAMENTO CONFORME O RESULTADO DO TESTE.
267000     IF CONV-BISSEXTO-SIM
267100        ADD 366 TO WS-CONV-DIAS
267200     ELSE
267300        ADD 365 TO WS-CONV-DIAS
267400     END-IF
267500     .
267600 708-EXIT.
267700     EXIT.
267800*--------------------------------------------------------------*
267900*    SOMA 366 OU 365 DIAS POR ANO COMPLETO JA TRANSCORRIDO DESDE
268000*    O ANO-BASE (2000), CONFORME A REGRA DO ANO BISSEXTO
268100*--------------------------------------------------------------*
268200*    ENTRADA PRINCIPAL: WS-CONV-ANO-LOOP.
268300*    SAIDA/RESULTADO: WS-CONV-EH-BISSEXTO.
268400 705-VERIFICAR-BISSEXTO.
268500
268600*    DIVIDE WS-CONV-ANO-LOOP BY   4 GIVING WS-CONV-QUOC
268700*    OPERACAO DE DIVISAO DA REGRA DESTE MODULO.
268800     DIVIDE WS-CONV-ANO-LOOP BY   4 GIVING WS-CONV-QUOC
268900                               REMAINDER WS-CONV-RESTO4
269000*    DIVIDE WS-CONV-ANO-LOOP BY 100 GIVING WS-CONV-QUOC
269100*    QUOCIENTE E RESTO USADOS NO PASSO SEGUINTE.
269200     DIVIDE WS-CONV-ANO-LOOP BY 100 GIVING WS-CONV-QUOC
269300                               REMAINDER WS-CONV-RESTO100
269400*    DIVIDE WS-CONV-ANO-LOOP BY 400 GIVING WS-CONV-QUOC
269500*    OPERACAO DE DIVISAO DA REGRA DESTE MODULO.
269600     DIVIDE WS-CONV-ANO-LOOP BY 400 GIVING WS-CONV-QUOC
269700                               REMAINDER WS-CONV-RESTO400
269800
269900*    ATRIBUI VALOR AO CAMPO WS-CONV-EH-BISSEXTO.
270000*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
270100     MOVE 'N' TO WS-CONV-EH-BISSEXTO
270200*    TESTA SE WS-CONV-RESTO400 = 0
270300*    AVALIA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
270400     IF WS-CONV-RESTO400 = 0
270500        SET CONV-BISSEXTO-SIM TO TRUE
270600     ELSE
270700        IF WS-CONV-RESTO100 NOT = 0 AND WS-CONV-RESTO4 = 0
270800           SET CONV-BISSEXTO-SIM TO TRUE
270900        END-IF
271000     END-IF
271100     .
271200 705-EXIT.
271300     EXIT.
271400*--------------------------------------------------------------*
271500*    AJUSTA FEVEREIRO NA TABELA FIXA DE DIAS-POR-MES QUANDO O
271600*    ANO DO CARIMBO CORRENTE E BISSEXTO
271700*--------------------------------------------------------------*
271800*    ENTRADA PRINCIPAL: WS-DH-ANO.
271900*    SAIDA/RESULTADO: WS-DIAS-MES.
272000 706-AJUSTAR-TAB-MES.
272100
272200*    ATRIBUI VALOR AO CAMPO WS-CONV-ANO-LOOP.
272300*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
272400     MOVE WS-DH-ANO TO WS-CONV-ANO-LOOP
272500*    EXECUTA A ROTINA 705-VERIFICAR-BISSEXTO.
272600*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
272700     PERFORM 705-VERIFICAR-BISSEXTO THRU 705-EXIT
272800*    ATRIBUI VALOR AO CAMPO WS-DIAS-MES(2).
272900*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
273000     MOVE 28 TO WS-DIAS-MES(2)
273100*    TESTA SE CONV-BISSEXTO-SIM
273200*    AVALIA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
273300     IF CONV-BISSEXTO-SIM
273400        MOVE 29 TO WS-DIAS-MES(2)
273500     END-IF
273600     .
273700 706-EXIT.
273800     EXIT.
273900*----------------------------------------------------------------*
274000*    SOMA OS DIAS DOS MESES ANTERIORES AO MES DA DATA-HORA,
274100*    PARA O CALCULO DO NUMERO DE SEGUNDOS DESDE O EPOCO
274200*----------------------------------------------------------------*
274300*    ENTRADA PRINCIPAL: WS-DIAS-MES.
274400*    SAIDA/RESULTADO: WS-CONV-DIAS.
274500 707-SOMAR-DIAS-MES.
274600
274700*    SOMA WS-DIAS-MES(WS-CONV-MES-LOOP) TO WS-CONV-DIAS
274800*    ATUALIZA O ACUMULADOR/CONTADOR DE TRABALHO DESTA SECAO.
274900     ADD WS-DIAS-MES(WS-CONV-MES-LOOP) TO WS-CONV-DIAS
275000     .
275100 707-EXIT.
275200     EXIT.
275300*--------------------------------------------------------------*
275400*    MODULO DE ENGAJAMENTO/INFLUENCIA: PERCORRE TODOS OS USUARIOS
275500*    ACUMULADOS E CALCULA TAXA, SEGUIDORES E ESCORE DE INFLUENCIA
275600*--------------------------------------------------------------*
275700*    ENTRADA PRINCIPAL: WS-IDX-USU.
275800*    SAIDA/RESULTADO: WS-QTD-USUARIOS.
275900 610-ENGAJAMENTO-TODOS.
276000
276100*    EXECUTA A ROTINA 611-ENGAJAMENTO-UM-USUARIO.
276200*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
276300     PERFORM 611-ENGAJAMENTO-UM-USUARIO THRU 611-EXIT
276400             VARYING WS-IDX-USU FROM 1 BY 1
276500             UNTIL WS-IDX-USU > WS-QTD-USUARIOS
276600     .
276700 610-EXIT.
276800     EXIT.
276900*----------------------------------------------------------------*
277000*    CALCULA TAXA DE ENGAJAMENTO, SEGUIDORES E SCORE DE
277100*    INFLUENCIA PARA UM UNICO USUARIO DA TABELA
277200*----------------------------------------------------------------*
277300 611-ENGAJAMENTO-UM-USUARIO.
277400
277500*    EXECUTA A ROTINA 612-CALC-TAXA-ENGAJAMENTO.
277600*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
277700     PERFORM 612-CALC-TAXA-ENGAJAMENTO THRU 612-EXIT
277800*    EXECUTA A ROTINA 613-CALC-SEGUIDORES.
277900*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
278000     PERFORM 613-CALC-SEGUIDORES       THRU 613-EXIT
278100*    EXECUTA A ROTINA 631-CALC-SCORE-INFLUENCIA.
278200*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
278300     PERFORM 631-CALC-SCORE-INFLUENCIA THRU 631-EXIT
278400     .
278500 611-EXIT.
278600     EXIT.
278700*--------------------------------------------------------------*
278800*    TAXA DE ENGAJAMENTO: (REACOES+COMPARTILHAMENTOS)/VISUALIZ.
278900*    BONUS AUREO QUANDO AS INTERACOES SAO MULTIPLO EXATO DE 7
279000*--------------------------------------------------------------*
279100*    ENTRADA PRINCIPAL: WS-SEG-ACUMULADOR.
279200*    SAIDA/RESULTADO: WS-US-TAXA-ENGAJ.
279300 612-CALC-TAXA-ENGAJAMENTO.
279400
279500*    CALCULA WS-SEG-ACUMULADOR.
279600*    FORMULA CONFORME ESPECIFICACAO DESTE MODULO.
279700     COMPUTE WS-SEG-ACUMULADOR =
279800             WS-US-REACOES(WS-IDX-USU) + WS-US-COMPART(WS-IDX-USU)
279900
280000*    TESTA SE WS-US-VISUAL(WS-IDX-USU) NOT > 0
280100*    DESVIA O PROCESSAMENTO CONFORME O RESULTADO DO TESTE.
280200     IF WS-US-VISUAL(WS-IDX-USU) NOT > 0
280300        MOVE ZERO TO WS-US-TAXA-ENGAJ(WS-IDX-USU)
280400     ELSE
280500        COMPUTE WS-US-TAXA-ENGAJ(WS-IDX-USU) ROUNDED =
280600                WS-SEG-ACUMULADOR / WS-US-VISUAL(WS-IDX-USU)
280700        IF WS-SEG-ACUMULADOR > 0
280800           DIVIDE WS-SEG-ACUMULADOR BY 7
280900                  GIVING WS-SEG-QUOC REMAINDER WS-SEG-RESTO
281000           IF WS-SEG-RESTO = 0
281100              COMPUTE WS-US-TAXA-ENGAJ(WS-IDX-USU) ROUNDED =
281200                      WS-US-TAXA-ENGAJ(WS-IDX-USU) * 1,6180339887
281300           END-IF
281400        END-IF
281500     END-IF
281600     .
281700 612-EXIT.
281800     EXIT.
281900*--------------------------------------------------------------*
282000*    SEGUIDORES: FORA DA FAIXA ASCII = 4242; 13 CARACTERES = 13O
282100*    TERMO DE FIBONACCI; CASO CONTRARIO, HASH MOD 10000 + 100,
282200*    PROMOVIDO A PRIMO SEGUINTE QUANDO O USUARIO TERMINA EM _PRIME
282300*--------------------------------------------------------------*
282400*    ENTRADA PRINCIPAL: WS-US-ID.
282500*    SAIDA/RESULTADO: WS-US-SEGUIDORES.
282600 613-CALC-SEGUIDORES.
282700
282800*    ATRIBUI VALOR AO CAMPO WS-UID-TEXTO.
282900*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
283000     MOVE WS-US-ID(WS-IDX-USU) TO WS-UID-TEXTO
283100*    ATRIBUI VALOR AO CAMPO WS-SEG-FORA-ASCII.
283200*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
283300     MOVE 'N' TO WS-SEG-FORA-ASCII
283400*    EXECUTA A ROTINA 614-VERIFICAR-ASCII-USUARIO.
283500*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
283600     PERFORM 614-VERIFICAR-ASCII-USUARIO THRU 614-EXIT
283700             VARYING WS-IDX-CAR FROM 1 BY 1
283800             UNTIL WS-IDX-CAR > 40 OR SEG-FORA-ASCII-SIM
283900
284000*    TESTA SE SEG-FORA-ASCII-SIM
284100*    DESVIA O PROCESSAMENTO CONFORME O RESULTADO DO TESTE.
284200     IF SEG-FORA-ASCII-SIM
284300        MOVE 4242 TO WS-US-SEGUIDORES(WS-IDX-USU)
284400     ELSE
284500        PERFORM 615-CALC-TAMANHO-USUARIO THRU 615-EXIT
284600        IF WS-TXT-TAMANHO = 13
284700           MOVE 13 TO WS-FIB-CONTADOR
284800           PERFORM 617-FIBONACCI-N THRU 617-EXIT
284900           MOVE WS-FIB-ATUAL TO WS-US-SEGUIDORES(WS-IDX-USU)
285000        ELSE
285100           PERFORM 619-HASH-USUARIO THRU 619-EXIT
285200           INSPECT WS-UID-TEXTO CONVERTING
285300             'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
285400             'abcdefghijklmnopqrstuvwxyz'
285500           IF WS-UID-TEXTO(WS-TXT-TAMANHO - 5:6) = '_prime'
285600              PERFORM 623-PROXIMO-PRIMO THRU 623-EXIT
285700           END-IF
285800           MOVE WS-SEG-BASE TO WS-US-SEGUIDORES(WS-IDX-USU)
285900        END-IF
286000     END-IF
286100     .
286200 613-EXIT.
286300     EXIT.
286400*----------------------------------------------------------------*
286500*    TESTA SE UM CARACTER DO ID DE USUARIO ESTA FORA DA
286600*    FAIXA ASCII PADRAO (ACIMA DE X'7F')
286700*----------------------------------------------------------------*
286800*    ENTRADA PRINCIPAL: WS-UID-CARACTER.
286900*    SAIDA/RESULTADO: WS-IDX-CAR.
287000 614-VERIFICAR-ASCII-USUARIO.
287100
287200*    TESTA SE WS-UID-CARACTER(WS-IDX-CAR) > X'7F'
287300*    AVALIA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
287400     IF WS-UID-CARACTER(WS-IDX-CAR) > X'7F'
287500        SET SEG-FORA-ASCII-SIM TO TRUE
287600     END-IF
287700     .
287800 614-EXIT.
287900     EXIT.
288000*--------------------------------------------------------------*
288100*    TAMANHO REAL (SEM BRANCOS A DIREITA) DO IDENTIFICADOR DE
288200*    USUARIO CORRENTE (WS-UID-TEXTO, 40 POSICOES)
288300*--------------------------------------------------------------*
288400*    ENTRADA PRINCIPAL: WS-TXT-TAMANHO.
288500*    SAIDA/RESULTADO: WS-TXT-TAMANHO.
288600 615-CALC-TAMANHO-USUARIO.
288700
288800*    ATRIBUI VALOR AO CAMPO WS-TXT-TAMANHO.
288900*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
289000     MOVE 40 TO WS-TXT-TAMANHO
289100*    EXECUTA A ROTINA 616-ENCOLHER-TAM-USUARIO.
289200*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
289300     PERFORM 616-ENCOLHER-TAM-USUARIO THRU 616-EXIT
289400        UNTIL WS-TXT-TAMANHO = 0 OR
289500        WS-UID-TEXTO(WS-TXT-TAMANHO:1) NOT = SPACE
289600     .
289700 615-EXIT.
289800     EXIT.
289900*----------------------------------------------------------------*
290000*    REDUZ EM UMA POSICAO O TAMANHO CORRENTE DO ID DE
290100*    USUARIO, ATE ACHAR O ULTIMO CARACTER NAO BRANCO
290200*----------------------------------------------------------------*
290300*    ENTRADA PRINCIPAL: WS-TXT-TAMANHO.
290400*    SAIDA/RESULTADO: WS-TXT-TAMANHO.
290500 616-ENCOLHER-TAM-USUARIO.
290600
290700*    SUBTRAI 1 FROM WS-TXT-TAMANHO
290800*    ATUALIZA O ACUMULADOR/CONTADOR DE TRABALHO DESTA SECAO.
290900     SUBTRACT 1 FROM WS-TXT-TAMANHO
291000     .
291100 616-EXIT.
291200     EXIT.
291300*--------------------------------------------------------------*
291400*    N-ESIMO TERMO DE FIBONACCI (1,1,2,3,5,...) SEM RECURSAO,
291500*    POR ACUMULACAO ITERATIVA - WS-FIB-CONTADOR JA TRAZ O N
291600*--------------------------------------------------------------*
291700*    ENTRADA PRINCIPAL: WS-FIB-ANTERIOR.
291800*    SAIDA/RESULTADO: WS-FIB-ATUAL.
291900 617-FIBONACCI-N.
292000
292100*    ATRIBUI VALOR AO CAMPO WS-FIB-ANTERIOR.
292200*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
292300     MOVE 1 TO WS-FIB-ANTERIOR
292400*    ATRIBUI VALOR AO CAMPO WS-FIB-ATUAL.
292500*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
292600     MOVE 1 TO WS-FIB-ATUAL
292700*    TESTA SE WS-FIB-CONTADOR > 2
292800*    AVALIA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
292900     IF WS-FIB-CONTADOR > 2
293000        PERFORM 618-ACUMULAR-FIBONACCI THRU 618-EXIT
293100                VARYING WS-IDX-AUX FROM 3 BY 1
293200                UNTIL WS-IDX-AUX > WS-FIB-CONTADOR
293300     END-IF
293400     .
293500 617-EXIT.
293600     EXIT.
293700*----------------------------------------------------------------*
293800*    SOMA OS DOIS TERMOS ANTERIORES DA SEQUENCIA DE
293900*    FIBONACCI PARA OBTER O PROXIMO TERMO
294000*----------------------------------------------------------------*
294100*    ENTRADA PRINCIPAL: WS-FIB-PROXIMO.
294200*    SAIDA/RESULTADO: WS-FIB-ATUAL.
294300 618-ACUMULAR-FIBONACCI.
294400
294500*    CALCULA WS-FIB-PROXIMO.
294600*    EXPRESSAO DE CALCULO DA REGRA DE NEGOCIO CORRESPONDENTE.
294700     COMPUTE WS-FIB-PROXIMO = WS-FIB-ANTERIOR + WS-FIB-ATUAL
294800*    ATRIBUI VALOR AO CAMPO WS-FIB-ANTERIOR.
294900*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
295000     MOVE WS-FIB-ATUAL   TO WS-FIB-ANTERIOR
295100*    ATRIBUI VALOR AO CAMPO WS-FIB-ATUAL.
295200*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
295300     MOVE WS-FIB-PROXIMO TO WS-FIB-ATUAL
295400     .
295500 618-EXIT.
295600     EXIT.
295700*--------------------------------------------------------------*
295800*    ROTINA DE DIGESTO DESTA INSTALACAO PARA O NUMERO BASE DE
295900*    SEGUIDORES: APLICA O PADRAO FEDERAL DE DIGESTO SHA-256
296000*    (FIPS 180-2) SOBRE O ID DE USUARIO, REDUZ O RESULTADO DE
296100*    256 BITS A UM NUMERO DE 4 DIGITOS POR DIVISAO SUCESSIVA
296200*    (METODO DE HORNER) E SOMA 100 NO FINAL - VER ROTINAS
296300*    627 A 649 PARA A ARITMETICA DE PALAVRA DE 32 BITS (V13)
296400*--------------------------------------------------------------*
296500*    ENTRADA PRINCIPAL: WS-SHA-IDX-BYTE.
296600*    SAIDA/RESULTADO: WS-SEG-BASE.
296700 619-HASH-USUARIO.
296800
296900*    EXECUTA A ROTINA 615-CALC-TAMANHO-USUARIO.
297000*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
297100     PERFORM 615-CALC-TAMANHO-USUARIO THRU 615-EXIT
297200*    EXECUTA A ROTINA 620-MONTAR-BLOCO-SHA.
297300*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
297400     PERFORM 620-MONTAR-BLOCO-SHA THRU 620-EXIT
297500             VARYING WS-SHA-IDX-BYTE FROM 1 BY 1
297600             UNTIL WS-SHA-IDX-BYTE > WS-TXT-TAMANHO
297700*    SOMA 1 TO WS-SHA-IDX-BYTE
297800*    AJUSTE ARITMETICO DO CAMPO DE TRABALHO CORRESPONDENTE.
297900     ADD 1 TO WS-SHA-IDX-BYTE
298000*    ATRIBUI VALOR AO CAMPO WS-SHA-BYTE(WS-SHA-IDX-BYTE).
298100*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
298200     MOVE 128 TO WS-SHA-BYTE(WS-SHA-IDX-BYTE)
298300*    SOMA 1 TO WS-SHA-IDX-BYTE
298400*    AJUSTE ARITMETICO DO CAMPO DE TRABALHO CORRESPONDENTE.
298500     ADD 1 TO WS-SHA-IDX-BYTE
298600*    EXECUTA A ROTINA 649-ZERAR-PAD-BLOCO.
298700*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
298800     PERFORM 649-ZERAR-PAD-BLOCO THRU 649-EXIT
298900             UNTIL WS-SHA-IDX-BYTE > 60
299000*    CALCULA WS-SHA-BITLEN.
299100*    FORMULA CONFORME ESPECIFICACAO DESTE MODULO.
299200     COMPUTE WS-SHA-BITLEN = WS-TXT-TAMANHO * 8
299300*    DIVIDE WS-SHA-BITLEN BY 16777216
299400*    QUOCIENTE E RESTO USADOS NO PASSO SEGUINTE.
299500     DIVIDE WS-SHA-BITLEN BY 16777216
299600            GIVING WS-SHA-DIV-QUOC REMAINDER WS-SHA-DIV-RESTO
299700*    ATRIBUI VALOR AO CAMPO WS-SHA-BYTE(61).
299800*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
299900     MOVE WS-SHA-DIV-QUOC TO WS-SHA-BYTE(61)
300000*    DIVIDE WS-SHA-DIV-RESTO BY 65536
300100*    QUOCIENTE E RESTO USADOS NO PASSO SEGUINTE.
300200     DIVIDE WS-SHA-DIV-RESTO BY 65536
300300            GIVING WS-SHA-DIV-QUOC REMAINDER WS-SHA-DIV-RESTO
300400*    ATRIBUI VALOR AO CAMPO WS-SHA-BYTE(62).
300500*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
300600     MOVE WS-SHA-DIV-QUOC TO WS-SHA-BYTE(62)
300700*    DIVIDE WS-SHA-DIV-RESTO BY 256
300800*    QUOCIENTE E RESTO USADOS NO PASSO SEGUINTE.
300900     DIVIDE WS-SHA-DIV-RESTO BY 256
301000            GIVING WS-SHA-DIV-QUOC REMAINDER WS-SHA-DIV-RESTO
301100*    ATRIBUI VALOR AO CAMPO WS-SHA-BYTE(63).
301200*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
301300     MOVE WS-SHA-DIV-QUOC TO WS-SHA-BYTE(63)
301400*    ATRIBUI VALOR AO CAMPO WS-SHA-BYTE(64).
301500*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
301600     MOVE WS-SHA-DIV-RESTO TO WS-SHA-BYTE(64)
301700*    EXECUTA A ROTINA 627-MONTAR-PALAVRAS-BLOCO.
301800*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
301900     PERFORM 627-MONTAR-PALAVRAS-BLOCO THRU 627-EXIT
302000             VARYING WS-SHA-IDX-PAL FROM 1 BY 1
302100             UNTIL WS-SHA-IDX-PAL > 16
302200*    EXECUTA A ROTINA 628-EXPANDIR-AGENDA.
302300*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
302400     PERFORM 628-EXPANDIR-AGENDA THRU 628-EXIT
302500             VARYING WS-SHA-T FROM 17 BY 1
302600             UNTIL WS-SHA-T > 64
302700*    EXECUTA A ROTINA 635-PREPARAR-ESTADO-SHA.
302800*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
302900     PERFORM 635-PREPARAR-ESTADO-SHA THRU 635-EXIT
303000             VARYING WS-SHA-IDX-H FROM 1 BY 1
303100             UNTIL WS-SHA-IDX-H > 8
303200*    EXECUTA A ROTINA 629-RODADA-COMPRESSAO.
303300*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
303400     PERFORM 629-RODADA-COMPRESSAO THRU 629-EXIT
303500             VARYING WS-SHA-T FROM 1 BY 1
303600             UNTIL WS-SHA-T > 64
303700*    EXECUTA A ROTINA 630-FINALIZAR-ESTADO-SHA.
303800*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
303900     PERFORM 630-FINALIZAR-ESTADO-SHA THRU 630-EXIT
304000             VARYING WS-SHA-IDX-H FROM 1 BY 1
304100             UNTIL WS-SHA-IDX-H > 8
304200*    ATRIBUI VALOR AO CAMPO WS-SHA-HORNER.
304300*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
304400     MOVE ZERO TO WS-SHA-HORNER
304500*    EXECUTA A ROTINA 632-REDUZIR-DIGESTO-BASE.
304600*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
304700     PERFORM 632-REDUZIR-DIGESTO-BASE THRU 632-EXIT
304800             VARYING WS-SHA-IDX-H FROM 1 BY 1
304900             UNTIL WS-SHA-IDX-H > 8
305000*    ATRIBUI VALOR AO CAMPO WS-SEG-CANDIDATO.
305100*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
305200     MOVE WS-SHA-HORNER TO WS-SEG-CANDIDATO
305300*    SOMA 100 TO WS-SEG-CANDIDATO GIVING WS-SEG-BASE
305400*    AJUSTE ARITMETICO DO CAMPO DE TRABALHO CORRESPONDENTE.
305500     ADD 100 TO WS-SEG-CANDIDATO GIVING WS-SEG-BASE
305600     .
305700 619-EXIT.
305800     EXIT.
305900*----------------------------------------------------------------*
306000*    COPIA UM BYTE DO ID DE USUARIO PARA O BLOCO DE 64 BYTES
306100*    DO DIGESTO SHA-256, VIA TABELA DE CODIGOS DE CARACTER
306200*----------------------------------------------------------------*
306300*    ENTRADA PRINCIPAL: WS-COD-ACHADO.
306400*    SAIDA/RESULTADO: WS-SHA-BYTE.
306500 620-MONTAR-BLOCO-SHA.
306600
306700*    EXECUTA A ROTINA 621-LOCALIZAR-CODIGO-CAR.
306800*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
306900     PERFORM 621-LOCALIZAR-CODIGO-CAR THRU 621-EXIT
307000*    ATRIBUI VALOR AO CAMPO WS-SHA-BYTE(WS-SHA-IDX-BYTE).
307100*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
307200     MOVE WS-COD-ACHADO TO WS-SHA-BYTE(WS-SHA-IDX-BYTE)
307300     .
307400 620-EXIT.
307500     EXIT.
307600*----------------------------------------------------------------*
307700*    PROCURA NA TABELA DE 95 CARACTERES IMPRIMIVEIS O CODIGO
307800*    NUMERICO CORRESPONDENTE AO CARACTER CORRENTE DO ID
307900*----------------------------------------------------------------*
308000*    ENTRADA PRINCIPAL: WS-COD-ACHADO.
308100*    SAIDA/RESULTADO: WS-ACHOU-TROCA.
308200 621-LOCALIZAR-CODIGO-CAR.
308300
308400*    ATRIBUI VALOR AO CAMPO WS-COD-ACHADO.
308500*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
308600     MOVE ZERO TO WS-COD-ACHADO
308700*    ATRIBUI VALOR AO CAMPO WS-ACHOU-TROCA.
308800*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
308900     MOVE 'N' TO WS-ACHOU-TROCA
309000*    EXECUTA A ROTINA 622-TESTAR-CODIGO-CAR.
309100*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
309200     PERFORM 622-TESTAR-CODIGO-CAR THRU 622-EXIT
309300             VARYING WS-IDX-AUX FROM 1 BY 1
309400             UNTIL WS-IDX-AUX > 95 OR WS-HOUVE-TROCA
309500     .
309600 621-EXIT.
309700     EXIT.
309800*----------------------------------------------------------------*
309900*    COMPARA UMA ENTRADA DA TABELA DE CARACTERES COM O
310000*    CARACTER CORRENTE DO ID DE USUARIO
310100*----------------------------------------------------------------*
310200*    ENTRADA PRINCIPAL: WS-COD-CARACTERE.
310300*    SAIDA/RESULTADO: WS-COD-ACHADO.
310400 622-TESTAR-CODIGO-CAR.
310500
310600*    TESTA SE WS-COD-CARACTERE(WS-IDX-AUX) = WS-UID-CARACTER(WS-SHA-IDX-BY
310700*    AVALIA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
310800     IF WS-COD-CARACTERE(WS-IDX-AUX) = WS-UID-CARACTER(WS-SHA-IDX-BYTE)
310900        MOVE WS-COD-VALOR(WS-IDX-AUX) TO WS-COD-ACHADO
311000        SET WS-HOUVE-TROCA TO TRUE
311100     END-IF
311200     .
311300 622-EXIT.
311400     EXIT.
311500*--------------------------------------------------------------*
311600*    MONTA AS 16 PALAVRAS DE 32 BITS DO BLOCO A PARTIR DOS 64
311700*    BYTES JA PADDED (WS-SHA-BYTE), 4 BYTES POR PALAVRA, ORDEM
311800*    BIG-ENDIAN CONFORME O PADRAO SHA-256 (V13)
311900*--------------------------------------------------------------*
312000*    ENTRADA PRINCIPAL: WS-SHA-IDX-BYTE.
312100*    SAIDA/RESULTADO: WS-SHA-W.
312200 627-MONTAR-PALAVRAS-BLOCO.
312300
312400*    CALCULA WS-SHA-IDX-BYTE.
312500*    EXPRESSAO DE CALCULO DA REGRA DE NEGOCIO CORRESPONDENTE.
312600     COMPUTE WS-SHA-IDX-BYTE = ((WS-SHA-IDX-PAL - 1) * 4) + 1
312700*    CALCULA WS-SHA-W(WS-SHA-IDX-PAL).
312800*    FORMULA CONFORME ESPECIFICACAO DESTE MODULO.
312900     COMPUTE WS-SHA-W(WS-SHA-IDX-PAL) =
313000             (WS-SHA-BYTE(WS-SHA-IDX-BYTE)     * 16777216) +
313100             (WS-SHA-BYTE(WS-SHA-IDX-BYTE + 1) * 65536) +
313200             (WS-SHA-BYTE(WS-SHA-IDX-BYTE + 2) * 256) +
313300              WS-SHA-BYTE(WS-SHA-IDX-BYTE + 3)
313400     .
313500 627-EXIT.
313600     EXIT.
313700*--------------------------------------------------------------*
313800*    EXPANDE A AGENDA DE MENSAGEM DE W(17) A W(64), A PARTIR
313900*    DAS 16 PALAVRAS INICIAIS DO BLOCO (V13)
314000*--------------------------------------------------------------*
314100*    ENTRADA PRINCIPAL: WS-SHA-W.
314200*    SAIDA/RESULTADO: WS-SHA-W.
314300 628-EXPANDIR-AGENDA.
314400
314500*    ATRIBUI VALOR AO CAMPO WS-SHA-PALAVRA.
314600*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
314700     MOVE WS-SHA-W(WS-SHA-T - 2)  TO WS-SHA-PALAVRA
314800*    ATRIBUI VALOR AO CAMPO WS-SHA-AMT1.
314900*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
315000     MOVE 17 TO WS-SHA-AMT1
315100*    ATRIBUI VALOR AO CAMPO WS-SHA-AMT2.
315200*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
315300     MOVE 19 TO WS-SHA-AMT2
315400*    ATRIBUI VALOR AO CAMPO WS-SHA-AMT3.
315500*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
315600     MOVE 10 TO WS-SHA-AMT3
315700*    EXECUTA A ROTINA 634-CALC-SIGMA-MINUSCULO.
315800*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
315900     PERFORM 634-CALC-SIGMA-MINUSCULO THRU 634-EXIT
316000*    ATRIBUI VALOR AO CAMPO WS-SHA-SIGMA.
316100*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
316200     MOVE WS-SHA-RESULTADO TO WS-SHA-SIGMA
316300*    ATRIBUI VALOR AO CAMPO WS-SHA-PALAVRA.
316400*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
316500     MOVE WS-SHA-W(WS-SHA-T - 15) TO WS-SHA-PALAVRA
316600*    ATRIBUI VALOR AO CAMPO WS-SHA-AMT1.
316700*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
316800     MOVE 7  TO WS-SHA-AMT1
316900*    ATRIBUI VALOR AO CAMPO WS-SHA-AMT2.
317000*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
317100     MOVE 18 TO WS-SHA-AMT2
317200*    ATRIBUI VALOR AO CAMPO WS-SHA-AMT3.
317300*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
317400     MOVE 3  TO WS-SHA-AMT3
317500*    EXECUTA A ROTINA 634-CALC-SIGMA-MINUSCULO.
317600*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
317700     PERFORM 634-CALC-SIGMA-MINUSCULO THRU 634-EXIT
317800*    ATRIBUI VALOR AO CAMPO WS-SHA-TEMP1.
317900*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
318000     MOVE WS-SHA-RESULTADO TO WS-SHA-TEMP1
318100*    ATRIBUI VALOR AO CAMPO WS-SHA-SOMA-A.
318200*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
318300     MOVE WS-SHA-SIGMA           TO WS-SHA-SOMA-A
318400*    ATRIBUI VALOR AO CAMPO WS-SHA-SOMA-B.
318500*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
318600     MOVE WS-SHA-W(WS-SHA-T - 7) TO WS-SHA-SOMA-B
318700*    EXECUTA A ROTINA 648-SOMAR-MOD-32BITS.
318800*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
318900     PERFORM 648-SOMAR-MOD-32BITS THRU 648-EXIT
319000*    ATRIBUI VALOR AO CAMPO WS-SHA-SOMA-A.
319100*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
319200     MOVE WS-SHA-RESULTADO TO WS-SHA-SOMA-A
319300*    ATRIBUI VALOR AO CAMPO WS-SHA-SOMA-B.
319400*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
319500     MOVE WS-SHA-TEMP1     TO WS-SHA-SOMA-B
319600*    EXECUTA A ROTINA 648-SOMAR-MOD-32BITS.
319700*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
319800     PERFORM 648-SOMAR-MOD-32BITS THRU 648-EXIT
319900*    ATRIBUI VALOR AO CAMPO WS-SHA-SOMA-A.
320000*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
320100     MOVE WS-SHA-RESULTADO TO WS-SHA-SOMA-A
320200*    ATRIBUI VALOR AO CAMPO WS-SHA-SOMA-B.
320300*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
320400     MOVE WS-SHA-W(WS-SHA-T - 16) TO WS-SHA-SOMA-B
320500*    EXECUTA A ROTINA 648-SOMAR-MOD-32BITS.
320600*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
320700     PERFORM 648-SOMAR-MOD-32BITS THRU 648-EXIT
320800*    ATRIBUI VALOR AO CAMPO WS-SHA-W(WS-SHA-T).
320900*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
321000     MOVE WS-SHA-RESULTADO TO WS-SHA-W(WS-SHA-T)
321100     .
321200 628-EXIT.
321300     EXIT.
321400*--------------------------------------------------------------*
321500*    EXECUTA UMA RODADA DE COMPRESSAO SHA-256 SOBRE OS OITO
321600*    REGISTRADORES DE TRABALHO (WS-SHA-REG), USANDO A PALAVRA
321700*    DA AGENDA E A CONSTANTE DE RODADA CORRESPONDENTES (V13)
321800*--------------------------------------------------------------*
321900*    ENTRADA PRINCIPAL: WS-SHA-REG.
322000*    SAIDA/RESULTADO: WS-SHA-REG.
322100 629-RODADA-COMPRESSAO.
322200
322300*    ATRIBUI VALOR AO CAMPO WS-SHA-PALAVRA.
322400*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
322500     MOVE WS-SHA-REG(5) TO WS-SHA-PALAVRA
322600*    ATRIBUI VALOR AO CAMPO WS-SHA-AMT1.
322700*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
322800     MOVE 6  TO WS-SHA-AMT1
322900*    ATRIBUI VALOR AO CAMPO WS-SHA-AMT2.
323000*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
323100     MOVE 11 TO WS-SHA-AMT2
323200*    ATRIBUI VALOR AO CAMPO WS-SHA-AMT3.
323300*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
323400     MOVE 25 TO WS-SHA-AMT3
323500*    EXECUTA A ROTINA 633-CALC-SIGMA-MAIUSCULO.
323600*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
323700     PERFORM 633-CALC-SIGMA-MAIUSCULO THRU 633-EXIT
323800*    ATRIBUI VALOR AO CAMPO WS-SHA-SIGMA.
323900*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
324000     MOVE WS-SHA-RESULTADO TO WS-SHA-SIGMA
324100*    ATRIBUI VALOR AO CAMPO WS-SHA-SOMA-A.
324200*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
324300     MOVE WS-SHA-REG(5) TO WS-SHA-SOMA-A
324400*    ATRIBUI VALOR AO CAMPO WS-SHA-SOMA-B.
324500*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
324600     MOVE WS-SHA-REG(6) TO WS-SHA-SOMA-B
324700*    ATRIBUI VALOR AO CAMPO WS-SHA-SOMA-C.
324800*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
324900     MOVE WS-SHA-REG(7) TO WS-SHA-SOMA-C
325000*    EXECUTA A ROTINA 646-ESCOLHER-BIT.
325100*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
325200     PERFORM 646-ESCOLHER-BIT THRU 646-EXIT
325300             VARYING WS-SHA-IDX-BIT FROM 1 BY 1
325400             UNTIL WS-SHA-IDX-BIT > 32
325500*    ATRIBUI VALOR AO CAMPO WS-SHA-SOMA-A.
325600*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
325700     MOVE WS-SHA-REG(8) TO WS-SHA-SOMA-A
325800*    ATRIBUI VALOR AO CAMPO WS-SHA-SOMA-B.
325900*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
326000     MOVE WS-SHA-SIGMA  TO WS-SHA-SOMA-B
326100*    EXECUTA A ROTINA 648-SOMAR-MOD-32BITS.
326200*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
326300     PERFORM 648-SOMAR-MOD-32BITS THRU 648-EXIT
326400*    ATRIBUI VALOR AO CAMPO WS-SHA-SOMA-A.
326500*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
326600     MOVE WS-SHA-RESULTADO TO WS-SHA-SOMA-A
326700*    ATRIBUI VALOR AO CAMPO WS-SHA-SOMA-B.
326800*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
326900     MOVE WS-SHA-ESCOLHA   TO WS-SHA-SOMA-B
327000*    EXECUTA A ROTINA 648-SOMAR-MOD-32BITS.
327100*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
327200     PERFORM 648-SOMAR-MOD-32BITS THRU 648-EXIT
327300*    ATRIBUI VALOR AO CAMPO WS-SHA-SOMA-A.
327400*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
327500     MOVE WS-SHA-RESULTADO TO WS-SHA-SOMA-A
327600*    ATRIBUI VALOR AO CAMPO WS-SHA-SOMA-B.
327700*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
327800     MOVE WS-SHA-K(WS-SHA-T) TO WS-SHA-SOMA-B
327900*    EXECUTA A ROTINA 648-SOMAR-MOD-32BITS.
328000*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
328100     PERFORM 648-SOMAR-MOD-32BITS THRU 648-EXIT
328200*    ATRIBUI VALOR AO CAMPO WS-SHA-SOMA-A.
328300*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
328400     MOVE WS-SHA-RESULTADO TO WS-SHA-SOMA-A
328500*    ATRIBUI VALOR AO CAMPO WS-SHA-SOMA-B.
328600*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
328700     MOVE WS-SHA-W(WS-SHA-T) TO WS-SHA-SOMA-B
328800*    EXECUTA A ROTINA 648-SOMAR-MOD-32BITS.
328900*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
329000     PERFORM 648-SOMAR-MOD-32BITS THRU 648-EXIT
329100*    ATRIBUI VALOR AO CAMPO WS-SHA-TEMP1.
329200*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
329300     MOVE WS-SHA-RESULTADO TO WS-SHA-TEMP1
329400*    ATRIBUI VALOR AO CAMPO WS-SHA-PALAVRA.
329500*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
329600     MOVE WS-SHA-REG(1) TO WS-SHA-PALAVRA
329700*    ATRIBUI VALOR AO CAMPO WS-SHA-AMT1.
329800*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
329900     MOVE 2  TO WS-SHA-AMT1
330000*    ATRIBUI VALOR AO CAMPO WS-SHA-AMT2.
330100*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
330200     MOVE 13 TO WS-SHA-AMT2
330300*    ATRIBUI VALOR AO CAMPO WS-SHA-AMT3.
330400*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
330500     MOVE 22 TO WS-SHA-AMT3
330600*    EXECUTA A ROTINA 633-CALC-SIGMA-MAIUSCULO.
330700*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
330800     PERFORM 633-CALC-SIGMA-MAIUSCULO THRU 633-EXIT
330900*    ATRIBUI VALOR AO CAMPO WS-SHA-SIGMA.
331000*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
331100     MOVE WS-SHA-RESULTADO TO WS-SHA-SIGMA
331200*    ATRIBUI VALOR AO CAMPO WS-SHA-SOMA-A.
331300*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
331400     MOVE WS-SHA-REG(1) TO WS-SHA-SOMA-A
331500*    ATRIBUI VALOR AO CAMPO WS-SHA-SOMA-B.
331600*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
331700     MOVE WS-SHA-REG(2) TO WS-SHA-SOMA-B
331800*    ATRIBUI VALOR AO CAMPO WS-SHA-SOMA-C.
331900*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
332000     MOVE WS-SHA-REG(3) TO WS-SHA-SOMA-C
332100*    EXECUTA A ROTINA 647-CONTAR-MAIORIA-BIT.
332200*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
332300     PERFORM 647-CONTAR-MAIORIA-BIT THRU 647-EXIT
332400             VARYING WS-SHA-IDX-BIT FROM 1 BY 1
332500             UNTIL WS-SHA-IDX-BIT > 32
332600*    ATRIBUI VALOR AO CAMPO WS-SHA-SOMA-A.
332700*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
332800     MOVE WS-SHA-SIGMA   TO WS-SHA-SOMA-A
332900*    ATRIBUI VALOR AO CAMPO WS-SHA-SOMA-B.
333000*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
333100     MOVE WS-SHA-MAIORIA TO WS-SHA-SOMA-B
333200*    EXECUTA A ROTINA 648-SOMAR-MOD-32BITS.
333300*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
333400     PERFORM 648-SOMAR-MOD-32BITS THRU 648-EXIT
333500*    ATRIBUI VALOR AO CAMPO WS-SHA-TEMP2.
333600*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
333700     MOVE WS-SHA-RESULTADO TO WS-SHA-TEMP2
333800*    ATRIBUI VALOR AO CAMPO WS-SHA-REG(8).
333900*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
334000     MOVE WS-SHA-REG(7) TO WS-SHA-REG(8)
334100*    ATRIBUI VALOR AO CAMPO WS-SHA-REG(7).
334200*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
334300     MOVE WS-SHA-REG(6) TO WS-SHA-REG(7)
334400*    ATRIBUI VALOR AO CAMPO WS-SHA-REG(6).
334500*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
334600     MOVE WS-SHA-REG(5) TO WS-SHA-REG(6)
334700*    ATRIBUI VALOR AO CAMPO WS-SHA-SOMA-A.
334800*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
334900     MOVE WS-SHA-REG(4) TO WS-SHA-SOMA-A
335000*    ATRIBUI VALOR AO CAMPO WS-SHA-SOMA-B.
335100*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
335200     MOVE WS-SHA-TEMP1  TO WS-SHA-SOMA-B
335300*    EXECUTA A ROTINA 648-SOMAR-MOD-32BITS.
335400*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
335500     PERFORM 648-SOMAR-MOD-32BITS THRU 648-EXIT
335600*    ATRIBUI VALOR AO CAMPO WS-SHA-REG(5).
335700*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
335800     MOVE WS-SHA-RESULTADO TO WS-SHA-REG(5)
335900*    ATRIBUI VALOR AO CAMPO WS-SHA-REG(4).
336000*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
336100     MOVE WS-SHA-REG(3) TO WS-SHA-REG(4)
336200*    ATRIBUI VALOR AO CAMPO WS-SHA-REG(3).
336300*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
336400     MOVE WS-SHA-REG(2) TO WS-SHA-REG(3)
336500*    ATRIBUI VALOR AO CAMPO WS-SHA-REG(2).
336600*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
336700     MOVE WS-SHA-REG(1) TO WS-SHA-REG(2)
336800*    ATRIBUI VALOR AO CAMPO WS-SHA-SOMA-A.
336900*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
337000     MOVE WS-SHA-TEMP1  TO WS-SHA-SOMA-A
337100*    ATRIBUI VALOR AO CAMPO WS-SHA-SOMA-B.
337200*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
337300     MOVE WS-SHA-TEMP2  TO WS-SHA-SOMA-B
337400*    EXECUTA A ROTINA 648-SOMAR-MOD-32BITS.
337500*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
337600     PERFORM 648-SOMAR-MOD-32BITS THRU 648-EXIT
337700*    ATRIBUI VALOR AO CAMPO WS-SHA-REG(1).
337800*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
337900     MOVE WS-SHA-RESULTADO TO WS-SHA-REG(1)
338000     .
338100 629-EXIT.
338200     EXIT.
338300*--------------------------------------------------------------*
338400*    SOMA O ESTADO FINAL DE CADA REGISTRADOR AO RESPECTIVO H(I),
338500*    MODULO 2**32, AO TERMINO DAS 64 RODADAS DE COMPRESSAO (V13)
338600*--------------------------------------------------------------*
338700*    ENTRADA PRINCIPAL: WS-SHA-H.
338800*    SAIDA/RESULTADO: WS-SHA-H.
338900 630-FINALIZAR-ESTADO-SHA.
339000
339100*    ATRIBUI VALOR AO CAMPO WS-SHA-SOMA-A.
339200*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
339300     MOVE WS-SHA-H(WS-SHA-IDX-H)   TO WS-SHA-SOMA-A
339400*    ATRIBUI VALOR AO CAMPO WS-SHA-SOMA-B.
339500*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
339600     MOVE WS-SHA-REG(WS-SHA-IDX-H) TO WS-SHA-SOMA-B
339700*    EXECUTA A ROTINA 648-SOMAR-MOD-32BITS.
339800*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
339900     PERFORM 648-SOMAR-MOD-32BITS THRU 648-EXIT
340000*    ATRIBUI VALOR AO CAMPO WS-SHA-H(WS-SHA-IDX-H).
340100*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
340200     MOVE WS-SHA-RESULTADO TO WS-SHA-H(WS-SHA-IDX-H)
340300     .
340400 630-EXIT.
340500     EXIT.
340600*--------------------------------------------------------------*
340700*    REDUZ O DIGESTO DE 256 BITS (OITO PALAVRAS H) A UM NUMERO
340800*    DE 4 DIGITOS, PELO METODO DE HORNER EM BASE 2**32 (V13)
340900*--------------------------------------------------------------*
341000*    ENTRADA PRINCIPAL: WS-SHA-HORNER.
341100*    SAIDA/RESULTADO: WS-SHA-DIV-QUOC.
341200 632-REDUZIR-DIGESTO-BASE.
341300
341400*    CALCULA WS-SHA-HORNER.
341500*    FORMULA CONFORME ESPECIFICACAO DESTE MODULO.
341600     COMPUTE WS-SHA-HORNER =
341700             (WS-SHA-HORNER * 4294967296) + WS-SHA-H(WS-SHA-IDX-H)
341800*    DIVIDE WS-SHA-HORNER BY 10000
341900*    QUOCIENTE E RESTO USADOS NO PASSO SEGUINTE.
342000     DIVIDE WS-SHA-HORNER BY 10000
342100            GIVING WS-SHA-DIV-QUOC REMAINDER WS-SHA-HORNER
342200     .
342300 632-EXIT.
342400     EXIT.
342500*--------------------------------------------------------------*
342600*    FUNCAO SIGMA MAIUSCULO (ROTR/ROTR/ROTR-XOR-XOR) DA RODADA
342700*    DE COMPRESSAO - RECEBE WS-SHA-PALAVRA E OS TRES DESLOCA-
342800*    MENTOS EM WS-SHA-AMT1/AMT2/AMT3, DEVOLVE WS-SHA-RESULTADO
342900*--------------------------------------------------------------*
343000*    ENTRADA PRINCIPAL: WS-SHA-AMT1.
343100*    SAIDA/RESULTADO: WS-SHA-SOMA-B.
343200 633-CALC-SIGMA-MAIUSCULO.
343300
343400*    ATRIBUI VALOR AO CAMPO WS-SHA-QTD-ROTACAO.
343500*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
343600     MOVE WS-SHA-AMT1 TO WS-SHA-QTD-ROTACAO
343700*    EXECUTA A ROTINA 639-RODAR-BITS-DIREITA.
343800*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
343900     PERFORM 639-RODAR-BITS-DIREITA THRU 639-EXIT
344000             VARYING WS-SHA-IDX-BIT FROM 1 BY 1
344100             UNTIL WS-SHA-IDX-BIT > 32
344200*    ATRIBUI VALOR AO CAMPO WS-SHA-SOMA-A.
344300*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
344400     MOVE WS-SHA-RESULTADO TO WS-SHA-SOMA-A
344500*    ATRIBUI VALOR AO CAMPO WS-SHA-QTD-ROTACAO.
344600*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
344700     MOVE WS-SHA-AMT2 TO WS-SHA-QTD-ROTACAO
344800*    EXECUTA A ROTINA 639-RODAR-BITS-DIREITA.
344900*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
345000     PERFORM 639-RODAR-BITS-DIREITA THRU 639-EXIT
345100             VARYING WS-SHA-IDX-BIT FROM 1 BY 1
345200             UNTIL WS-SHA-IDX-BIT > 32
345300*    ATRIBUI VALOR AO CAMPO WS-SHA-SOMA-B.
345400*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
345500     MOVE WS-SHA-RESULTADO TO WS-SHA-SOMA-B
345600*    ATRIBUI VALOR AO CAMPO WS-SHA-QTD-ROTACAO.
345700*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
345800     MOVE WS-SHA-AMT3 TO WS-SHA-QTD-ROTACAO
345900*    EXECUTA A ROTINA 639-RODAR-BITS-DIREITA.
346000*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
346100     PERFORM 639-RODAR-BITS-DIREITA THRU 639-EXIT
346200             VARYING WS-SHA-IDX-BIT FROM 1 BY 1
346300             UNTIL WS-SHA-IDX-BIT > 32
346400*    ATRIBUI VALOR AO CAMPO WS-SHA-SOMA-C.
346500*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
346600     MOVE WS-SHA-RESULTADO TO WS-SHA-SOMA-C
346700*    EXECUTA A ROTINA 645-OU-EXCLUSIVO-BITS.
346800*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
346900     PERFORM 645-OU-EXCLUSIVO-BITS THRU 645-EXIT
347000             VARYING WS-SHA-IDX-BIT FROM 1 BY 1
347100             UNTIL WS-SHA-IDX-BIT > 32
347200*    ATRIBUI VALOR AO CAMPO WS-SHA-SOMA-A.
347300*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
347400     MOVE WS-SHA-RESULTADO TO WS-SHA-SOMA-A
347500*    ATRIBUI VALOR AO CAMPO WS-SHA-SOMA-B.
347600*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
347700     MOVE WS-SHA-SOMA-C    TO WS-SHA-SOMA-B
347800*    EXECUTA A ROTINA 645-OU-EXCLUSIVO-BITS.
347900*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
348000     PERFORM 645-OU-EXCLUSIVO-BITS THRU 645-EXIT
348100             VARYING WS-SHA-IDX-BIT FROM 1 BY 1
348200             UNTIL WS-SHA-IDX-BIT > 32
348300     .
348400 633-EXIT.
348500     EXIT.
348600*--------------------------------------------------------------*
348700*    FUNCAO SIGMA MINUSCULO (ROTR/ROTR/SHR-XOR-XOR) DA AGENDA DE
348800*    MENSAGEM - RECEBE WS-SHA-PALAVRA E WS-SHA-AMT1/AMT2 (ROTR)
348900*    E WS-SHA-AMT3 (SHR), DEVOLVE WS-SHA-RESULTADO (V13)
349000*--------------------------------------------------------------*
349100*    ENTRADA PRINCIPAL: WS-SHA-AMT1.
349200*    SAIDA/RESULTADO: WS-SHA-SOMA-B.
349300 634-CALC-SIGMA-MINUSCULO.
349400
349500*    ATRIBUI VALOR AO CAMPO WS-SHA-QTD-ROTACAO.
349600*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
349700     MOVE WS-SHA-AMT1 TO WS-SHA-QTD-ROTACAO
349800*    EXECUTA A ROTINA 639-RODAR-BITS-DIREITA.
349900*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
350000     PERFORM 639-RODAR-BITS-DIREITA THRU 639-EXIT
350100             VARYING WS-SHA-IDX-BIT FROM 1 BY 1
350200             UNTIL WS-SHA-IDX-BIT > 32
350300*    ATRIBUI VALOR AO CAMPO WS-SHA-SOMA-A.
350400*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
350500     MOVE WS-SHA-RESULTADO TO WS-SHA-SOMA-A
350600*    ATRIBUI VALOR AO CAMPO WS-SHA-QTD-ROTACAO.
350700*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
350800     MOVE WS-SHA-AMT2 TO WS-SHA-QTD-ROTACAO
350900*    EXECUTA A ROTINA 639-RODAR-BITS-DIREITA.
351000*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
351100     PERFORM 639-RODAR-BITS-DIREITA THRU 639-EXIT
351200             VARYING WS-SHA-IDX-BIT FROM 1 BY 1
351300             UNTIL WS-SHA-IDX-BIT > 32
351400*    ATRIBUI VALOR AO CAMPO WS-SHA-SOMA-B.
351500*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
351600     MOVE WS-SHA-RESULTADO TO WS-SHA-SOMA-B
351700*    ATRIBUI VALOR AO CAMPO WS-SHA-QTD-ROTACAO.
351800*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
351900     MOVE WS-SHA-AMT3 TO WS-SHA-QTD-ROTACAO
352000*    EXECUTA A ROTINA 644-DESLOCAR-BITS-DIREITA.
352100*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
352200     PERFORM 644-DESLOCAR-BITS-DIREITA THRU 644-EXIT
352300             VARYING WS-SHA-IDX-BIT FROM 1 BY 1
352400             UNTIL WS-SHA-IDX-BIT > 32
352500*    ATRIBUI VALOR AO CAMPO WS-SHA-SOMA-C.
352600*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
352700     MOVE WS-SHA-RESULTADO TO WS-SHA-SOMA-C
352800*    EXECUTA A ROTINA 645-OU-EXCLUSIVO-BITS.
352900*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
353000     PERFORM 645-OU-EXCLUSIVO-BITS THRU 645-EXIT
353100             VARYING WS-SHA-IDX-BIT FROM 1 BY 1
353200             UNTIL WS-SHA-IDX-BIT > 32
353300*    ATRIBUI VALOR AO CAMPO WS-SHA-SOMA-A.
353400*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
353500     MOVE WS-SHA-RESULTADO TO WS-SHA-SOMA-A
353600*    ATRIBUI VALOR AO CAMPO WS-SHA-SOMA-B.
353700*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
353800     MOVE WS-SHA-SOMA-C    TO WS-SHA-SOMA-B
353900*    EXECUTA A ROTINA 645-OU-EXCLUSIVO-BITS.
354000*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
354100     PERFORM 645-OU-EXCLUSIVO-BITS THRU 645-EXIT
354200             VARYING WS-SHA-IDX-BIT FROM 1 BY 1
354300             UNTIL WS-SHA-IDX-BIT > 32
354400     .
354500 634-EXIT.
354600     EXIT.
354700*--------------------------------------------------------------*
354800*    CARREGA O ESTADO H E OS REGISTRADORES DE TRABALHO COM O
354900*    VALOR INICIAL PADRAO FIPS 180-2, NO INICIO DO DIGESTO DE
355000*    CADA ID DE USUARIO (V13)
355100*--------------------------------------------------------------*
355200*    ENTRADA PRINCIPAL: WS-SHA-H-INICIAL.
355300*    SAIDA/RESULTADO: WS-SHA-REG.
355400 635-PREPARAR-ESTADO-SHA.
355500
355600*    ATRIBUI VALOR AO CAMPO WS-SHA-H(WS-SHA-IDX-H).
355700*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
355800     MOVE WS-SHA-H-INICIAL(WS-SHA-IDX-H) TO WS-SHA-H(WS-SHA-IDX-H)
355900*    ATRIBUI VALOR AO CAMPO (CAMPO).
356000*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
356100     MOVE WS-SHA-H-INICIAL(WS-SHA-IDX-H)
356200             TO WS-SHA-REG(WS-SHA-IDX-H)
356300     .
356400 635-EXIT.
356500     EXIT.
356600*--------------------------------------------------------------*
356700*    ROTACIONA WS-SHA-PALAVRA A DIREITA EM WS-SHA-QTD-ROTACAO
356800*    BITS (ROTR), UM BIT POR EXECUCAO, VIA TABELA DE POTENCIAS
356900*    DE 2 - ACUMULA O RESULTADO EM WS-SHA-RESULTADO (V13)
357000*--------------------------------------------------------------*
357100*    ENTRADA PRINCIPAL: WS-SHA-IDX-BIT.
357200*    SAIDA/RESULTADO: WS-SHA-RESULTADO.
357300 639-RODAR-BITS-DIREITA.
357400
357500*    TESTA SE WS-SHA-IDX-BIT = 1
357600*    AVALIA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
357700     IF WS-SHA-IDX-BIT = 1
357800        MOVE ZERO TO WS-SHA-RESULTADO
357900     END-IF
358000*    CALCULA WS-SHA-IDX-QUOC.
358100*    EXPRESSAO DE CALCULO DA REGRA DE NEGOCIO CORRESPONDENTE.
358200     COMPUTE WS-SHA-IDX-QUOC =
358300             WS-SHA-IDX-BIT - 1 - WS-SHA-QTD-ROTACAO + 32
358400*    DIVIDE WS-SHA-IDX-QUOC BY 32
358500*    OPERACAO DE DIVISAO DA REGRA DESTE MODULO.
358600     DIVIDE WS-SHA-IDX-QUOC BY 32
358700            GIVING WS-SHA-IDX-RESTO REMAINDER WS-SHA-IDX-ORIGEM
358800*    SOMA 1 TO WS-SHA-IDX-ORIGEM
358900*    ATUALIZA O ACUMULADOR/CONTADOR DE TRABALHO DESTA SECAO.
359000     ADD 1 TO WS-SHA-IDX-ORIGEM
359100*    DIVIDE WS-SHA-PALAVRA BY WS-SHA-POT2(WS-SHA-IDX-ORIGEM)
359200*    OPERACAO DE DIVISAO DA REGRA DESTE MODULO.
359300     DIVIDE WS-SHA-PALAVRA BY WS-SHA-POT2(WS-SHA-IDX-ORIGEM)
359400            GIVING WS-SHA-DIV-QUOC REMAINDER WS-SHA-DIV-RESTO
359500*    DIVIDE WS-SHA-DIV-QUOC BY 2
359600*    QUOCIENTE E RESTO USADOS NO PASSO SEGUINTE.
359700     DIVIDE WS-SHA-DIV-QUOC BY 2
359800            GIVING WS-SHA-DIV-QUOC REMAINDER WS-SHA-BIT-TMP
359900*    CALCULA WS-SHA-RESULTADO.
360000*    FORMULA CONFORME ESPECIFICACAO DESTE MODULO.
360100     COMPUTE WS-SHA-RESULTADO =
360200             (WS-SHA-RESULTADO * 2) + WS-SHA-BIT-TMP
360300     .
360400 639-EXIT.
360500     EXIT.
360600*--------------------------------------------------------------*
360700*    DESLOCA WS-SHA-PALAVRA A DIREITA EM WS-SHA-QTD-ROTACAO
360800*    BITS (SHR), COM ZEROS ENTRANDO PELA ESQUERDA, UM BIT POR
360900*    EXECUCAO - ACUMULA EM WS-SHA-RESULTADO (V13)
361000*--------------------------------------------------------------*
361100*    ENTRADA PRINCIPAL: WS-SHA-IDX-BIT.
361200*    SAIDA/RESULTADO: WS-SHA-RESULTADO.
361300 644-DESLOCAR-BITS-DIREITA.
361400
361500*    TESTA SE WS-SHA-IDX-BIT = 1
361600*    DESVIA O PROCESSAMENTO CONFORME O RESULTADO DO TESTE.
361700     IF WS-SHA-IDX-BIT = 1
361800        MOVE ZERO TO WS-SHA-RESULTADO
361900     END-IF
362000*    TESTA SE WS-SHA-IDX-BIT NOT > WS-SHA-QTD-ROTACAO
362100*    AVALIA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
362200     IF WS-SHA-IDX-BIT NOT > WS-SHA-QTD-ROTACAO
362300        MOVE ZERO TO WS-SHA-BIT-TMP
362400     ELSE
362500        COMPUTE WS-SHA-IDX-ORIGEM =
362600                WS-SHA-IDX-BIT - WS-SHA-QTD-ROTACAO
362700        DIVIDE WS-SHA-PALAVRA BY WS-SHA-POT2(WS-SHA-IDX-ORIGEM)
362800               GIVING WS-SHA-DIV-QUOC REMAINDER WS-SHA-DIV-RESTO
362900        DIVIDE WS-SHA-DIV-QUOC BY 2
363000               GIVING WS-SHA-DIV-QUOC REMAINDER WS-SHA-BIT-TMP
363100     END-IF
363200*    CALCULA WS-SHA-RESULTADO.
363300*    EXPRESSAO DE CALCULO DA REGRA DE NEGOCIO CORRESPONDENTE.
363400     COMPUTE WS-SHA-RESULTADO =
363500             (WS-SHA-RESULTADO * 2) + WS-SHA-BIT-TMP
363600     .
363700 644-EXIT.
363800     EXIT.
363900*--------------------------------------------------------------*
364000*    OU-EXCLUSIVO BIT A BIT ENTRE WS-SHA-SOMA-A E WS-SHA-SOMA-B,
364100*    UM BIT POR EXECUCAO - ACUMULA EM WS-SHA-RESULTADO (V13)
364200*--------------------------------------------------------------*
364300*    ENTRADA PRINCIPAL: WS-SHA-IDX-BIT.
364400*    SAIDA/RESULTADO: WS-SHA-RESULTADO.
364500 645-OU-EXCLUSIVO-BITS.
364600
364700*    TESTA SE WS-SHA-IDX-BIT = 1
364800*    AVALIA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
364900     IF WS-SHA-IDX-BIT = 1
365000        MOVE ZERO TO WS-SHA-RESULTADO
365100     END-IF
365200*    DIVIDE WS-SHA-SOMA-A BY WS-SHA-POT2(WS-SHA-IDX-BIT)
365300*    QUOCIENTE E RESTO USADOS NO PASSO SEGUINTE.
365400     DIVIDE WS-SHA-SOMA-A BY WS-SHA-POT2(WS-SHA-IDX-BIT)
365500            GIVING WS-SHA-DIV-QUOC REMAINDER WS-SHA-DIV-RESTO
365600*    DIVIDE WS-SHA-DIV-QUOC BY 2
365700*    OPERACAO DE DIVISAO DA REGRA DESTE MODULO.
365800     DIVIDE WS-SHA-DIV-QUOC BY 2
365900            GIVING WS-SHA-DIV-QUOC REMAINDER WS-SHA-BIT-TMP
366000*    DIVIDE WS-SHA-SOMA-B BY WS-SHA-POT2(WS-SHA-IDX-BIT)
366100*    QUOCIENTE E RESTO USADOS NO PASSO SEGUINTE.
366200     DIVIDE WS-SHA-SOMA-B BY WS-SHA-POT2(WS-SHA-IDX-BIT)
366300            GIVING WS-SHA-DIV-QUOC REMAINDER WS-SHA-DIV-RESTO
366400*    DIVIDE WS-SHA-DIV-QUOC BY 2
366500*    OPERACAO DE DIVISAO DA REGRA DESTE MODULO.
366600     DIVIDE WS-SHA-DIV-QUOC BY 2
366700            GIVING WS-SHA-DIV-QUOC REMAINDER WS-SHA-BIT-TMP2
366800*    TESTA SE WS-SHA-BIT-TMP = WS-SHA-BIT-TMP2
366900*    DESVIA O PROCESSAMENTO CONFORME O RESULTADO DO TESTE.
367000     IF WS-SHA-BIT-TMP = WS-SHA-BIT-TMP2
367100        MOVE ZERO TO WS-SHA-BIT-TMP
367200     ELSE
367300        MOVE 1 TO WS-SHA-BIT-TMP
367400     END-IF
367500*    CALCULA WS-SHA-RESULTADO.
367600*    FORMULA CONFORME ESPECIFICACAO DESTE MODULO.
367700     COMPUTE WS-SHA-RESULTADO =
367800             (WS-SHA-RESULTADO * 2) + WS-SHA-BIT-TMP
367900     .
368000 645-EXIT.
368100     EXIT.
368200*--------------------------------------------------------------*
368300*    FUNCAO ESCOLHA (CH) DA RODADA DE COMPRESSAO: PARA CADA BIT,
368400*    USA WS-SHA-SOMA-B QUANDO O BIT DE WS-SHA-SOMA-A E 1, SENAO
368500*    USA WS-SHA-SOMA-C - ACUMULA EM WS-SHA-ESCOLHA (V13)
368600*--------------------------------------------------------------*
368700*    ENTRADA PRINCIPAL: WS-SHA-IDX-BIT.
368800*    SAIDA/RESULTADO: WS-SHA-ESCOLHA.
368900 646-ESCOLHER-BIT.
369000
369100*    TESTA SE WS-SHA-IDX-BIT = 1
369200*    DESVIA O PROCESSAMENTO CONFORME O RESULTADO DO TESTE.
369300     IF WS-SHA-IDX-BIT = 1
369400        MOVE ZERO TO WS-SHA-ESCOLHA
369500     END-IF
369600*    DIVIDE WS-SHA-SOMA-A BY WS-SHA-POT2(WS-SHA-IDX-BIT)
369700*    OPERACAO DE DIVISAO DA REGRA DESTE MODULO.
369800     DIVIDE WS-SHA-SOMA-A BY WS-SHA-POT2(WS-SHA-IDX-BIT)
369900            GIVING WS-SHA-DIV-QUOC REMAINDER WS-SHA-DIV-RESTO
370000*    DIVIDE WS-SHA-DIV-QUOC BY 2
370100*    QUOCIENTE E RESTO USADOS NO PASSO SEGUINTE.
370200     DIVIDE WS-SHA-DIV-QUOC BY 2
370300            GIVING WS-SHA-DIV-QUOC REMAINDER WS-SHA-BIT-TMP
370400*    TESTA SE WS-SHA-BIT-TMP = 1
370500*    AVALIA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
370600     IF WS-SHA-BIT-TMP = 1
370700        DIVIDE WS-SHA-SOMA-B BY WS-SHA-POT2(WS-SHA-IDX-BIT)
370800               GIVING WS-SHA-DIV-QUOC REMAINDER WS-SHA-DIV-RESTO
370900        DIVIDE WS-SHA-DIV-QUOC BY 2
371000               GIVING WS-SHA-DIV-QUOC REMAINDER WS-SHA-BIT-TMP2
371100     ELSE
371200        DIVIDE WS-SHA-SOMA-C BY WS-SHA-POT2(WS-SHA-IDX-BIT)
371300               GIVING WS-SHA-DIV-QUOC REMAINDER WS-SHA-DIV-RESTO
371400        DIVIDE WS-SHA-DIV-QUOC BY 2
371500               GIVING WS-SHA-DIV-QUOC REMAINDER WS-SHA-BIT-TMP2
371600     END-IF
371700*    CALCULA WS-SHA-ESCOLHA.
371800*    EXPRESSAO DE CALCULO DA REGRA DE NEGOCIO CORRESPONDENTE.
371900     COMPUTE WS-SHA-ESCOLHA =
372000             (WS-SHA-ESCOLHA * 2) + WS-SHA-BIT-TMP2
372100     .
372200 646-EXIT.
372300     EXIT.
372400*--------------------------------------------------------------*
372500*    FUNCAO MAIORIA (MAJ) DA RODADA DE COMPRESSAO: PARA CADA
372600*    BIT, VOTA PELO VALOR QUE APARECE EM DUAS OU TRES DAS
372700*    PALAVRAS A/B/C - ACUMULA EM WS-SHA-MAIORIA (V13)
372800*--------------------------------------------------------------*
372900*    ENTRADA PRINCIPAL: WS-SHA-IDX-BIT.
373000*    SAIDA/RESULTADO: WS-SHA-MAIORIA.
373100 647-CONTAR-MAIORIA-BIT.
373200
373300*    TESTA SE WS-SHA-IDX-BIT = 1
373400*    AVALIA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
373500     IF WS-SHA-IDX-BIT = 1
373600        MOVE ZERO TO WS-SHA-MAIORIA
373700     END-IF
373800*    DIVIDE WS-SHA-SOMA-A BY WS-SHA-POT2(WS-SHA-IDX-BIT)
373900*    QUOCIENTE E RESTO USADOS NO PASSO SEGUINTE.
374000     DIVIDE WS-SHA-SOMA-A BY WS-SHA-POT2(WS-SHA-IDX-BIT)
374100            GIVING WS-SHA-DIV-QUOC REMAINDER WS-SHA-DIV-RESTO
374200*    DIVIDE WS-SHA-DIV-QUOC BY 2
374300*    OPERACAO DE DIVISAO DA REGRA DESTE MODULO.
374400     DIVIDE WS-SHA-DIV-QUOC BY 2
374500            GIVING WS-SHA-DIV-QUOC REMAINDER WS-SHA-BIT-TMP
374600*    DIVIDE WS-SHA-SOMA-B BY WS-SHA-POT2(WS-SHA-IDX-BIT)
374700*    QUOCIENTE E RESTO USADOS NO PASSO SEGUINTE.
374800     DIVIDE WS-SHA-SOMA-B BY WS-SHA-POT2(WS-SHA-IDX-BIT)
374900            GIVING WS-SHA-DIV-QUOC REMAINDER WS-SHA-DIV-RESTO
375000*    DIVIDE WS-SHA-DIV-QUOC BY 2
375100*    OPERACAO DE DIVISAO DA REGRA DESTE MODULO.
375200     DIVIDE WS-SHA-DIV-QUOC BY 2
375300            GIVING WS-SHA-DIV-QUOC REMAINDER WS-SHA-BIT-TMP2
375400*    DIVIDE WS-SHA-SOMA-C BY WS-SHA-POT2(WS-SHA-IDX-BIT)
375500*    QUOCIENTE E RESTO USADOS NO PASSO SEGUINTE.
375600     DIVIDE WS-SHA-SOMA-C BY WS-SHA-POT2(WS-SHA-IDX-BIT)
375700            GIVING WS-SHA-DIV-QUOC REMAINDER WS-SHA-DIV-RESTO
375800*    DIVIDE WS-SHA-DIV-QUOC BY 2
375900*    OPERACAO DE DIVISAO DA REGRA DESTE MODULO.
376000     DIVIDE WS-SHA-DIV-QUOC BY 2
376100            GIVING WS-SHA-DIV-QUOC REMAINDER WS-SHA-BIT-TMP3
376200*    CALCULA WS-SHA-SOMA-QUOC.
376300*    EXPRESSAO DE CALCULO DA REGRA DE NEGOCIO CORRESPONDENTE.
376400     COMPUTE WS-SHA-SOMA-QUOC =
376500             WS-SHA-BIT-TMP + WS-SHA-BIT-TMP2 + WS-SHA-BIT-TMP3
376600*    TESTA SE WS-SHA-SOMA-QUOC < 2
376700*    AVALIA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
376800     IF WS-SHA-SOMA-QUOC < 2
376900        MOVE ZERO TO WS-SHA-BIT-TMP
377000     ELSE
377100        MOVE 1 TO WS-SHA-BIT-TMP
377200     END-IF
377300*    CALCULA WS-SHA-MAIORIA.
377400*    EXPRESSAO DE CALCULO DA REGRA DE NEGOCIO CORRESPONDENTE.
377500     COMPUTE WS-SHA-MAIORIA =
377600             (WS-SHA-MAIORIA * 2) + WS-SHA-BIT-TMP
377700     .
377800 647-EXIT.
377900     EXIT.
378000*--------------------------------------------------------------*
378100*    SOMA DUAS PALAVRAS DE 32 BITS, MODULO 2**32 (WS-SHA-SOMA-A
378200*    + WS-SHA-SOMA-B), DEVOLVE O RESULTADO EM WS-SHA-RESULTADO
378300*--------------------------------------------------------------*
378400*    ENTRADA PRINCIPAL: WS-SHA-SOMA-TOTAL.
378500*    SAIDA/RESULTADO: WS-SHA-SOMA-QUOC.
378600 648-SOMAR-MOD-32BITS.
378700
378800*    CALCULA WS-SHA-SOMA-TOTAL.
378900*    FORMULA CONFORME ESPECIFICACAO DESTE MODULO.
379000     COMPUTE WS-SHA-SOMA-TOTAL = WS-SHA-SOMA-A + WS-SHA-SOMA-B
379100*    DIVIDE WS-SHA-SOMA-TOTAL BY 4294967296
379200*    QUOCIENTE E RESTO USADOS NO PASSO SEGUINTE.
379300     DIVIDE WS-SHA-SOMA-TOTAL BY 4294967296
379400            GIVING WS-SHA-SOMA-QUOC REMAINDER WS-SHA-RESULTADO
379500     .
379600 648-EXIT.
379700     EXIT.
379800*--------------------------------------------------------------*
379900*    PREENCHE COM ZEROS OS BYTES DE ENCHIMENTO DO BLOCO DE 64
380000*    BYTES DO DIGESTO, ENTRE O MARCADOR 80X E O CAMPO DE
380100*    TAMANHO EM BITS (WS-SHA-IDX-BYTE JA POSICIONADO) (V13)
380200*--------------------------------------------------------------*
380300*    ENTRADA PRINCIPAL: WS-SHA-BYTE.
380400*    SAIDA/RESULTADO: WS-SHA-IDX-BYTE.
380500 649-ZERAR-PAD-BLOCO.
380600
380700*    ATRIBUI VALOR AO CAMPO WS-SHA-BYTE(WS-SHA-IDX-BYTE).
380800*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
380900     MOVE ZERO TO WS-SHA-BYTE(WS-SHA-IDX-BYTE)
381000*    SOMA 1 TO WS-SHA-IDX-BYTE
381100*    ATUALIZA O ACUMULADOR/CONTADOR DE TRABALHO DESTA SECAO.
381200     ADD 1 TO WS-SHA-IDX-BYTE
381300     .
381400 649-EXIT.
381500     EXIT.
381600*--------------------------------------------------------------*
381700*    MENOR NUMERO PRIMO MAIOR OU IGUAL A WS-SEG-BASE, POR DIVISAO
381800*    EXPERIMENTAL (SEGUIDORES DO SUFIXO _PRIME)
381900*--------------------------------------------------------------*
382000*    ENTRADA PRINCIPAL: WS-SEG-BASE.
382100*    SAIDA/RESULTADO: WS-SEG-BASE.
382200 623-PROXIMO-PRIMO.
382300
382400*    ATRIBUI VALOR AO CAMPO WS-SEG-CANDIDATO.
382500*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
382600     MOVE WS-SEG-BASE TO WS-SEG-CANDIDATO
382700*    EXECUTA A ROTINA 625-TESTAR-PRIMO.
382800*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
382900     PERFORM 625-TESTAR-PRIMO THRU 625-EXIT
383000*    EXECUTA A ROTINA 624-AVANCAR-SE-NAO-PRIMO.
383100*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
383200     PERFORM 624-AVANCAR-SE-NAO-PRIMO THRU 624-EXIT
383300             UNTIL SEG-PRIMO-SIM
383400*    ATRIBUI VALOR AO CAMPO WS-SEG-BASE.
383500*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
383600     MOVE WS-SEG-CANDIDATO TO WS-SEG-BASE
383700     .
383800 623-EXIT.
383900     EXIT.
384000*----------------------------------------------------------------*
384100*    SOMA 1 AO NUMERO CANDIDATO E TESTA NOVAMENTE, ENQUANTO
384200*    O CANDIDATO NAO FOR PRIMO
384300*----------------------------------------------------------------*
384400*    ENTRADA PRINCIPAL: WS-SEG-CANDIDATO.
384500*    SAIDA/RESULTADO: WS-SEG-CANDIDATO.
384600 624-AVANCAR-SE-NAO-PRIMO.
384700
384800*    SOMA 1 TO WS-SEG-CANDIDATO
384900*    AJUSTE ARITMETICO DO CAMPO DE TRABALHO CORRESPONDENTE.
385000     ADD 1 TO WS-SEG-CANDIDATO
385100*    EXECUTA A ROTINA 625-TESTAR-PRIMO.
385200*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
385300     PERFORM 625-TESTAR-PRIMO THRU 625-EXIT
385400     .
385500 624-EXIT.
385600     EXIT.
385700*----------------------------------------------------------------*
385800*    TESTA POR DIVISAO EXPERIMENTAL SE O NUMERO CANDIDATO E
385900*    PRIMO, DO DIVISOR 2 ATE A RAIZ QUADRADA DO CANDIDATO
386000*----------------------------------------------------------------*
386100*    ENTRADA PRINCIPAL: WS-SEG-EH-PRIMO.
386200*    SAIDA/RESULTADO: WS-SEG-DIVISOR.
386300 625-TESTAR-PRIMO.
386400
386500*    ATRIBUI VALOR AO CAMPO WS-SEG-EH-PRIMO.
386600*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
386700     MOVE 'S' TO WS-SEG-EH-PRIMO
386800*    TESTA SE WS-SEG-CANDIDATO < 2
386900*    DESVIA O PROCESSAMENTO CONFORME O RESULTADO DO TESTE.
387000     IF WS-SEG-CANDIDATO < 2
387100        MOVE 'N' TO WS-SEG-EH-PRIMO
387200     ELSE
387300        MOVE 2 TO WS-SEG-DIVISOR
387400        PERFORM 626-TESTAR-DIVISOR-PRIMO THRU 626-EXIT
387500                UNTIL WS-SEG-DIVISOR >= WS-SEG-CANDIDATO
387600                OR NOT SEG-PRIMO-SIM
387700     END-IF
387800     .
387900 625-EXIT.
388000     EXIT.
388100*----------------------------------------------------------------*
388200*    TESTA UM UNICO DIVISOR CONTRA O NUMERO CANDIDATO, PARA
388300*    A ROTINA DE TESTE DE PRIMALIDADE
388400*----------------------------------------------------------------*
388500*    ENTRADA PRINCIPAL: WS-SEG-CANDIDATO.
388600*    SAIDA/RESULTADO: WS-SEG-DIVISOR.
388700 626-TESTAR-DIVISOR-PRIMO.
388800
388900*    DIVIDE WS-SEG-CANDIDATO BY WS-SEG-DIVISOR
389000*    OPERACAO DE DIVISAO DA REGRA DESTE MODULO.
389100     DIVIDE WS-SEG-CANDIDATO BY WS-SEG-DIVISOR
389200            GIVING WS-SEG-QUOC REMAINDER WS-SEG-RESTO
389300*    TESTA SE WS-SEG-RESTO = 0
389400*    DESVIA O PROCESSAMENTO CONFORME O RESULTADO DO TESTE.
389500     IF WS-SEG-RESTO = 0
389600        MOVE 'N' TO WS-SEG-EH-PRIMO
389700     ELSE
389800        ADD 1 TO WS-SEG-DIVISOR
389900     END-IF
390000     .
390100 626-EXIT.
390200     EXIT.
390300*--------------------------------------------------------------*
390400*    ESCORE DE INFLUENCIA: SEGUIDORES*0,4 + TAXA*0,6; METADE SE
390500*    O USUARIO TERMINA EM 007; +2,0 SE CONTEM 'MBRAS' (MINUSCULO)
390600*--------------------------------------------------------------*
390700*    ENTRADA PRINCIPAL: WS-US-SCORE-INFL.
390800*    SAIDA/RESULTADO: WS-US-SCORE-INFL.
390900 631-CALC-SCORE-INFLUENCIA.
391000
391100*    CALCULA WS-US-SCORE-INFL(WS-IDX-USU).
391200*    RESULTADO ARREDONDADO CONFORME PRECISAO DA REGRA.
391300     COMPUTE WS-US-SCORE-INFL(WS-IDX-USU) ROUNDED =
391400       (WS-US-SEGUIDORES(WS-IDX-USU) * 0,4) +
391500       (WS-US-TAXA-ENGAJ(WS-IDX-USU) * 0,6)
391600
391700*    ATRIBUI VALOR AO CAMPO WS-UID-TEXTO.
391800*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
391900     MOVE WS-US-ID(WS-IDX-USU) TO WS-UID-TEXTO
392000*    CONVERTE/CONTA CARACTERES DA CADEIA DE TRABALHO.
392100*    NORMALIZACAO DE TEXTO USADA PELA REGRA DE NEGOCIO.
392200     INSPECT WS-UID-TEXTO CONVERTING
392300        'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO 'abcdefghijklmnopqrstuvwxyz'
392400*    EXECUTA A ROTINA 615-CALC-TAMANHO-USUARIO.
392500*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
392600     PERFORM 615-CALC-TAMANHO-USUARIO THRU 615-EXIT
392700
392800*    TESTA SE WS-TXT-TAMANHO >= 3 AND
392900*    AVALIA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
393000     IF WS-TXT-TAMANHO >= 3 AND
393100        WS-UID-TEXTO(WS-TXT-TAMANHO - 2:3) = '007'
393200        COMPUTE WS-US-SCORE-INFL(WS-IDX-USU) ROUNDED =
393300                WS-US-SCORE-INFL(WS-IDX-USU) / 2
393400     END-IF
393500
393600*    ATRIBUI VALOR AO CAMPO WS-TXT-FRASE.
393700*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
393800     MOVE 'mbras' TO WS-TXT-FRASE
393900*    ATRIBUI VALOR AO CAMPO WS-TXT-FRASE-TAM.
394000*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
394100     MOVE 5       TO WS-TXT-FRASE-TAM
394200*    EXECUTA A ROTINA 725-SUBCADEIA-USUARIO.
394300*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
394400     PERFORM 725-SUBCADEIA-USUARIO THRU 725-EXIT
394500*    TESTA SE TXT-ACHOU-SIM
394600*    AVALIA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
394700     IF TXT-ACHOU-SIM
394800        COMPUTE WS-US-SCORE-INFL(WS-IDX-USU) ROUNDED =
394900                WS-US-SCORE-INFL(WS-IDX-USU) + 2,0
395000     END-IF
395100     .
395200 631-EXIT.
395300     EXIT.
395400*--------------------------------------------------------------*
395500*    MODULO DE TENDENCIAS: ACUMULA PESO, FREQUENCIA E SOMA DE
395600*    MULTIPLICADORES DE SENTIMENTO POR HASHTAG (MINUSCULA)
395700*--------------------------------------------------------------*
395800*    ENTRADA PRINCIPAL: WS-TM-HASHTAG.
395900*    SAIDA/RESULTADO: WS-HT-SENT-SOMA.
396000 650-ACUMULAR-HASHTAG.
396100
396200*    ATRIBUI VALOR AO CAMPO WS-TOK-ATUAL.
396300*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
396400     MOVE WS-TM-HASHTAG(WS-IDX-MSG, WS-IDX-HASH) TO WS-TOK-ATUAL
396500*    CONVERTE/CONTA CARACTERES DA CADEIA DE TRABALHO.
396600*    NORMALIZACAO DE TEXTO USADA PELA REGRA DE NEGOCIO.
396700     INSPECT WS-TOK-ATUAL CONVERTING
396800        'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO 'abcdefghijklmnopqrstuvwxyz'
396900*    EXECUTA A ROTINA 653-CALC-TAMANHO-HASHTAG.
397000*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
397100     PERFORM 653-CALC-TAMANHO-HASHTAG  THRU 653-EXIT
397200*    EXECUTA A ROTINA 655-CALC-FATOR-DECAIMENTO.
397300*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
397400     PERFORM 655-CALC-FATOR-DECAIMENTO THRU 655-EXIT
397500
397600*    ATRIBUI VALOR AO CAMPO WS-ACHOU-TROCA.
397700*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
397800     MOVE 'N' TO WS-ACHOU-TROCA
397900*    EXECUTA A ROTINA 652-TESTAR-HASHTAG.
398000*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
398100     PERFORM 652-TESTAR-HASHTAG THRU 652-EXIT
398200             VARYING WS-IDX-HASH2 FROM 1 BY 1
398300             UNTIL WS-IDX-HASH2 > WS-QTD-HASHTAGS OR WS-HOUVE-TROCA
398400
398500*    TESTA SE NOT WS-HOUVE-TROCA
398600*    DESVIA O PROCESSAMENTO CONFORME O RESULTADO DO TESTE.
398700     IF NOT WS-HOUVE-TROCA
398800        ADD 1 TO WS-QTD-HASHTAGS
398900        MOVE WS-QTD-HASHTAGS TO WS-IDX-HASH2
399000        MOVE WS-TOK-ATUAL    TO WS-HT-NOME(WS-IDX-HASH2)
399100        MOVE ZERO TO WS-HT-PESO-TOTAL(WS-IDX-HASH2)
399200                     WS-HT-FREQ(WS-IDX-HASH2)
399300                     WS-HT-SENT-SOMA(WS-IDX-HASH2)
399400     END-IF
399500
399600*    CALCULA WS-HT-PESO-TOTAL(WS-IDX-HASH2).
399700*    RESULTADO ARREDONDADO CONFORME PRECISAO DA REGRA.
399800     COMPUTE WS-HT-PESO-TOTAL(WS-IDX-HASH2) ROUNDED =
399900             WS-HT-PESO-TOTAL(WS-IDX-HASH2) +
400000             (WS-TM-PESO-TEMP(WS-IDX-MSG) *
400100              WS-TM-MULT-SENT(WS-IDX-MSG) * WS-FATOR-DECAIMENTO)
400200*    SOMA 1 TO WS-HT-FREQ(WS-IDX-HASH2)
400300*    ATUALIZA O ACUMULADOR/CONTADOR DE TRABALHO DESTA SECAO.
400400     ADD 1 TO WS-HT-FREQ(WS-IDX-HASH2)
400500*    SOMA WS-TM-MULT-SENT(WS-IDX-MSG) TO WS-HT-SENT-SOMA(WS-IDX-HASH2)
400600*    AJUSTE ARITMETICO DO CAMPO DE TRABALHO CORRESPONDENTE.
400700     ADD WS-TM-MULT-SENT(WS-IDX-MSG) TO WS-HT-SENT-SOMA(WS-IDX-HASH2)
400800     .
400900 650-EXIT.
401000     EXIT.
401100*----------------------------------------------------------------*
401200*    COMPARA UMA ENTRADA DA TABELA DE TENDENCIAS COM A
401300*    HASHTAG DA MENSAGEM CORRENTE
401400*----------------------------------------------------------------*
401500*    ENTRADA PRINCIPAL: WS-HT-NOME.
401600*    SAIDA/RESULTADO: WS-HOUVE-TROCA.
401700 652-TESTAR-HASHTAG.
401800
401900*    TESTA SE WS-HT-NOME(WS-IDX-HASH2) = WS-TOK-ATUAL
402000*    DESVIA O PROCESSAMENTO CONFORME O RESULTADO DO TESTE.
402100     IF WS-HT-NOME(WS-IDX-HASH2) = WS-TOK-ATUAL
402200        SET WS-HOUVE-TROCA TO TRUE
402300     END-IF
402400     .
402500 652-EXIT.
402600     EXIT.
402700*----------------------------------------------------------------*
402800*    CALCULA O TAMANHO REAL (SEM BRANCOS A DIREITA) DE UMA
402900*    HASHTAG DA TABELA DE TENDENCIAS
403000*----------------------------------------------------------------*
403100*    ENTRADA PRINCIPAL: WS-TXT-TAMANHO.
403200*    SAIDA/RESULTADO: WS-TXT-TAMANHO.
403300 653-CALC-TAMANHO-HASHTAG.
403400
403500*    ATRIBUI VALOR AO CAMPO WS-TXT-TAMANHO.
403600*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
403700     MOVE 30 TO WS-TXT-TAMANHO
403800*    EXECUTA A ROTINA 654-ENCOLHER-TAM-HASHTAG.
403900*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
404000     PERFORM 654-ENCOLHER-TAM-HASHTAG THRU 654-EXIT
404100        UNTIL WS-TXT-TAMANHO = 0 OR
404200        WS-TOK-ATUAL(WS-TXT-TAMANHO:1) NOT = SPACE
404300     .
404400 653-EXIT.
404500     EXIT.
404600*----------------------------------------------------------------*
404700*    REDUZ EM UMA POSICAO O TAMANHO CORRENTE DA HASHTAG,
404800*    USADO NO CALCULO DO TAMANHO REAL
404900*----------------------------------------------------------------*
405000*    ENTRADA PRINCIPAL: WS-TXT-TAMANHO.
405100*    SAIDA/RESULTADO: WS-TXT-TAMANHO.
405200 654-ENCOLHER-TAM-HASHTAG.
405300
405400*    SUBTRAI 1 FROM WS-TXT-TAMANHO
405500*    AJUSTE ARITMETICO DO CAMPO DE TRABALHO CORRESPONDENTE.
405600     SUBTRACT 1 FROM WS-TXT-TAMANHO
405700     .
405800 654-EXIT.
405900     EXIT.
406000*--------------------------------------------------------------*
406100*    FATOR DE DECAIMENTO POR TAMANHO: 1,0 ATE 8 POSICOES; ACIMA
406200*    DISSO, LOG10(8) / LOG10(TAMANHO), VIA TABELA PRE-CALCULADA
406300*--------------------------------------------------------------*
406400*    ENTRADA PRINCIPAL: WS-TXT-TAMANHO.
406500*    SAIDA/RESULTADO: WS-FATOR-DECAIMENTO.
406600 655-CALC-FATOR-DECAIMENTO.
406700
406800*    TESTA SE WS-TXT-TAMANHO NOT > 8
406900*    DESVIA O PROCESSAMENTO CONFORME O RESULTADO DO TESTE.
407000     IF WS-TXT-TAMANHO NOT > 8
407100        MOVE 1,0 TO WS-FATOR-DECAIMENTO
407200     ELSE
407300        COMPUTE WS-IDX-LOG = WS-TXT-TAMANHO - 7
407400        IF WS-IDX-LOG > 23
407500           MOVE 23 TO WS-IDX-LOG
407600        END-IF
407700        COMPUTE WS-FATOR-DECAIMENTO ROUNDED =
407800                WS-LOG10-VALOR(1) / WS-LOG10-VALOR(WS-IDX-LOG)
407900     END-IF
408000     .
408100 655-EXIT.
408200     EXIT.
408300*--------------------------------------------------------------*
408400*    ORDENA AS HASHTAGS POR PESO TOTAL DESC, FREQUENCIA DESC,
408500*    SOMA DE SENTIMENTO DESC E NOME ASCENDENTE (BOLHA SIMPLES)
408600*--------------------------------------------------------------*
408700*    ENTRADA PRINCIPAL: WS-IDX-HASH.
408800*    SAIDA/RESULTADO: WS-QTD-HASHTAGS.
408900 660-ORDENAR-TENDENC.
409000
409100*    EXECUTA A ROTINA 661-MONTAR-ORDEM-HASH.
409200*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
409300     PERFORM 661-MONTAR-ORDEM-HASH THRU 661-EXIT
409400             VARYING WS-IDX-HASH FROM 1 BY 1
409500             UNTIL WS-IDX-HASH > WS-QTD-HASHTAGS
409600
409700*    TESTA SE WS-QTD-HASHTAGS > 1
409800*    DESVIA O PROCESSAMENTO CONFORME O RESULTADO DO TESTE.
409900     IF WS-QTD-HASHTAGS > 1
410000        PERFORM 662-PASSADA-ORDEM-HASH THRU 662-EXIT
410100                VARYING WS-IDX-HASH FROM 1 BY 1
410200                UNTIL WS-IDX-HASH >= WS-QTD-HASHTAGS
410300     END-IF
410400     .
410500 660-EXIT.
410600     EXIT.
410700*----------------------------------------------------------------*
410800*    MONTA A ORDEM INICIAL (1,2,3...) DOS INDICES DE
410900*    TENDENCIA ANTES DA ORDENACAO POR BOLHA
411000*----------------------------------------------------------------*
411100*    ENTRADA PRINCIPAL: WS-IDX-HASH.
411200*    SAIDA/RESULTADO: WS-ORD-HASH.
411300 661-MONTAR-ORDEM-HASH.
411400
411500*    ATRIBUI VALOR AO CAMPO WS-ORD-HASH(WS-IDX-HASH).
411600*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
411700     MOVE WS-IDX-HASH TO WS-ORD-HASH(WS-IDX-HASH)
411800     .
411900 661-EXIT.
412000     EXIT.
412100*----------------------------------------------------------------*
412200*    EXECUTA UMA PASSADA COMPLETA DA ORDENACAO POR BOLHA
412300*    SOBRE OS INDICES DE TENDENCIA
412400*----------------------------------------------------------------*
412500*    ENTRADA PRINCIPAL: WS-IDX-HASH2.
412600*    SAIDA/RESULTADO: WS-IDX-HASH.
412700 662-PASSADA-ORDEM-HASH.
412800
412900*    EXECUTA A ROTINA 663-COMPARAR-TROCAR-HASH.
413000*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
413100     PERFORM 663-COMPARAR-TROCAR-HASH THRU 663-EXIT
413200             VARYING WS-IDX-HASH2 FROM 1 BY 1
413300             UNTIL WS-IDX-HASH2 > WS-QTD-HASHTAGS - WS-IDX-HASH
413400     .
413500 662-EXIT.
413600     EXIT.
413700*----------------------------------------------------------------*
413800*    COMPARA DOIS INDICES ADJACENTES DA ORDEM DE TENDENCIA E
413900*    TROCA QUANDO FORA DE ORDEM DECRESCENTE DE SCORE
414000*----------------------------------------------------------------*
414100*    ENTRADA PRINCIPAL: WS-ORD-HASH.
414200*    SAIDA/RESULTADO: WS-ORD-HASH.
414300 663-COMPARAR-TROCAR-HASH.
414400
414500*    ATRIBUI VALOR AO CAMPO WS-IDX-AUX.
414600*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
414700     MOVE WS-ORD-HASH(WS-IDX-HASH2)     TO WS-IDX-AUX
414800*    ATRIBUI VALOR AO CAMPO WS-IDX-LEX.
414900*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
415000     MOVE WS-ORD-HASH(WS-IDX-HASH2 + 1) TO WS-IDX-LEX
415100*    ATRIBUI VALOR AO CAMPO WS-ACHOU-TROCA.
415200*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
415300     MOVE 'N' TO WS-ACHOU-TROCA
415400
415500*    TESTA SE WS-HT-PESO-TOTAL(WS-IDX-AUX) < WS-HT-PESO-TOTAL(WS-IDX-LEX)
415600*    DESVIA O PROCESSAMENTO CONFORME O RESULTADO DO TESTE.
415700     IF WS-HT-PESO-TOTAL(WS-IDX-AUX) < WS-HT-PESO-TOTAL(WS-IDX-LEX)
415800        SET WS-HOUVE-TROCA TO TRUE
415900     ELSE
416000        IF WS-HT-PESO-TOTAL(WS-IDX-AUX) = WS-HT-PESO-TOTAL(WS-IDX-LEX)
416100           IF WS-HT-FREQ(WS-IDX-AUX) < WS-HT-FREQ(WS-IDX-LEX)
416200              SET WS-HOUVE-TROCA TO TRUE
416300           ELSE
416400              IF WS-HT-FREQ(WS-IDX-AUX) = WS-HT-FREQ(WS-IDX-LEX)
416500                 IF WS-HT-SENT-SOMA(WS-IDX-AUX) <
416600                    WS-HT-SENT-SOMA(WS-IDX-LEX)
416700                    SET WS-HOUVE-TROCA TO TRUE
416800                 ELSE
416900                    IF WS-HT-SENT-SOMA(WS-IDX-AUX) =
417000                       WS-HT-SENT-SOMA(WS-IDX-LEX)
417100                       IF WS-HT-NOME(WS-IDX-AUX) >
417200                          WS-HT-NOME(WS-IDX-LEX)
417300                          SET WS-HOUVE-TROCA TO TRUE
417400                       END-IF
417500                    END-IF
417600                 END-IF
417700              END-IF
417800           END-IF
417900        END-IF
418000     END-IF
418100
418200*    TESTA SE WS-HOUVE-TROCA
418300*    AVALIA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
418400     IF WS-HOUVE-TROCA
418500        MOVE WS-IDX-AUX TO WS-ORD-HASH(WS-IDX-HASH2 + 1)
418600        MOVE WS-IDX-LEX TO WS-ORD-HASH(WS-IDX-HASH2)
418700     END-IF
418800     .
418900 663-EXIT.
419000     EXIT.
419100*--------------------------------------------------------------*
419200*    ORDENA O RANKING DE INFLUENCIA: SCORE DESC, ID ASCENDENTE
419300*    (BOLHA SIMPLES SOBRE A TABELA DE INDICES WS-ORD-USU)
419400*--------------------------------------------------------------*
419500*    ENTRADA PRINCIPAL: WS-IDX-USU.
419600*    SAIDA/RESULTADO: WS-QTD-USUARIOS.
419700 640-ORDENAR-RANKING.
419800
419900*    EXECUTA A ROTINA 641-MONTAR-ORDEM-USU.
420000*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
420100     PERFORM 641-MONTAR-ORDEM-USU THRU 641-EXIT
420200             VARYING WS-IDX-USU FROM 1 BY 1
420300             UNTIL WS-IDX-USU > WS-QTD-USUARIOS
420400
420500*    TESTA SE WS-QTD-USUARIOS > 1
420600*    AVALIA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
420700     IF WS-QTD-USUARIOS > 1
420800        PERFORM 642-PASSADA-ORDEM-USU THRU 642-EXIT
420900                VARYING WS-IDX-USU FROM 1 BY 1
421000                UNTIL WS-IDX-USU >= WS-QTD-USUARIOS
421100     END-IF
421200     .
421300 640-EXIT.
421400     EXIT.
421500*----------------------------------------------------------------*
421600*    MONTA A ORDEM INICIAL (1,2,3...) DOS INDICES DE
421700*    USUARIO ANTES DA ORDENACAO POR BOLHA DO RANKING
421800*----------------------------------------------------------------*
421900*    ENTRADA PRINCIPAL: WS-IDX-USU.
422000*    SAIDA/RESULTADO: WS-ORD-USU.
422100 641-MONTAR-ORDEM-USU.
422200
422300*    ATRIBUI VALOR AO CAMPO WS-ORD-USU(WS-IDX-USU).
422400*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
422500     MOVE WS-IDX-USU TO WS-ORD-USU(WS-IDX-USU)
422600     .
422700 641-EXIT.
422800     EXIT.
422900*----------------------------------------------------------------*
423000*    EXECUTA UMA PASSADA COMPLETA DA ORDENACAO POR BOLHA
423100*    SOBRE OS INDICES DE USUARIO DO RANKING
423200*----------------------------------------------------------------*
423300*    ENTRADA PRINCIPAL: WS-IDX-USU2.
423400*    SAIDA/RESULTADO: WS-IDX-USU.
423500 642-PASSADA-ORDEM-USU.
423600
423700*    EXECUTA A ROTINA 643-COMPARAR-TROCAR-USU.
423800*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
423900     PERFORM 643-COMPARAR-TROCAR-USU THRU 643-EXIT
424000             VARYING WS-IDX-USU2 FROM 1 BY 1
424100             UNTIL WS-IDX-USU2 > WS-QTD-USUARIOS - WS-IDX-USU
424200     .
424300 642-EXIT.
424400     EXIT.
424500*----------------------------------------------------------------*
424600*    COMPARA DOIS INDICES ADJACENTES DO RANKING E TROCA
424700*    QUANDO FORA DE ORDEM DECRESCENTE DE INFLUENCIA
424800*----------------------------------------------------------------*
424900*    ENTRADA PRINCIPAL: WS-ORD-USU.
425000*    SAIDA/RESULTADO: WS-ORD-USU.
425100 643-COMPARAR-TROCAR-USU.
425200
425300*    ATRIBUI VALOR AO CAMPO WS-IDX-AUX.
425400*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
425500     MOVE WS-ORD-USU(WS-IDX-USU2)     TO WS-IDX-AUX
425600*    ATRIBUI VALOR AO CAMPO WS-IDX-LEX.
425700*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
425800     MOVE WS-ORD-USU(WS-IDX-USU2 + 1) TO WS-IDX-LEX
425900*    ATRIBUI VALOR AO CAMPO WS-ACHOU-TROCA.
426000*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
426100     MOVE 'N' TO WS-ACHOU-TROCA
426200
426300*    TESTA SE WS-US-SCORE-INFL(WS-IDX-AUX) <
426400*    AVALIA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
426500     IF WS-US-SCORE-INFL(WS-IDX-AUX) <
426600        WS-US-SCORE-INFL(WS-IDX-LEX)
426700        SET WS-HOUVE-TROCA TO TRUE
426800     ELSE
426900        IF WS-US-SCORE-INFL(WS-IDX-AUX) =
427000           WS-US-SCORE-INFL(WS-IDX-LEX)
427100           IF WS-US-ID(WS-IDX-AUX) > WS-US-ID(WS-IDX-LEX)
427200              SET WS-HOUVE-TROCA TO TRUE
427300           END-IF
427400        END-IF
427500     END-IF
427600
427700*    TESTA SE WS-HOUVE-TROCA
427800*    DESVIA O PROCESSAMENTO CONFORME O RESULTADO DO TESTE.
427900     IF WS-HOUVE-TROCA
428000        MOVE WS-IDX-AUX TO WS-ORD-USU(WS-IDX-USU2 + 1)
428100        MOVE WS-IDX-LEX TO WS-ORD-USU(WS-IDX-USU2)
428200     END-IF
428300     .
428400 643-EXIT.
428500     EXIT.
428600*--------------------------------------------------------------*
428700*    MODULO DE ANOMALIAS - RAJADA: USUARIO COM MAIS DE 10 MSGS
428800*    EM UMA JANELA DESLIZANTE DE 5 MINUTOS (CARIMBOS ORDENADOS)
428900*--------------------------------------------------------------*
429000*    ENTRADA PRINCIPAL: WS-IND-RAJADA.
429100*    SAIDA/RESULTADO: WS-IND-RAJADA.
429200 670-DETECTAR-RAJADA.
429300
429400*    ATRIBUI VALOR AO CAMPO WS-IND-RAJADA.
429500*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
429600     MOVE 'N' TO WS-IND-RAJADA
429700*    EXECUTA A ROTINA 671-RAJADA-UM-USUARIO.
429800*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
429900     PERFORM 671-RAJADA-UM-USUARIO THRU 671-EXIT
430000             VARYING WS-IDX-USU FROM 1 BY 1
430100             UNTIL WS-IDX-USU > WS-QTD-USUARIOS OR WS-FLAG-RAJADA
430200     .
430300 670-EXIT.
430400     EXIT.
430500*----------------------------------------------------------------*
430600*    TESTA SE UM USUARIO TEVE RAJADA DE MENSAGENS (N OU MAIS
430700*    DENTRO DA JANELA DE SEGUNDOS CONFIGURADA)
430800*----------------------------------------------------------------*
430900*    ENTRADA PRINCIPAL: WS-US-QTD-TS.
431000*    SAIDA/RESULTADO: WS-FLAG-RAJADA.
431100 671-RAJADA-UM-USUARIO.
431200
431300*    TESTA SE WS-US-QTD-TS(WS-IDX-USU) > 10
431400*    AVALIA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
431500     IF WS-US-QTD-TS(WS-IDX-USU) > 10
431600        PERFORM 672-ORDENAR-TS-USUARIO THRU 672-EXIT
431700        PERFORM 673-TESTAR-JANELA-RAJADA THRU 673-EXIT
431800                VARYING WS-IDX-TS FROM 1 BY 1
431900                UNTIL WS-IDX-TS > WS-US-QTD-TS(WS-IDX-USU) - 10
432000                OR WS-FLAG-RAJADA
432100     END-IF
432200     .
432300 671-EXIT.
432400     EXIT.
432500*----------------------------------------------------------------*
432600*    ORDENA POR BOLHA OS CARIMBOS DE TEMPO DE UM USUARIO,
432700*    PREPARANDO PARA O TESTE DE JANELA DE RAJADA
432800*----------------------------------------------------------------*
432900*    ENTRADA PRINCIPAL: WS-US-QTD-TS.
433000*    SAIDA/RESULTADO: WS-IDX-TS.
433100 672-ORDENAR-TS-USUARIO.
433200
433300*    TESTA SE WS-US-QTD-TS(WS-IDX-USU) > 1
433400*    DESVIA O PROCESSAMENTO CONFORME O RESULTADO DO TESTE.
433500     IF WS-US-QTD-TS(WS-IDX-USU) > 1
433600        PERFORM 674-PASSADA-ORDEM-TS THRU 674-EXIT
433700                VARYING WS-IDX-TS FROM 1 BY 1
433800                UNTIL WS-IDX-TS >= WS-US-QTD-TS(WS-IDX-USU)
433900     END-IF
434000     .
434100 672-EXIT.
434200     EXIT.
434300*----------------------------------------------------------------*
434400*    TESTA SE HA N CARIMBOS DE TEMPO CONSECUTIVOS DENTRO DA
434500*    JANELA DE RAJADA, A PARTIR DE UMA POSICAO DA LISTA
434600*----------------------------------------------------------------*
434700*    ENTRADA PRINCIPAL: WS-JAN-AUX-SEG.
434800*    SAIDA/RESULTADO: WS-JAN-AUX-SEG.
434900 673-TESTAR-JANELA-RAJADA.
435000
435100*    CALCULA WS-JAN-AUX-SEG.
435200*    FORMULA CONFORME ESPECIFICACAO DESTE MODULO.
435300     COMPUTE WS-JAN-AUX-SEG =
435400             WS-US-TIMESTAMPS(WS-IDX-USU, WS-IDX-TS + 10) -
435500             WS-US-TIMESTAMPS(WS-IDX-USU, WS-IDX-TS)
435600*    TESTA SE WS-JAN-AUX-SEG NOT > 300
435700*    DESVIA O PROCESSAMENTO CONFORME O RESULTADO DO TESTE.
435800     IF WS-JAN-AUX-SEG NOT > 300
435900        SET WS-FLAG-RAJADA TO TRUE
436000     END-IF
436100     .
436200 673-EXIT.
436300     EXIT.
436400*----------------------------------------------------------------*
436500*    EXECUTA UMA PASSADA DA ORDENACAO POR BOLHA SOBRE OS
436600*    CARIMBOS DE TEMPO DE UM USUARIO
436700*----------------------------------------------------------------*
436800*    ENTRADA PRINCIPAL: WS-IDX-TS2.
436900*    SAIDA/RESULTADO: WS-IDX-TS.
437000 674-PASSADA-ORDEM-TS.
437100
437200*    EXECUTA A ROTINA 676-COMPARAR-TROCAR-TS.
437300*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
437400     PERFORM 676-COMPARAR-TROCAR-TS THRU 676-EXIT
437500             VARYING WS-IDX-TS2 FROM 1 BY 1
437600             UNTIL WS-IDX-TS2 > WS-US-QTD-TS(WS-IDX-USU) - WS-IDX-TS
437700     .
437800 674-EXIT.
437900     EXIT.
438000*----------------------------------------------------------------*
438100*    COMPARA DOIS CARIMBOS DE TEMPO ADJACENTES E TROCA
438200*    QUANDO FORA DE ORDEM CRESCENTE
438300*----------------------------------------------------------------*
438400*    ENTRADA PRINCIPAL: WS-US-TIMESTAMPS.
438500*    SAIDA/RESULTADO: WS-JAN-AUX-SEG.
438600 676-COMPARAR-TROCAR-TS.
438700
438800*    TESTA SE WS-US-TIMESTAMPS(WS-IDX-USU, WS-IDX-TS2) >
438900*    DESVIA O PROCESSAMENTO CONFORME O RESULTADO DO TESTE.
439000     IF WS-US-TIMESTAMPS(WS-IDX-USU, WS-IDX-TS2) >
439100        WS-US-TIMESTAMPS(WS-IDX-USU, WS-IDX-TS2 + 1)
439200        MOVE WS-US-TIMESTAMPS(WS-IDX-USU, WS-IDX-TS2)
439300                                           TO WS-JAN-AUX-SEG
439400        MOVE WS-US-TIMESTAMPS(WS-IDX-USU, WS-IDX-TS2 + 1) TO
439500             WS-US-TIMESTAMPS(WS-IDX-USU, WS-IDX-TS2)
439600        MOVE WS-JAN-AUX-SEG TO
439700             WS-US-TIMESTAMPS(WS-IDX-USU, WS-IDX-TS2 + 1)
439800     END-IF
439900     .
440000 676-EXIT.
440100     EXIT.
440200*--------------------------------------------------------------*
440300*    MODULO DE ANOMALIAS - ALTERNANCIA: SEQUENCIA DE 10 OU MAIS
440400*    ROTULOS POSITIVO/NEGATIVO ESTRITAMENTE ALTERNADOS POR USUARIO
440500*--------------------------------------------------------------*
440600*    ENTRADA PRINCIPAL: WS-IND-ALTERNANCIA.
440700*    SAIDA/RESULTADO: WS-IND-ALTERNANCIA.
440800 675-DETECTAR-ALTERNA.
440900
441000*    ATRIBUI VALOR AO CAMPO WS-IND-ALTERNANCIA.
441100*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
441200     MOVE 'N' TO WS-IND-ALTERNANCIA
441300*    EXECUTA A ROTINA 677-ALTERNA-UM-USUARIO.
441400*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
441500     PERFORM 677-ALTERNA-UM-USUARIO THRU 677-EXIT
441600             VARYING WS-IDX-USU FROM 1 BY 1
441700             UNTIL WS-IDX-USU > WS-QTD-USUARIOS OR WS-FLAG-ALTERNANCIA
441800     .
441900 675-EXIT.
442000     EXIT.
442100*----------------------------------------------------------------*
442200*    TESTA SE UM USUARIO ALTERNOU SENTIMENTO POSITIVO E
442300*    NEGATIVO EM SEQUENCIA, SEM REPETIR O MESMO ROTULO
442400*----------------------------------------------------------------*
442500*    ENTRADA PRINCIPAL: WS-ALT-ANTERIOR.
442600*    SAIDA/RESULTADO: WS-ALT-SEQ.
442700 677-ALTERNA-UM-USUARIO.
442800
442900*    ATRIBUI VALOR AO CAMPO WS-ALT-ANTERIOR.
443000*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
443100     MOVE SPACES TO WS-ALT-ANTERIOR
443200*    ATRIBUI VALOR AO CAMPO WS-ALT-SEQ.
443300*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
443400     MOVE ZERO   TO WS-ALT-SEQ
443500*    EXECUTA A ROTINA 678-ALTERNA-UM-ROTULO.
443600*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
443700     PERFORM 678-ALTERNA-UM-ROTULO THRU 678-EXIT
443800             VARYING WS-IDX-LBL FROM 1 BY 1
443900             UNTIL WS-IDX-LBL > WS-US-QTD-LBL(WS-IDX-USU)
444000             OR WS-FLAG-ALTERNANCIA
444100     .
444200 677-EXIT.
444300     EXIT.
444400*----------------------------------------------------------------*
444500*    COMPARA O ROTULO DE SENTIMENTO DA MENSAGEM CORRENTE COM
444600*    O ROTULO ANTERIOR DO MESMO USUARIO
444700*----------------------------------------------------------------*
444800*    ENTRADA PRINCIPAL: WS-US-LABELS.
444900*    SAIDA/RESULTADO: WS-ALT-ANTERIOR.
445000 678-ALTERNA-UM-ROTULO.
445100
445200*    TESTA SE WS-US-LABELS(WS-IDX-USU, WS-IDX-LBL) = 'positive' OR
445300*    DESVIA O PROCESSAMENTO CONFORME O RESULTADO DO TESTE.
445400     IF WS-US-LABELS(WS-IDX-USU, WS-IDX-LBL) = 'positive' OR
445500        WS-US-LABELS(WS-IDX-USU, WS-IDX-LBL) = 'negative'
445600        IF WS-US-LABELS(WS-IDX-USU, WS-IDX-LBL) = WS-ALT-ANTERIOR
445700           MOVE 1 TO WS-ALT-SEQ
445800        ELSE
445900           ADD 1 TO WS-ALT-SEQ
446000        END-IF
446100        MOVE WS-US-LABELS(WS-IDX-USU, WS-IDX-LBL) TO WS-ALT-ANTERIOR
446200        IF WS-ALT-SEQ >= 10
446300           SET WS-FLAG-ALTERNANCIA TO TRUE
446400        END-IF
446500     END-IF
446600     .
446700 678-EXIT.
446800     EXIT.
446900*--------------------------------------------------------------*
447000*    MODULO DE ANOMALIAS - SINCRONISMO: 3 OU MAIS CARIMBOS DE
447100*    QUALQUER USUARIO DENTRO DE UMA JANELA DE 4 SEGUNDOS
447200*--------------------------------------------------------------*
447300*    ENTRADA PRINCIPAL: WS-IND-SINCRONISMO.
447400*    SAIDA/RESULTADO: WS-IND-SINCRONISMO.
447500 680-DETECTAR-SINCRO.
447600
447700*    ATRIBUI VALOR AO CAMPO WS-IND-SINCRONISMO.
447800*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
447900     MOVE 'N' TO WS-IND-SINCRONISMO
448000*    TESTA SE WS-QTD-TS-POOL >= 3
448100*    DESVIA O PROCESSAMENTO CONFORME O RESULTADO DO TESTE.
448200     IF WS-QTD-TS-POOL >= 3
448300        PERFORM 681-ORDENAR-POOL-TS THRU 681-EXIT
448400        PERFORM 684-TESTAR-JANELA-SINCRO THRU 684-EXIT
448500                VARYING WS-IDX-TS FROM 1 BY 1
448600                UNTIL WS-IDX-TS > WS-QTD-TS-POOL - 2
448700                OR WS-FLAG-SINCRONISMO
448800     END-IF
448900     .
449000 680-EXIT.
449100     EXIT.
449200*----------------------------------------------------------------*
449300*    ORDENA POR BOLHA O CONJUNTO DE CARIMBOS DE TEMPO DE
449400*    TODOS OS USUARIOS, PARA O TESTE DE POSTAGEM SINCRONIZADA
449500*----------------------------------------------------------------*
449600*    ENTRADA PRINCIPAL: WS-QTD-TS-POOL.
449700*    SAIDA/RESULTADO: WS-IDX-TS.
449800 681-ORDENAR-POOL-TS.
449900
450000*    TESTA SE WS-QTD-TS-POOL > 1
450100*    AVALIA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
450200     IF WS-QTD-TS-POOL > 1
450300        PERFORM 682-PASSADA-POOL-TS THRU 682-EXIT
450400                VARYING WS-IDX-TS FROM 1 BY 1
450500                UNTIL WS-IDX-TS >= WS-QTD-TS-POOL
450600     END-IF
450700     .
450800 681-EXIT.
450900     EXIT.
451000*----------------------------------------------------------------*
451100*    EXECUTA UMA PASSADA DA ORDENACAO POR BOLHA SOBRE O POOL
451200*    CONSOLIDADO DE CARIMBOS DE TEMPO
451300*----------------------------------------------------------------*
451400*    ENTRADA PRINCIPAL: WS-IDX-TS2.
451500*    SAIDA/RESULTADO: WS-IDX-TS.
451600 682-PASSADA-POOL-TS.
451700
451800*    EXECUTA A ROTINA 683-COMPARAR-TROCAR-POOL.
451900*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
452000     PERFORM 683-COMPARAR-TROCAR-POOL THRU 683-EXIT
452100             VARYING WS-IDX-TS2 FROM 1 BY 1
452200             UNTIL WS-IDX-TS2 > WS-QTD-TS-POOL - WS-IDX-TS
452300     .
452400 682-EXIT.
452500     EXIT.
452600*----------------------------------------------------------------*
452700*    COMPARA DOIS CARIMBOS DE TEMPO ADJACENTES DO POOL
452800*    CONSOLIDADO E TROCA QUANDO FORA DE ORDEM CRESCENTE
452900*----------------------------------------------------------------*
453000*    ENTRADA PRINCIPAL: WS-TS-POOL.
453100*    SAIDA/RESULTADO: WS-TS-POOL.
453200 683-COMPARAR-TROCAR-POOL.
453300
453400*    TESTA SE WS-TS-POOL(WS-IDX-TS2) > WS-TS-POOL(WS-IDX-TS2 + 1)
453500*    AVALIA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
453600     IF WS-TS-POOL(WS-IDX-TS2) > WS-TS-POOL(WS-IDX-TS2 + 1)
453700        MOVE WS-TS-POOL(WS-IDX-TS2)     TO WS-JAN-AUX-SEG
453800        MOVE WS-TS-POOL(WS-IDX-TS2 + 1) TO WS-TS-POOL(WS-IDX-TS2)
453900        MOVE WS-JAN-AUX-SEG              TO WS-TS-POOL(WS-IDX-TS2 + 1)
454000     END-IF
454100     .
454200 683-EXIT.
454300     EXIT.
454400*----------------------------------------------------------------*
454500*    TESTA SE HA N USUARIOS DISTINTOS POSTANDO DENTRO DA
454600*    MESMA JANELA CURTA DE SEGUNDOS (POSTAGEM SINCRONIZADA)
454700*----------------------------------------------------------------*
454800*    ENTRADA PRINCIPAL: WS-JAN-AUX-SEG.
454900*    SAIDA/RESULTADO: WS-JAN-AUX-SEG.
455000 684-TESTAR-JANELA-SINCRO.
455100
455200*    CALCULA WS-JAN-AUX-SEG.
455300*    EXPRESSAO DE CALCULO DA REGRA DE NEGOCIO CORRESPONDENTE.
455400     COMPUTE WS-JAN-AUX-SEG =
455500             WS-TS-POOL(WS-IDX-TS + 2) - WS-TS-POOL(WS-IDX-TS)
455600*    TESTA SE WS-JAN-AUX-SEG NOT > 4
455700*    AVALIA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
455800     IF WS-JAN-AUX-SEG NOT > 4
455900        SET WS-FLAG-SINCRONISMO TO TRUE
456000     END-IF
456100     .
456200 684-EXIT.
456300     EXIT.
456400*--------------------------------------------------------------*
456500*    ESCORE GERAL DE ENGAJAMENTO DO LOTE: CONSTANTE 9,42 QUANDO
456600*    HA EVIDENCIA DE TESTE TECNICO MBRAS; SENAO (REACOES+
456700*    COMPARTILH.) / MAX(VISUALIZACOES,1), 4 CASAS DECIMAIS
456800*--------------------------------------------------------------*
456900*    ENTRADA PRINCIPAL: WS-FLAG-TESTE-TECNICO.
457000*    SAIDA/RESULTADO: WS-IND-ANOMALIA.
457100 690-CALC-SCORE-GERAL.
457200
457300*    TESTA SE WS-FLAG-TESTE-TECNICO
457400*    DESVIA O PROCESSAMENTO CONFORME O RESULTADO DO TESTE.
457500     IF WS-FLAG-TESTE-TECNICO
457600        MOVE 9,42 TO WS-SCORE-GERAL
457700     ELSE
457800        IF WS-TOT-VISUAL NOT > 0
457900           COMPUTE WS-SCORE-GERAL ROUNDED =
458000                   (WS-TOT-REACOES + WS-TOT-COMPART) / 1
458100        ELSE
458200           COMPUTE WS-SCORE-GERAL ROUNDED =
458300                   (WS-TOT-REACOES + WS-TOT-COMPART) / WS-TOT-VISUAL
458400        END-IF
458500     END-IF
458600
458700*    TESTA SE WS-FLAG-RAJADA OR WS-FLAG-ALTERNANCIA OR WS-FLAG-SINCRONISMO
458800*    AVALIA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
458900     IF WS-FLAG-RAJADA OR WS-FLAG-ALTERNANCIA OR WS-FLAG-SINCRONISMO
459000        MOVE 'S' TO WS-IND-ANOMALIA
459100     END-IF
459200     .
459300 690-EXIT.
459400     EXIT.
459500*--------------------------------------------------------------*
459600*    DISTRIBUICAO DE SENTIMENTO SOBRE AS MENSAGENS SOBREVIVENTES
459700*    NAO-META; PERCENTUAIS ARREDONDADOS A 2 CASAS DECIMAIS
459800*--------------------------------------------------------------*
459900*    ENTRADA PRINCIPAL: WS-DIST-POS.
460000*    SAIDA/RESULTADO: WS-LD-NEUTRA.
460100 080-MONTAR-DISTRIB.
460200
460300*    ATRIBUI VALOR AO CAMPO WS-DIST-POS WS-DIST-NEG WS-DIST-NEU WS-DIST-TO
460400*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
460500     MOVE ZERO TO WS-DIST-POS WS-DIST-NEG WS-DIST-NEU WS-DIST-TOTAL
460600*    EXECUTA A ROTINA 081-TALLY-UMA-MSG.
460700*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
460800     PERFORM 081-TALLY-UMA-MSG THRU 081-EXIT
460900             VARYING WS-IDX-MSG FROM 1 BY 1
461000             UNTIL WS-IDX-MSG > WS-QTD-MENSAGENS
461100
461200*    TESTA SE WS-DIST-TOTAL = ZERO
461300*    DESVIA O PROCESSAMENTO CONFORME O RESULTADO DO TESTE.
461400     IF WS-DIST-TOTAL = ZERO
461500        MOVE ZERO TO WS-LD-POSITIVA WS-LD-NEGATIVA WS-LD-NEUTRA
461600     ELSE
461700        COMPUTE WS-LD-POSITIVA ROUNDED =
461800                (WS-DIST-POS * 100) / WS-DIST-TOTAL
461900        COMPUTE WS-LD-NEGATIVA ROUNDED =
462000                (WS-DIST-NEG * 100) / WS-DIST-TOTAL
462100        COMPUTE WS-LD-NEUTRA   ROUNDED =
462200                (WS-DIST-NEU * 100) / WS-DIST-TOTAL
462300     END-IF
462400     .
462500 080-EXIT.
462600     EXIT.
462700*----------------------------------------------------------------*
462800*    SOMA UMA MENSAGEM NA CONTAGEM DE POSITIVAS, NEGATIVAS
462900*    OU NEUTRAS DA DISTRIBUICAO GERAL
463000*----------------------------------------------------------------*
463100*    ENTRADA PRINCIPAL: WS-IDX-MSG.
463200*    SAIDA/RESULTADO: WS-DIST-TOTAL.
463300 081-TALLY-UMA-MSG.
463400
463500*    TESTA SE TM-SOBREVIVE-SIM(WS-IDX-MSG)
463600*    AVALIA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
463700     IF TM-SOBREVIVE-SIM(WS-IDX-MSG)
463800        IF WS-TM-LABEL(WS-IDX-MSG) = 'positive'
463900           ADD 1 TO WS-DIST-POS
464000           ADD 1 TO WS-DIST-TOTAL
464100        ELSE
464200           IF WS-TM-LABEL(WS-IDX-MSG) = 'negative'
464300              ADD 1 TO WS-DIST-NEG
464400              ADD 1 TO WS-DIST-TOTAL
464500           ELSE
464600              IF WS-TM-LABEL(WS-IDX-MSG) = 'neutral'
464700                 ADD 1 TO WS-DIST-NEU
464800                 ADD 1 TO WS-DIST-TOTAL
464900              END-IF
465000           END-IF
465100        END-IF
465200     END-IF
465300     .
465400 081-EXIT.
465500     EXIT.
465600*--------------------------------------------------------------*
465700*    MONTA OS CAMPOS DE IMPRESSAO DO CABECALHO E DO ESCORE GERAL
465800*--------------------------------------------------------------*
465900*    ENTRADA PRINCIPAL: WS-DTEDI.
466000*    SAIDA/RESULTADO: WS-LE-SCORE.
466100 085-MONTAR-RESULTADO.
466200
466300*    ATRIBUI VALOR AO CAMPO WS-LT-DATA.
466400*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
466500     MOVE WS-DTEDI      TO WS-LT-DATA
466600*    ATRIBUI VALOR AO CAMPO WS-LT-HORA.
466700*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
466800     MOVE WS-HREDI      TO WS-LT-HORA
466900*    ATRIBUI VALOR AO CAMPO WS-LE-SCORE.
467000*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
467100     MOVE WS-SCORE-GERAL TO WS-LE-SCORE
467200     .
467300 085-EXIT.
467400     EXIT.
467500*--------------------------------------------------------------*
467600*    GRAVA O RELATORIO DE ANALISE: TITULO, DISTRIBUICAO, ESCORE,
467700*    ATE 5 LINHAS DE TENDENCIA E OS INDICADORES DE NEGOCIO
467800*--------------------------------------------------------------*
467900*    ENTRADA PRINCIPAL: WS-LINHA-TITULO.
468000*    SAIDA/RESULTADO: WS-QTD-TOP-TREND.
468100 090-GRAVAR-ANALISE.
468200
468300*    GRAVA REG-ANALISE FROM WS-LINHA-TITULO
468400*    REGISTRO DE SAIDA MONTADO PELAS ROTINAS ANTERIORES.
468500     WRITE REG-ANALISE FROM WS-LINHA-TITULO
468600*    EXECUTA A ROTINA 093-TESTAR-ESCRITA-ANL.
468700*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
468800     PERFORM 093-TESTAR-ESCRITA-ANL THRU 093-EXIT
468900
469000*    GRAVA REG-ANALISE FROM WS-LINHA-DIST
469100*    REGISTRO DE SAIDA MONTADO PELAS ROTINAS ANTERIORES.
469200     WRITE REG-ANALISE FROM WS-LINHA-DIST
469300*    EXECUTA A ROTINA 093-TESTAR-ESCRITA-ANL.
469400*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
469500     PERFORM 093-TESTAR-ESCRITA-ANL THRU 093-EXIT
469600
469700*    GRAVA REG-ANALISE FROM WS-LINHA-ENGAJ
469800*    REGISTRO DE SAIDA MONTADO PELAS ROTINAS ANTERIORES.
469900     WRITE REG-ANALISE FROM WS-LINHA-ENGAJ
470000*    EXECUTA A ROTINA 093-TESTAR-ESCRITA-ANL.
470100*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
470200     PERFORM 093-TESTAR-ESCRITA-ANL THRU 093-EXIT
470300
470400*    TESTA SE WS-QTD-HASHTAGS > 0
470500*    AVALIA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
470600     IF WS-QTD-HASHTAGS > 0
470700        IF WS-QTD-HASHTAGS > 5
470800           MOVE 5 TO WS-QTD-TOP-TREND
470900        ELSE
471000           MOVE WS-QTD-HASHTAGS TO WS-QTD-TOP-TREND
471100        END-IF
471200        PERFORM 091-GRAVAR-TENDENCIA THRU 091-EXIT
471300                VARYING WS-IDX-HASH FROM 1 BY 1
471400                UNTIL WS-IDX-HASH > WS-QTD-TOP-TREND
471500     END-IF
471600
471700*    EXECUTA A ROTINA 092-GRAVAR-FLAGS.
471800*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
471900     PERFORM 092-GRAVAR-FLAGS THRU 092-EXIT
472000     .
472100 090-EXIT.
472200     EXIT.
472300*----------------------------------------------------------------*
472400*    MONTA E GRAVA UMA LINHA DO RELATORIO DE TENDENCIAS COM
472500*    A HASHTAG, O SCORE E O FATOR DE DECAIMENTO
472600*----------------------------------------------------------------*
472700*    ENTRADA PRINCIPAL: WS-IDX-HASH.
472800*    SAIDA/RESULTADO: WS-LTR-HASHTAG.
472900 091-GRAVAR-TENDENCIA.
473000
473100*    ATRIBUI VALOR AO CAMPO WS-LTR-POSICAO.
473200*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
473300     MOVE WS-IDX-HASH               TO WS-LTR-POSICAO
473400*    ATRIBUI VALOR AO CAMPO WS-IDX-HASH2.
473500*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
473600     MOVE WS-ORD-HASH(WS-IDX-HASH)  TO WS-IDX-HASH2
473700*    ATRIBUI VALOR AO CAMPO WS-LTR-HASHTAG.
473800*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
473900     MOVE WS-HT-NOME(WS-IDX-HASH2)  TO WS-LTR-HASHTAG
474000*    GRAVA REG-ANALISE FROM WS-LINHA-TREND
474100*    REGISTRO DE SAIDA MONTADO PELAS ROTINAS ANTERIORES.
474200     WRITE REG-ANALISE FROM WS-LINHA-TREND
474300*    EXECUTA A ROTINA 093-TESTAR-ESCRITA-ANL.
474400*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
474500     PERFORM 093-TESTAR-ESCRITA-ANL THRU 093-EXIT
474600     .
474700 091-EXIT.
474800     EXIT.
474900*----------------------------------------------------------------*
475000*    MONTA E GRAVA UMA LINHA DO RELATORIO COM AS FLAGS DE
475100*    NEGOCIO ACUMULADAS NO LOTE
475200*----------------------------------------------------------------*
475300*    ENTRADA PRINCIPAL: WS-LF-DESCRICAO.
475400*    SAIDA/RESULTADO: WS-LF-VALOR.
475500 092-GRAVAR-FLAGS.
475600
475700*    ATRIBUI VALOR AO CAMPO WS-LF-DESCRICAO.
475800*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
475900     MOVE 'FLAG MBRAS_EMPLOYEE'        TO WS-LF-DESCRICAO
476000*    TESTA SE WS-FLAG-FUNC-MBRAS
476100*    AVALIA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
476200     IF WS-FLAG-FUNC-MBRAS
476300        MOVE 'SIM' TO WS-LF-VALOR
476400     ELSE
476500        MOVE 'NAO' TO WS-LF-VALOR
476600     END-IF
476700*    GRAVA REG-ANALISE FROM WS-LINHA-FLAG
476800*    REGISTRO DE SAIDA MONTADO PELAS ROTINAS ANTERIORES.
476900     WRITE REG-ANALISE FROM WS-LINHA-FLAG
477000*    EXECUTA A ROTINA 093-TESTAR-ESCRITA-ANL.
477100*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
477200     PERFORM 093-TESTAR-ESCRITA-ANL THRU 093-EXIT
477300
477400*    ATRIBUI VALOR AO CAMPO WS-LF-DESCRICAO.
477500*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
477600     MOVE 'FLAG SPECIAL_PATTERN'       TO WS-LF-DESCRICAO
477700*    TESTA SE WS-FLAG-PADRAO-ESP
477800*    AVALIA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
477900     IF WS-FLAG-PADRAO-ESP
478000        MOVE 'SIM' TO WS-LF-VALOR
478100     ELSE
478200        MOVE 'NAO' TO WS-LF-VALOR
478300     END-IF
478400*    GRAVA REG-ANALISE FROM WS-LINHA-FLAG
478500*    REGISTRO DE SAIDA MONTADO PELAS ROTINAS ANTERIORES.
478600     WRITE REG-ANALISE FROM WS-LINHA-FLAG
478700*    EXECUTA A ROTINA 093-TESTAR-ESCRITA-ANL.
478800*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
478900     PERFORM 093-TESTAR-ESCRITA-ANL THRU 093-EXIT
479000
479100*    ATRIBUI VALOR AO CAMPO WS-LF-DESCRICAO.
479200*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
479300     MOVE 'FLAG CANDIDATE_AWARENESS'   TO WS-LF-DESCRICAO
479400*    TESTA SE WS-FLAG-TESTE-TECNICO
479500*    AVALIA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
479600     IF WS-FLAG-TESTE-TECNICO
479700        MOVE 'SIM' TO WS-LF-VALOR
479800     ELSE
479900        MOVE 'NAO' TO WS-LF-VALOR
480000     END-IF
480100*    GRAVA REG-ANALISE FROM WS-LINHA-FLAG
480200*    REGISTRO DE SAIDA MONTADO PELAS ROTINAS ANTERIORES.
480300     WRITE REG-ANALISE FROM WS-LINHA-FLAG
480400*    EXECUTA A ROTINA 093-TESTAR-ESCRITA-ANL.
480500*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
480600     PERFORM 093-TESTAR-ESCRITA-ANL THRU 093-EXIT
480700
480800*    ATRIBUI VALOR AO CAMPO WS-LF-DESCRICAO.
480900*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
481000     MOVE 'ANOMALIA BURST_ACTIVITY'    TO WS-LF-DESCRICAO
481100*    TESTA SE WS-FLAG-RAJADA
481200*    AVALIA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
481300     IF WS-FLAG-RAJADA
481400        MOVE 'SIM' TO WS-LF-VALOR
481500     ELSE
481600        MOVE 'NAO' TO WS-LF-VALOR
481700     END-IF
481800*    GRAVA REG-ANALISE FROM WS-LINHA-FLAG
481900*    REGISTRO DE SAIDA MONTADO PELAS ROTINAS ANTERIORES.
482000     WRITE REG-ANALISE FROM WS-LINHA-FLAG
482100*    EXECUTA A ROTINA 093-TESTAR-ESCRITA-ANL.
482200*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
482300     PERFORM 093-TESTAR-ESCRITA-ANL THRU 093-EXIT
482400
482500*    ATRIBUI VALOR AO CAMPO WS-LF-DESCRICAO.
482600*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
482700     MOVE 'ANOMALIA ALTERNATING_SENTIMENT' TO WS-LF-DESCRICAO
482800*    TESTA SE WS-FLAG-ALTERNANCIA
482900*    AVALIA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
483000     IF WS-FLAG-ALTERNANCIA
483100        MOVE 'SIM' TO WS-LF-VALOR
483200     ELSE
483300        MOVE 'NAO' TO WS-LF-VALOR
483400     END-IF
483500*    GRAVA REG-ANALISE FROM WS-LINHA-FLAG
483600*    REGISTRO DE SAIDA MONTADO PELAS ROTINAS ANTERIORES.
483700     WRITE REG-ANALISE FROM WS-LINHA-FLAG
483800*    EXECUTA A ROTINA 093-TESTAR-ESCRITA-ANL.
483900*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
484000     PERFORM 093-TESTAR-ESCRITA-ANL THRU 093-EXIT
484100
484200*    ATRIBUI VALOR AO CAMPO WS-LF-DESCRICAO.
484300*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
484400     MOVE 'ANOMALIA SYNCHRONIZED_POSTING'  TO WS-LF-DESCRICAO
484500*    TESTA SE WS-FLAG-SINCRONISMO
484600*    AVALIA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
484700     IF WS-FLAG-SINCRONISMO
484800        MOVE 'SIM' TO WS-LF-VALOR
484900     ELSE
485000        MOVE 'NAO' TO WS-LF-VALOR
485100     END-IF
485200*    GRAVA REG-ANALISE FROM WS-LINHA-FLAG
485300*    REGISTRO DE SAIDA MONTADO PELAS ROTINAS ANTERIORES.
485400     WRITE REG-ANALISE FROM WS-LINHA-FLAG
485500*    EXECUTA A ROTINA 093-TESTAR-ESCRITA-ANL.
485600*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
485700     PERFORM 093-TESTAR-ESCRITA-ANL THRU 093-EXIT
485800
485900*    ATRIBUI VALOR AO CAMPO WS-LF-DESCRICAO.
486000*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
486100     MOVE 'RESUMO ANOMALY_DETECTED'    TO WS-LF-DESCRICAO
486200*    TESTA SE WS-ANOMALIA-DETECTADA
486300*    AVALIA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
486400     IF WS-ANOMALIA-DETECTADA
486500        MOVE 'SIM' TO WS-LF-VALOR
486600     ELSE
486700        MOVE 'NAO' TO WS-LF-VALOR
486800     END-IF
486900*    GRAVA REG-ANALISE FROM WS-LINHA-FLAG
487000*    REGISTRO DE SAIDA MONTADO PELAS ROTINAS ANTERIORES.
487100     WRITE REG-ANALISE FROM WS-LINHA-FLAG
487200*    EXECUTA A ROTINA 093-TESTAR-ESCRITA-ANL.
487300*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
487400     PERFORM 093-TESTAR-ESCRITA-ANL THRU 093-EXIT
487500     .
487600 092-EXIT.
487700     EXIT.
487800*----------------------------------------------------------------*
487900*    TESTA O FILE STATUS APOS A GRAVACAO NO ARQUIVO DE
488000*    ANALISE E DESVIA PARA A ROTINA DE ERRO QUANDO FALHAR
488100*----------------------------------------------------------------*
488200*    ENTRADA PRINCIPAL: WS-FS-ANL.
488300*    SAIDA/RESULTADO: WS-FS-MSGERR.
488400 093-TESTAR-ESCRITA-ANL.
488500
488600*    TESTA SE WS-FS-ANL NOT = '00'
488700*    DESVIA O PROCESSAMENTO CONFORME O RESULTADO DO TESTE.
488800     IF WS-FS-ANL NOT = '00'
488900        MOVE 'ERRO NA GRAVACAO DO ARQANL' TO WS-MSG-ERRO
489000        MOVE WS-FS-ANL                    TO WS-FS-MSGERR
489100        GO TO 999-ERRO
489200     END-IF
489300     .
489400 093-EXIT.
489500     EXIT.
489600*--------------------------------------------------------------*
489700*    GRAVA O RANKING DE INFLUENCIA: CABECALHO E UMA LINHA POR
489800*    USUARIO, NA ORDEM JA CLASSIFICADA EM WS-ORD-USU
489900*--------------------------------------------------------------*
490000*    ENTRADA PRINCIPAL: WS-LINHA-RANK-CAB1.
490100*    SAIDA/RESULTADO: WS-IDX-USU.
490200 095-GRAVAR-RANKING.
490300
490400*    GRAVA REG-RANKING FROM WS-LINHA-RANK-CAB1
490500*    REGISTRO DE SAIDA MONTADO PELAS ROTINAS ANTERIORES.
490600     WRITE REG-RANKING FROM WS-LINHA-RANK-CAB1
490700*    EXECUTA A ROTINA 094-TESTAR-ESCRITA-RNK.
490800*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
490900     PERFORM 094-TESTAR-ESCRITA-RNK THRU 094-EXIT
491000
491100*    TESTA SE WS-QTD-USUARIOS > 0
491200*    AVALIA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
491300     IF WS-QTD-USUARIOS > 0
491400        PERFORM 096-GRAVAR-RANK-DET THRU 096-EXIT
491500                VARYING WS-IDX-USU FROM 1 BY 1
491600                UNTIL WS-IDX-USU > WS-QTD-USUARIOS
491700     END-IF
491800     .
491900 095-EXIT.
492000     EXIT.
492100*----------------------------------------------------------------*
492200*    MONTA E GRAVA UMA LINHA DETALHE DO RELATORIO DE RANKING
492300*    DE INFLUENCIA PARA UM USUARIO
492400*----------------------------------------------------------------*
492500*    ENTRADA PRINCIPAL: WS-ORD-USU.
492600*    SAIDA/RESULTADO: WS-LR-SCORE-INFL.
492700 096-GRAVAR-RANK-DET.
492800
492900*    ATRIBUI VALOR AO CAMPO WS-IDX-USU2.
493000*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
493100     MOVE WS-ORD-USU(WS-IDX-USU) TO WS-IDX-USU2
493200*    ATRIBUI VALOR AO CAMPO WS-LR-USUARIO.
493300*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
493400     MOVE WS-US-ID(WS-IDX-USU2)          TO WS-LR-USUARIO
493500*    ATRIBUI VALOR AO CAMPO WS-LR-SEGUIDORES.
493600*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
493700     MOVE WS-US-SEGUIDORES(WS-IDX-USU2)  TO WS-LR-SEGUIDORES
493800*    ATRIBUI VALOR AO CAMPO WS-LR-TAXA-ENGAJ.
493900*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
494000     MOVE WS-US-TAXA-ENGAJ(WS-IDX-USU2)  TO WS-LR-TAXA-ENGAJ
494100*    ATRIBUI VALOR AO CAMPO WS-LR-SCORE-INFL.
494200*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
494300     MOVE WS-US-SCORE-INFL(WS-IDX-USU2)  TO WS-LR-SCORE-INFL
494400*    GRAVA REG-RANKING FROM WS-LINHA-RANK-DET
494500*    REGISTRO DE SAIDA MONTADO PELAS ROTINAS ANTERIORES.
494600     WRITE REG-RANKING FROM WS-LINHA-RANK-DET
494700*    EXECUTA A ROTINA 094-TESTAR-ESCRITA-RNK.
494800*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
494900     PERFORM 094-TESTAR-ESCRITA-RNK THRU 094-EXIT
495000     .
495100 096-EXIT.
495200     EXIT.
495300*----------------------------------------------------------------*
495400*    TESTA O FILE STATUS APOS A GRAVACAO NO ARQUIVO DE
495500*    RANKING E DESVIA PARA A ROTINA DE ERRO QUANDO FALHAR
495600*----------------------------------------------------------------*
495700*    ENTRADA PRINCIPAL: WS-FS-RNK.
495800*    SAIDA/RESULTADO: WS-FS-MSGERR.
495900 094-TESTAR-ESCRITA-RNK.
496000
496100*    TESTA SE WS-FS-RNK NOT = '00'
496200*    AVALIA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
496300     IF WS-FS-RNK NOT = '00'
496400        MOVE 'ERRO NA GRAVACAO DO ARQRNK' TO WS-MSG-ERRO
496500        MOVE WS-FS-RNK                    TO WS-FS-MSGERR
496600        GO TO 999-ERRO
496700     END-IF
496800     .
496900 094-EXIT.
497000     EXIT.
497100*--------------------------------------------------------------*
497200*    RESULTADO VAZIO: NENHUMA MENSAGEM SOBREVIVENTE (OU NENHUMA
497300*    LIDA) - GRAVA A ANALISE ZERADA E NAO GRAVA O RANKING
497400*--------------------------------------------------------------*
497500*    ENTRADA PRINCIPAL: WS-LD-POSITIVA.
497600*    SAIDA/RESULTADO: WS-IND-TESTE-TECNICO.
497700 800-RESULTADO-VAZIO.
497800
497900*    ATRIBUI VALOR AO CAMPO WS-LD-POSITIVA WS-LD-NEGATIVA WS-LD-NEUTRA.
498000*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
498100     MOVE ZERO TO WS-LD-POSITIVA WS-LD-NEGATIVA WS-LD-NEUTRA
498200*    ATRIBUI VALOR AO CAMPO WS-SCORE-GERAL.
498300*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
498400     MOVE ZERO TO WS-SCORE-GERAL
498500*    ATRIBUI VALOR AO CAMPO WS-QTD-HASHTAGS.
498600*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
498700     MOVE ZERO TO WS-QTD-HASHTAGS
498800*    ATRIBUI VALOR AO CAMPO WS-IND-ANOMALIA.
498900*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
499000     MOVE 'N'  TO WS-IND-ANOMALIA
499100*    ATRIBUI VALOR AO CAMPO WS-IND-RAJADA.
499200*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
499300     MOVE 'N'  TO WS-IND-RAJADA
499400*    ATRIBUI VALOR AO CAMPO WS-IND-ALTERNANCIA.
499500*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
499600     MOVE 'N'  TO WS-IND-ALTERNANCIA
499700*    ATRIBUI VALOR AO CAMPO WS-IND-SINCRONISMO.
499800*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
499900     MOVE 'N'  TO WS-IND-SINCRONISMO
500000*    ATRIBUI VALOR AO CAMPO WS-IND-FUNC-MBRAS.
500100*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
500200     MOVE 'N'  TO WS-IND-FUNC-MBRAS
500300*    ATRIBUI VALOR AO CAMPO WS-IND-PADRAO-ESP.
500400*    CAMPO DE TRABALHO ATUALIZADO PELO PASSO ANTERIOR.
500500     MOVE 'N'  TO WS-IND-PADRAO-ESP
500600*    ATRIBUI VALOR AO CAMPO WS-IND-TESTE-TECNICO.
500700*    PREPARA O CAMPO PARA A ETAPA SEGUINTE DO PROCESSO.
500800     MOVE 'N'  TO WS-IND-TESTE-TECNICO
500900*    EXECUTA A ROTINA 085-MONTAR-RESULTADO.
501000*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
501100     PERFORM 085-MONTAR-RESULTADO THRU 085-EXIT
501200*    EXECUTA A ROTINA 090-GRAVAR-ANALISE.
501300*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
501400     PERFORM 090-GRAVAR-ANALISE   THRU 090-EXIT
501500     .
501600 800-EXIT.
501700     EXIT.
501800*--------------------------------------------------------------*
501900*    PROCEDIMENTOS FINAIS
502000*--------------------------------------------------------------*
502100*    ENTRADA PRINCIPAL: WS-DTEDI.
502200*    SAIDA/RESULTADO: WS-QTD-HASHTAGS.
502300 097-TERMINAR.
502400
502500*    EXECUTA A ROTINA 098-FECHAR-ARQUIVOS.
502600*    SUB-ROTINA NUMERADA RESPONSAVEL POR ESTE PASSO.
502700     PERFORM 098-FECHAR-ARQUIVOS THRU 098-EXIT
502800*    EXECUTA A ROTINA 015-DATA-HORA.
502900*    CHAMADA UNICA DA ROTINA PARA O PASSO CORRENTE.
503000     PERFORM 015-DATA-HORA THRU 015-EXIT
503100
503200*    EXIBE MENSAGEM DE CONTROLE NO SYSOUT.
503300*    SAIDA INFORMATIVA, SEM EFEITO NO PROCESSAMENTO.
503400     DISPLAY '*--------------------------------------------*'
503500*    EXIBE MENSAGEM DE CONTROLE NO SYSOUT.
503600*    SAIDA INFORMATIVA, SEM EFEITO NO PROCESSAMENTO.
503700     DISPLAY ' * TERMINO : ' WS-DTEDI ' AS ' WS-HREDI
503800*    EXIBE MENSAGEM DE CONTROLE NO SYSOUT.
503900*    SAIDA INFORMATIVA, SEM EFEITO NO PROCESSAMENTO.
504000     DISPLAY ' * MENSAGENS LIDAS      : ' WS-QTD-MENSAGENS
504100*    EXIBE MENSAGEM DE CONTROLE NO SYSOUT.
504200*    SAIDA INFORMATIVA, SEM EFEITO NO PROCESSAMENTO.
504300     DISPLAY ' * MENSAGENS FILTRADAS  : ' WS-QTD-FILTRADAS
504400*    EXIBE MENSAGEM DE CONTROLE NO SYSOUT.
504500*    SAIDA INFORMATIVA, SEM EFEITO NO PROCESSAMENTO.
504600     DISPLAY ' * USUARIOS DISTINTOS   : ' WS-QTD-USUARIOS
504700*    EXIBE MENSAGEM DE CONTROLE NO SYSOUT.
504800*    SAIDA INFORMATIVA, SEM EFEITO NO PROCESSAMENTO.
504900     DISPLAY ' * HASHTAGS DISTINTAS   : ' WS-QTD-HASHTAGS
505000*    EXIBE MENSAGEM DE CONTROLE NO SYSOUT.
505100*    SAIDA INFORMATIVA, SEM EFEITO NO PROCESSAMENTO.
505200     DISPLAY '*--------------------------------------------*'
505300*    ENCERRA O PROCESSAMENTO DO PROGRAMA.
505400*    PONTO FINAL DO FLUXO PRINCIPAL DO LOTE.
505500     STOP RUN
505600     .
505700 097-EXIT.
505800     EXIT.
505900*----------------------------------------------------------------*
506000*    FECHA OS QUATRO ARQUIVOS DO LOTE (CONTROLE, MENSAGENS,
506100*    ANALISE E RANKING) AO TERMINO DO PROCESSAMENTO
506200*----------------------------------------------------------------*
506300 098-FECHAR-ARQUIVOS.
506400
506500*    CLOSE ARQCTL
506600*    CONTROLE DE ABERTURA/FECHAMENTO DOS ARQUIVOS DO LOTE.
506700     CLOSE ARQCTL
506800*    CLOSE ARQMSG
506900*    CONTROLE DE ABERTURA/FECHAMENTO DOS ARQUIVOS DO LOTE.
507000     CLOSE ARQMSG
507100*    CLOSE ARQANL
507200*    CONTROLE DE ABERTURA/FECHAMENTO DOS ARQUIVOS DO LOTE.
507300     CLOSE ARQANL
507400*    CLOSE ARQRNK
507500*    CONTROLE DE ABERTURA/FECHAMENTO DOS ARQUIVOS DO LOTE.
507600     CLOSE ARQRNK
507700     .
507800 098-EXIT.
507900     EXIT.
508000*--------------------------------------------------------------*
508100*    ROTINA DE ERRO - CANCELAMENTO ANORMAL DO CGANL100
508200*--------------------------------------------------------------*
508300*    ENTRADA PRINCIPAL: WS-MSG-ERRO.
508400*    SAIDA/RESULTADO: WS-FS-MSGERR.
508500 999-ERRO.
508600
508700*    EXIBE MENSAGEM DE CONTROLE NO SYSOUT.
508800*    SAIDA INFORMATIVA, SEM EFEITO NO PROCESSAMENTO.
508900     DISPLAY ' *----------------------------------------*'
509000*    EXIBE MENSAGEM DE CONTROLE NO SYSOUT.
509100*    SAIDA INFORMATIVA, SEM EFEITO NO PROCESSAMENTO.
509200     DISPLAY ' *           PROGRAMA CANCELADO           *'
509300*    EXIBE MENSAGEM DE CONTROLE NO SYSOUT.
509400*    SAIDA INFORMATIVA, SEM EFEITO NO PROCESSAMENTO.
509500     DISPLAY ' *----------------------------------------*'
509600*    EXIBE MENSAGEM DE CONTROLE NO SYSOUT.
509700*    SAIDA INFORMATIVA, SEM EFEITO NO PROCESSAMENTO.
509800     DISPLAY ' * MENSAGEM    = ' WS-MSG-ERRO
509900*    EXIBE MENSAGEM DE CONTROLE NO SYSOUT.
510000*    SAIDA INFORMATIVA, SEM EFEITO NO PROCESSAMENTO.
510100     DISPLAY ' * FILE STATUS = ' WS-FS-MSGERR
510200*    EXIBE MENSAGEM DE CONTROLE NO SYSOUT.
510300*    SAIDA INFORMATIVA, SEM EFEITO NO PROCESSAMENTO.
510400     DISPLAY ' *----------------------------------------*'
510500*    EXIBE MENSAGEM DE CONTROLE NO SYSOUT.
510600*    SAIDA INFORMATIVA, SEM EFEITO NO PROCESSAMENTO.
510700     DISPLAY ' *       TERMINO ANORMAL DO CGANL100       *'
510800*    EXIBE MENSAGEM DE CONTROLE NO SYSOUT.
510900*    SAIDA INFORMATIVA, SEM EFEITO NO PROCESSAMENTO.
511000     DISPLAY ' *----------------------------------------*'
511100*    ENCERRA O PROCESSAMENTO DO PROGRAMA.
511200*    PONTO FINAL DO FLUXO PRINCIPAL DO LOTE.
511300     STOP RUN
511400     .
511500*--------------------------------------------------------------*
511600*    FIM DO PROGRAMA CGANL100
511700*--------------------------------------------------------------*
